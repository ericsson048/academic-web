000100******************************************************************
000200*    PERFANAL  -  SYNTHESE ANALYTIQUE DE LA PERFORMANCE           *
000300*    (APAS - SECTION 2 DU RAPPORT - ANALYTICS-SUMMARY)            *
000400*------------------------------------------------------------------*
000500*    COMPTE LES ETUDIANTS ACTIFS, FAIT LA MOYENNE DES INDICATEURS *
000600*    GENERAUX ET DE LEUR PROGRESSION, ET REPARTIT LES ETUDIANTS   *
000700*    EN QUATRE CATEGORIES DE PERFORMANCE (EXCELLENT/GOOD/AVERAGE/ *
000800*    POOR) D'APRES LEUR MOYENNE GENERALE - LIBELLES EN ANGLAIS    *
000810*    CONFORMES AU MODELE DE RAPPORT (CF APAS-236).                *
000900*    FAIT SUITE A GRADPOST/PERFCALC DANS LA CHAINE DU LOT DE      *
001000*    NUIT - ETEND LE RAPPORT SUMMARYRPT DEJA OUVERT.              *
001100*                                                                  *
001200*    AUTEUR : J. MOREL                                            *
001300*    DATE ECRITURE : 1996-09-30                                    *
001400*    INSTALLATION  : DIRECTION DES ETUDES - SERVICE SCOLARITE      *
001500*    SECURITE      : AUCUNE - TRAITEMENT BATCH LOT DE NUIT         *
001600******************************************************************
001700*    JOURNAL DES MODIFICATIONS                                    *
001800*    AAAA-MM-JJ  INIT  TICKET    DESCRIPTION                      *
001900*    1996-09-30  JM    APAS-166  CREATION INITIALE                *
002000*    1998-12-01  IM    APAS-Y2K  DATES DEJA SUR 4 POS. D'ANNEE -   *
002100*                      AUCUN IMPACT SUR CE PROGRAMME                *
002200*    1999-06-11  RF    APAS-210  BOUCLES HORS LIGNE - NORME MAISON *
002210*    2000-01-04  IM    APAS-225  BASCULEMENT AN 2000 - CONTROLE     *
002220*                      POST-PRODUCTION, AUCUNE ANOMALIE, AUCUNE     *
002230*                      MODIFICATION DE CODE                        *
002240*    2001-08-20  PB    APAS-236  LIBELLES DE LA REPARTITION PAR     *
002250*                      CATEGORIE TRADUITS EN ANGLAIS (EXCELLENT/    *
002260*                      GOOD/AVERAGE/POOR) POUR SE CONFORMER AU      *
002270*                      MODELE DE RAPPORT TRANSMIS PAR LE SERVICE    *
002280*                      SCOLARITE                                   *
002290*    2003-02-27  RF    APAS-256  CORRECTION ARRONDI SUR LE TAUX DE  *
002293*                      PROGRESSION MOYEN QUAND AUCUN ETUDIANT       *
002296*                      N'A DE SEMESTRE PRECEDENT                    *
002300*    2004-03-02  CL    APAS-271  REVUE GENERALE SUITE AUDIT         *
002310*                      CONTROLE INTERNE - AUCUNE MODIFICATION DE    *
002320*                      CODE, JOURNAL MIS A JOUR                     *
002330******************************************************************

006400 IDENTIFICATION DIVISION.
006500 PROGRAM-ID. PERFANAL.
006600 AUTHOR. J. MOREL.
006700 INSTALLATION. DIRECTION DES ETUDES - SERVICE SCOLARITE.
006800 DATE-WRITTEN. 1996-09-30.
006900 DATE-COMPILED.
007000 SECURITY. AUCUNE - TRAITEMENT BATCH LOT DE NUIT.

007100 ENVIRONMENT DIVISION.
007200 CONFIGURATION SECTION.
007300 SPECIAL-NAMES.
007400     C01 IS TOP-OF-FORM.

007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700     SELECT F-STUDENTS
007800         ASSIGN TO STUDENTS
007900         ORGANIZATION IS LINE SEQUENTIAL
008000         ACCESS MODE IS SEQUENTIAL
008100         FILE STATUS IS WS-STAT-STUDENTS.

008200     SELECT F-PERFIND
008300         ASSIGN TO PERFIND
008400         ORGANIZATION IS LINE SEQUENTIAL
008500         ACCESS MODE IS SEQUENTIAL
008600         FILE STATUS IS WS-STAT-PERFIND.

008700     SELECT F-SUMMARYRPT
008800         ASSIGN TO SUMMARYRPT
008900         ORGANIZATION IS LINE SEQUENTIAL
009000         ACCESS MODE IS SEQUENTIAL
009100         FILE STATUS IS WS-STAT-SUMMARYRPT.

009200 DATA DIVISION.
009300 FILE SECTION.
009400 FD  F-STUDENTS
009500     RECORD CONTAINS 94 CHARACTERS
009600     RECORDING MODE IS F.
009700 COPY STUDD.

009800 FD  F-PERFIND
009900     RECORD CONTAINS 39 CHARACTERS
010000     RECORDING MODE IS F.
010100 COPY PINDD.

010200 FD  F-SUMMARYRPT
010300     RECORD CONTAINS 132 CHARACTERS
010400     RECORDING MODE IS F.
010500 01  REC-SUMMARYRPT          PIC X(132).

010600 WORKING-STORAGE SECTION.
010700 01  WS-STAT-STUDENTS        PIC X(02)   VALUE SPACE.
010800     88  WS-STUDENTS-OK              VALUE '00'.
010900     88  WS-STUDENTS-EOF             VALUE '10'.
011000 01  WS-STAT-PERFIND         PIC X(02)   VALUE SPACE.
011100     88  WS-PERFIND-OK               VALUE '00'.
011200     88  WS-PERFIND-EOF              VALUE '10'.
011300 01  WS-STAT-SUMMARYRPT      PIC X(02)   VALUE SPACE.
011400     88  WS-SUMMARYRPT-OK            VALUE '00'.

011500*    COMPTEURS ET ACCUMULATEURS DE LA SYNTHESE ANALYTIQUE         *
011600 01  WS-TOTAL-STUDENTS       PIC 9(06)   COMP    VALUE 0.
011700 01  WS-TOTAL-STUDENTS-R REDEFINES WS-TOTAL-STUDENTS.
011800     05  FILLER                  PIC X(04).

011900 01  WS-SUM-OVERALL          PIC S9(08)V99   VALUE 0.
012000 01  WS-N-OVERALL            PIC 9(06)   COMP    VALUE 0.
012100 01  WS-OVERALL-AVERAGE      PIC S9(03)V99   VALUE 0.
012200 01  WS-OVERALL-AVERAGE-R REDEFINES WS-OVERALL-AVERAGE.
012300     05  FILLER                  PIC X(06).

012400 01  WS-SUM-PROGRESSION      PIC S9(07)V99   VALUE 0.
012500 01  WS-N-PROGRESSION        PIC 9(06)   COMP    VALUE 0.
012600 01  WS-PROGRESSION-RATE     PIC S9(03)V99   VALUE 0.
012700 01  WS-PROGRESSION-RATE-R REDEFINES WS-PROGRESSION-RATE.
012800     05  FILLER                  PIC X(06).

012900 01  WS-CNT-EXCELLENT        PIC 9(06)   COMP    VALUE 0.
013000 01  WS-CNT-GOOD             PIC 9(06)   COMP    VALUE 0.
013100 01  WS-CNT-AVERAGE          PIC 9(06)   COMP    VALUE 0.
013200 01  WS-CNT-POOR             PIC 9(06)   COMP    VALUE 0.

013300*    LIGNE DE RAPPORT - SECTION 2 (SYNTHESE ANALYTIQUE)           *
013400 01  REC-RPT                 PIC X(132)  VALUE SPACE.
013500 01  RPT-LINE-ANAL REDEFINES REC-RPT.
013600     03  RPT-ANAL-LABEL          PIC X(30).
013700     03  FILLER                  PIC X(02).
013800     03  RPT-ANAL-VALUE          PIC ZZZZZ9.99.
013900     03  FILLER                  PIC X(93).
014000 01  WS-LIG-TITRE            PIC X(64)   VALUE
014100         'SYNTHESE ANALYTIQUE DE LA PERFORMANCE'.

014200 PROCEDURE DIVISION.
014300 0000-MAIN-START.
014400     PERFORM 1000-OPEN-FILES-START THRU 1000-OPEN-FILES-END.
014500     PERFORM 2000-READ-STUDENTS-START THRU 2000-READ-STUDENTS-END.
014600     PERFORM 2100-COUNT-STUDENT-START THRU 2100-COUNT-STUDENT-END
014700         UNTIL WS-STUDENTS-EOF.
014800     CLOSE F-STUDENTS.
014900     PERFORM 3000-READ-PERFIND-START THRU 3000-READ-PERFIND-END.
015000     PERFORM 3100-ACCUM-PERFIND-START THRU 3100-ACCUM-PERFIND-END
015100         UNTIL WS-PERFIND-EOF.
015200     CLOSE F-PERFIND.
015300     PERFORM 4000-COMPUTE-RATES-START THRU 4000-COMPUTE-RATES-END.
015400     PERFORM 5000-WRITE-ANALYTICS-RPT-START
015500         THRU 5000-WRITE-ANALYTICS-RPT-END.
015600     CLOSE F-SUMMARYRPT.
015700 0000-MAIN-END.
015800     STOP RUN.

015900 1000-OPEN-FILES-START.
016000     OPEN INPUT F-STUDENTS.
016100     OPEN INPUT F-PERFIND.
016200     OPEN EXTEND F-SUMMARYRPT.
016300 1000-OPEN-FILES-END.
016400     EXIT.

016500 2000-READ-STUDENTS-START.
016600     READ F-STUDENTS
016700         AT END
016800             SET WS-STUDENTS-EOF TO TRUE
016900     END-READ.
017000 2000-READ-STUDENTS-END.
017100     EXIT.

017200*    TOTAL-STUDENTS = NOMBRE D'ETUDIANTS ACTIFS (STU-ACTIVE-FLAG)   *
017300 2100-COUNT-STUDENT-START.
017400     IF STU-ACTIVE
017500         ADD 1 TO WS-TOTAL-STUDENTS
017600     END-IF.
017700     PERFORM 2000-READ-STUDENTS-START THRU 2000-READ-STUDENTS-END.
017800 2100-COUNT-STUDENT-END.
017900     EXIT.

018000 3000-READ-PERFIND-START.
018100     READ F-PERFIND
018200         AT END
018300             SET WS-PERFIND-EOF TO TRUE
018400     END-READ.
018500 3000-READ-PERFIND-END.
018600     EXIT.

018700*    ACCUMULATION SUR LES INDICATEURS GENERAUX (PI-SUBJECT-ID = 0) *
018800*    MOYENNE, PROGRESSION ET REPARTITION PAR CATEGORIE             *
018900 3100-ACCUM-PERFIND-START.
019000     IF PIN-SUBJECT-ID = ZERO
019100         ADD PIN-AVERAGE TO WS-SUM-OVERALL
019200         ADD 1 TO WS-N-OVERALL
019300         IF PIN-PROGRESSION NOT = ZERO
019400             ADD PIN-PROGRESSION TO WS-SUM-PROGRESSION
019500             ADD 1 TO WS-N-PROGRESSION
019600         END-IF
019700         EVALUATE TRUE
019800             WHEN PIN-AVERAGE >= 16.00
019900                 ADD 1 TO WS-CNT-EXCELLENT
020000             WHEN PIN-AVERAGE >= 14.00
020100                 ADD 1 TO WS-CNT-GOOD
020200             WHEN PIN-AVERAGE >= 10.00
020300                 ADD 1 TO WS-CNT-AVERAGE
020400             WHEN OTHER
020500                 ADD 1 TO WS-CNT-POOR
020600         END-EVALUATE
020700     END-IF.
020800     PERFORM 3000-READ-PERFIND-START THRU 3000-READ-PERFIND-END.
020900 3100-ACCUM-PERFIND-END.
021000     EXIT.

021100 4000-COMPUTE-RATES-START.
021200     IF WS-N-OVERALL > 0
021300         COMPUTE WS-OVERALL-AVERAGE ROUNDED =
021400             WS-SUM-OVERALL / WS-N-OVERALL
021500     END-IF.
021600     IF WS-N-PROGRESSION > 0
021700         COMPUTE WS-PROGRESSION-RATE ROUNDED =
021800             WS-SUM-PROGRESSION / WS-N-PROGRESSION
021900     END-IF.
022000 4000-COMPUTE-RATES-END.
022100     EXIT.

022200*    ECRITURE DE LA SECTION 2 - UNE LIGNE LIBELLEE PAR INDICATEUR  *
022300 5000-WRITE-ANALYTICS-RPT-START.
022400     MOVE SPACE TO REC-SUMMARYRPT.
022500     MOVE WS-LIG-TITRE TO REC-SUMMARYRPT.
022600     WRITE REC-SUMMARYRPT.
022700     MOVE SPACE TO REC-SUMMARYRPT.
022800     WRITE REC-SUMMARYRPT.
022900     MOVE SPACE TO REC-RPT.
023000     MOVE 'TOTAL ETUDIANTS ACTIFS' TO RPT-ANAL-LABEL.
023100     MOVE WS-TOTAL-STUDENTS TO RPT-ANAL-VALUE.
023200     MOVE REC-RPT TO REC-SUMMARYRPT.
023300     WRITE REC-SUMMARYRPT.
023400     MOVE SPACE TO REC-RPT.
023500     MOVE 'MOYENNE GENERALE' TO RPT-ANAL-LABEL.
023600     MOVE WS-OVERALL-AVERAGE TO RPT-ANAL-VALUE.
023700     MOVE REC-RPT TO REC-SUMMARYRPT.
023800     WRITE REC-SUMMARYRPT.
023900     MOVE SPACE TO REC-RPT.
024000     MOVE 'TAUX DE PROGRESSION' TO RPT-ANAL-LABEL.
024100     MOVE WS-PROGRESSION-RATE TO RPT-ANAL-VALUE.
024200     MOVE REC-RPT TO REC-SUMMARYRPT.
024300     WRITE REC-SUMMARYRPT.
024400     MOVE SPACE TO REC-RPT.
024500     MOVE 'EXCELLENT' TO RPT-ANAL-LABEL.
024600     MOVE WS-CNT-EXCELLENT TO RPT-ANAL-VALUE.
024700     MOVE REC-RPT TO REC-SUMMARYRPT.
024800     WRITE REC-SUMMARYRPT.
024900     MOVE SPACE TO REC-RPT.
025000     MOVE 'GOOD' TO RPT-ANAL-LABEL.
025100     MOVE WS-CNT-GOOD TO RPT-ANAL-VALUE.
025200     MOVE REC-RPT TO REC-SUMMARYRPT.
025300     WRITE REC-SUMMARYRPT.
025400     MOVE SPACE TO REC-RPT.
025500     MOVE 'AVERAGE' TO RPT-ANAL-LABEL.
025600     MOVE WS-CNT-AVERAGE TO RPT-ANAL-VALUE.
025700     MOVE REC-RPT TO REC-SUMMARYRPT.
025800     WRITE REC-SUMMARYRPT.
025900     MOVE SPACE TO REC-RPT.
026000     MOVE 'POOR' TO RPT-ANAL-LABEL.
026100     MOVE WS-CNT-POOR TO RPT-ANAL-VALUE.
026200     MOVE REC-RPT TO REC-SUMMARYRPT.
026300     WRITE REC-SUMMARYRPT.
026400     MOVE SPACE TO REC-SUMMARYRPT.
026500     WRITE REC-SUMMARYRPT.
026600 5000-WRITE-ANALYTICS-RPT-END.
026700     EXIT.
