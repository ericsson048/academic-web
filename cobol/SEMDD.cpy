000100******************************************************************
000200*    SEMDD   -  DESCRIPTION ENREGISTREMENT FICHIER SEMESTERS      *
000300*    SEMESTER RECORD LAYOUT - ONE ROW PER GRADING PERIOD          *
000400*    FICHIER SEMESTERS - 55 CARACTERES - LINE SEQUENTIAL          *
000500*------------------------------------------------------------------*
000600*    SEM-START-DATE DEFINIT L'ORDRE CHRONOLOGIQUE DES SEMESTRES   *
000700*    SEM-END-DATE DOIT ETRE STRICTEMENT SUPERIEUR A SEM-START-DATE *
000800******************************************************************
000900*    AAAA-MM-JJ  INIT  TICKET    DESCRIPTION                      *
001000*    1989-03-02  IM    APAS-001  CREATION INITIALE                *
001100*    1995-05-22  JM    APAS-140  AJOUT SEM-CURRENT-FLAG           *
001200*    1998-12-01  IM    APAS-Y2K  DATES DEJA SUR 4 POS. D'ANNEE    *
001300******************************************************************
001400 01  SEM-RECORD.
001500     03  SEM-ID                  PIC 9(05).
001600     03  SEM-NAME                PIC X(20).
001700     03  SEM-START-DATE          PIC 9(08).
001800     03  SEM-START-DATE-R REDEFINES SEM-START-DATE.
001900         05  SEM-STR-YYYY        PIC 9(04).
002000         05  SEM-STR-MM          PIC 9(02).
002100         05  SEM-STR-DD          PIC 9(02).
002200     03  SEM-END-DATE            PIC 9(08).
002300     03  SEM-ACAD-YEAR.
002400         05  SEM-ACAD-YEAR-FROM  PIC X(04).
002500         05  FILLER              PIC X(01).
002600         05  SEM-ACAD-YEAR-THRU  PIC X(04).
002700     03  SEM-CURRENT-FLAG        PIC X(01).
002800         88  SEM-IS-CURRENT          VALUE 'Y'.
002900     03  FILLER                  PIC X(04).
