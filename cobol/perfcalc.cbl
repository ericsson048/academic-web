000100******************************************************************
000200*    PERFCALC  -  CALCUL DES INDICATEURS DE PERFORMANCE D'UN     *
000300*    ETUDIANT POUR UN SEMESTRE DONNE (APAS - MOTEUR D'INDICATEUR) *
000400*------------------------------------------------------------------*
000500*    APPELE PAR GRADPOST (ET TOUT AUTRE PROGRAMME DECLENCHANT UN  *
000600*    RECALCUL) UNE FOIS PAR COUPLE ETUDIANT/SEMESTRE TOUCHE.      *
000700*    LK-MODE = 'C' : CALCULE ET ECRIT LES INDICATEURS DU COUPLE.  *
000800*    LK-MODE = 'X' : FERME LE FICHIER PERFIND (DERNIER APPEL).    *
000900*    LE FICHIER PERFIND RESTE OUVERT ENTRE LES APPELS - IL N'EST  *
001000*    OUVERT QU'UNE FOIS (PREMIER APPEL) ET FERME QU'UNE FOIS      *
001100*    (APPEL DE FERMETURE), SELON L'USAGE DEJA EN PLACE DANS CE    *
001200*    SERVICE POUR LES SOUS-PROGRAMMES ECRIVAINS DE FICHIER.       *
001300*                                                                  *
001400*    AUTEUR : R. FAURE                                            *
001500*    DATE ECRITURE : 1991-09-05                                    *
001600*    INSTALLATION  : DIRECTION DES ETUDES - SERVICE SCOLARITE      *
001700*    SECURITE      : AUCUNE - TRAITEMENT BATCH LOT DE NUIT         *
001800******************************************************************
001900*    JOURNAL DES MODIFICATIONS                                    *
002000*    AAAA-MM-JJ  INIT  TICKET    DESCRIPTION                      *
002100*    1991-09-05  RF    APAS-058  CREATION INITIALE - MOYENNE       *
002200*                      PONDEREE SEULEMENT                         *
002300*    1995-05-22  JM    APAS-140  AJOUT PROGRESSION VS SEMESTRE     *
002400*                      PRECEDENT DE LA MEME ANNEE SCOLAIRE         *
002500*    1996-09-30  JM    APAS-166  AJOUT RANG DE CLASSE ET ECART-   *
002600*                      TYPE DE CLASSE - ETUDIANTS INACTIFS EXCLUS  *
002700*    1998-12-01  IM    APAS-Y2K  REVUE DATES - AUCUN IMPACT, TOUS  *
002800*                      LES CHAMPS DATE SONT DEJA SUR 4 POS. ANNEE  *
002900*    1999-03-30  IM    APAS-202  PLAFOND DE 300 ETUDIANTS/CLASSE   *
003000*                      POUR LE CALCUL DE RANG (TAILLE DE SECTION)  *
003010*    1999-06-11  RF    APAS-210  BOUCLES REECRITES EN PERFORM HORS *
003020*                      LIGNE ET RACINE CARREE CALCULEE A LA MAIN   *
003030*                      (NEWTON) - PLUS DE FUNCTION SQRT            *
003600*    2000-01-04  IM    APAS-225  BASCULEMENT AN 2000 - CONTROLE     *
003700*                      POST-PRODUCTION, AUCUNE ANOMALIE, AUCUNE     *
003800*                      MODIFICATION DE CODE                        *
004200*    2001-11-09  PB    APAS-238  ARRET SUR PLAFOND DE 300 PORTE A    *
004300*                      UN MESSAGE DISPLAY EXPLICITE AU LIEU D'UN    *
004400*                      SIMPLE TRONCAGE SILENCIEUX DE LA TABLE       *
004800*    2003-06-19  RF    APAS-259  ECART-TYPE DE CLASSE : PROTECTION  *
004900*                      CONTRE LA DIVISION PAR ZERO QUAND UNE SEULE  *
005000*                      NOTE EST POSEE DANS LA CLASSE AU MOMENT DU   *
005050*                      CALCUL                                       *
005400*    2004-03-02  CL    APAS-271  REVUE GENERALE SUITE AUDIT         *
005500*                      CONTROLE INTERNE - AUCUNE MODIFICATION DE    *
005600*                      CODE, JOURNAL MIS A JOUR                     *
006100******************************************************************

007200 IDENTIFICATION DIVISION.
007300 PROGRAM-ID. PERFCALC.
007400 AUTHOR. R. FAURE.
007500 INSTALLATION. DIRECTION DES ETUDES - SERVICE SCOLARITE.
007600 DATE-WRITTEN. 1991-09-05.
007700 DATE-COMPILED.
007800 SECURITY. AUCUNE - TRAITEMENT BATCH LOT DE NUIT.

007900 ENVIRONMENT DIVISION.
008000 CONFIGURATION SECTION.
008100 SPECIAL-NAMES.
008200     C01 IS TOP-OF-FORM.

008300 INPUT-OUTPUT SECTION.
008400 FILE-CONTROL.
008500     SELECT F-PERFIND
008600         ASSIGN TO PERFIND
008700         ORGANIZATION IS LINE SEQUENTIAL
008800         ACCESS MODE IS SEQUENTIAL
008900         FILE STATUS IS WS-STAT-PERFIND.

009000 DATA DIVISION.
009100 FILE SECTION.
009200 FD  F-PERFIND
009300     RECORD CONTAINS 39 CHARACTERS
009400     RECORDING MODE IS F.
009500 COPY PINDD.

009600 WORKING-STORAGE SECTION.
009700 01  WS-STAT-PERFIND         PIC X(02)   VALUE SPACE.
009800     88  WS-PERFIND-OK               VALUE '00'.

009900*    TEMOIN DE PREMIER APPEL - LE FICHIER N'EST OUVERT QU'UNE FOIS
010000 01  WS-FIRST-CALL           PIC X(01)   VALUE 'Y'.
010100     88  WS-IS-FIRST-CALL            VALUE 'Y'.

010200*    INDICES ET TEMOINS DE RECHERCHE
010300 01  WS-IDX                  PIC 9(05)   COMP    VALUE 0.
010400 01  WS-IDX2                 PIC 9(05)   COMP    VALUE 0.
010500 01  WS-CLS-FLAG             PIC X(01)   VALUE 'N'.
010600     88  WS-CLS-FOUND                VALUE 'Y'.
010700 01  WS-SUB-FLAG             PIC X(01)   VALUE 'N'.
010800     88  WS-SUB-FOUND                VALUE 'Y'.
010900 01  WS-SEM-FLAG             PIC X(01)   VALUE 'N'.
011000     88  WS-SEM-FOUND                VALUE 'Y'.
011100 01  WS-STU-FLAG             PIC X(01)   VALUE 'N'.
011200     88  WS-STU-FOUND                VALUE 'Y'.

011300*    LE SEMESTRE ET LA CLASSE DE L'ETUDIANT TRAITE
011400 01  WS-CUR-CLASS-ID         PIC 9(05)   COMP    VALUE 0.
011500 01  WS-CUR-ACAD-YEAR        PIC X(09)   VALUE SPACE.
011600 01  WS-CUR-START-DATE       PIC 9(08)   VALUE 0.

011700*    TABLE DES NOTES DE L'ETUDIANT POUR CE SEMESTRE (PLAFOND 50
011800*    MATIERES PAR SEMESTRE - AUCUN ETABLISSEMENT N'EN PROPOSE PLUS)
011900 01  WS-GATHER-TABLE.
012000     03  WS-GAT-COUNT            PIC 9(03)   COMP    VALUE 0.
012100     03  WS-GAT-ENTRY OCCURS 50 TIMES.
012200         05  WS-GAT-SUBJECT-ID       PIC 9(05).
012300         05  WS-GAT-VALUE            PIC 99V99.
012400         05  WS-GAT-COEFF            PIC 9V99.
012500         05  FILLER                  PIC X(02).

012600*    ACCUMULATEURS DE LA MOYENNE PONDEREE GENERALE
012700 01  WS-SUM-WEIGHTED         PIC S9(05)V99   VALUE 0.
012800 01  WS-SUM-COEFF            PIC S9(03)V99   VALUE 0.
012900 01  WS-OVERALL-AVG          PIC S9(03)V99   VALUE 0.
013000 01  WS-OVERALL-AVG-R REDEFINES WS-OVERALL-AVG.
013100     05  FILLER                  PIC X(06).
013200 01  WS-HAS-OVERALL          PIC X(01)   VALUE 'N'.
013300     88  WS-OVERALL-COMPUTED         VALUE 'Y'.

013400*    SEMESTRE PRECEDENT ET PROGRESSION
013500 01  WS-PREV-SEM-ID          PIC 9(05)   COMP    VALUE 0.
013600 01  WS-PREV-START-DATE      PIC 9(08)   VALUE 0.
013700 01  WS-PREV-AVG             PIC S9(03)V99   VALUE 0.
013800 01  WS-PREV-AVG-R REDEFINES WS-PREV-AVG.
013900     05  FILLER                  PIC X(06).
014000 01  WS-HAS-PREV-SEM         PIC X(01)   VALUE 'N'.
014100     88  WS-PREV-SEM-FOUND           VALUE 'Y'.
014200 01  WS-PROGRESSION          PIC S999V99 VALUE 0.
014300 01  WS-PROGRESSION-R REDEFINES WS-PROGRESSION.
014400     05  FILLER                  PIC X(06).
014500 01  WS-HAS-PROGRESSION      PIC X(01)   VALUE 'N'.
014600     88  WS-PROGRESSION-FOUND       VALUE 'Y'.

014700*    NOTES DU CAMARADE DE CLASSE COURANT (RECALCULEES A LA VOLEE)
014800 01  WS-CLM-AVG              PIC S9(03)V99   VALUE 0.
014900 01  WS-CLM-HAS-AVG          PIC X(01)   VALUE 'N'.
015000     88  WS-CLM-AVG-FOUND            VALUE 'Y'.

015100*    TABLE DES MOYENNES DES CAMARADES ACTIFS DE LA CLASSE
015200*    (PLAFOND 300 ETUDIANTS PAR CLASSE - TAILLE DE SECTION)
015300 01  WS-CLASSMATE-TABLE.
015400     03  WS-CLM-COUNT            PIC 9(03)   COMP    VALUE 0.
015500     03  WS-CLM-ENTRY OCCURS 300 TIMES.
015600         05  WS-CLM-STUDENT-ID      PIC 9(05).
015700         05  WS-CLM-AVERAGE         PIC S9(03)V99.
015800 01  WS-CLM-TEMP.
015810     03  WS-CLM-TEMP-STUDENT-ID  PIC 9(05).
015820     03  WS-CLM-TEMP-AVERAGE     PIC S9(03)V99.
015830 01  WS-SUM-CLM              PIC S9(06)V99   VALUE 0.
015900 01  WS-SUM-CLM-SQ           PIC S9(08)V99   VALUE 0.
016000 01  WS-CLASS-MEAN           PIC S9(03)V99   VALUE 0.
016100 01  WS-CLASS-VARIANCE       PIC S9(06)V9999 VALUE 0.
016200 01  WS-CLASS-STD-DEV        PIC 99V99       VALUE 0.
016300 01  WS-CLASS-RANK           PIC 9(04)   COMP    VALUE 0.
016400 01  WS-CLM-N                PIC 9(04)   COMP    VALUE 0.

016410*    RACINE CARREE DE LA VARIANCE - METHODE DE NEWTON, A LA MAIN
016420 01  WS-SQRT-N               PIC S9(06)V9999 VALUE 0.
016430 01  WS-SQRT-X               PIC S9(06)V9999 VALUE 0.
016440 01  WS-SQRT-ITER            PIC 9(02)   COMP    VALUE 0.

016500 LINKAGE SECTION.
016600 01  LK-MODE                 PIC X(01).
016700 01  LK-STUDENT-ID           PIC 9(05).
016800 01  LK-SEMESTER-ID          PIC 9(05).
016900 COPY CLSTB.
017000 COPY STUTB.
017100 COPY SUBTB.
017200 COPY SEMTB.
017300 COPY GRDTB.

017400 PROCEDURE DIVISION USING LK-MODE LK-STUDENT-ID LK-SEMESTER-ID
017500     CLS-TABLE STU-TABLE SUB-TABLE SEM-TABLE GRD-TABLE.
017600 0000-MAIN-START.
017700     IF LK-MODE = 'X'
017800         PERFORM 9000-CLOSE-PERFIND-START
017900             THRU 9000-CLOSE-PERFIND-END
018000         GOBACK
018100     END-IF.
018200     PERFORM 0100-OPEN-IF-NEEDED-START
018300         THRU 0100-OPEN-IF-NEEDED-END.
018400     PERFORM 1000-LOCATE-STUDENT-START THRU 1000-LOCATE-STUDENT-END.
018500     IF NOT WS-STU-FOUND
018600         GOBACK
018700     END-IF.
018800     PERFORM 2000-GATHER-GRADES-START THRU 2000-GATHER-GRADES-END.
018900     PERFORM 3000-WRITE-SUBJECT-IND-START
019000         THRU 3000-WRITE-SUBJECT-IND-END.
019100     PERFORM 4000-COMPUTE-OVERALL-START
019200         THRU 4000-COMPUTE-OVERALL-END.
019300     IF WS-OVERALL-COMPUTED
019400         PERFORM 5000-FIND-PREV-SEMESTER-START
019500             THRU 5000-FIND-PREV-SEMESTER-END
019600         PERFORM 6000-COMPUTE-CLASS-STATS-START
019700             THRU 6000-COMPUTE-CLASS-STATS-END
019800         PERFORM 7000-WRITE-OVERALL-IND-START
019900             THRU 7000-WRITE-OVERALL-IND-END
020000     END-IF.
020100 0000-MAIN-END.
020200     GOBACK.

020300*    OUVERTURE DE PERFIND AU PREMIER APPEL SEULEMENT
020400 0100-OPEN-IF-NEEDED-START.
020500     IF WS-IS-FIRST-CALL
020600         OPEN OUTPUT F-PERFIND
020700         MOVE 'N' TO WS-FIRST-CALL
020800     END-IF.
020900 0100-OPEN-IF-NEEDED-END.
021000     EXIT.

021100*    LOCALISATION DE L'ETUDIANT - CLASSE ET TEMOIN D'ACTIVITE
021200 1000-LOCATE-STUDENT-START.
021300     MOVE 'N' TO WS-STU-FLAG.
021400     SEARCH ALL STU-T-ENTRY
021500         AT END
021600             MOVE 'N' TO WS-STU-FLAG
021700         WHEN STU-T-ID (STU-T-IDX) = LK-STUDENT-ID
021800             MOVE 'Y' TO WS-STU-FLAG
021900             MOVE STU-T-CLASS-ID (STU-T-IDX) TO WS-CUR-CLASS-ID
022000     END-SEARCH.
022100     MOVE 'N' TO WS-SEM-FLAG.
022200     SEARCH ALL SEM-T-ENTRY
022300         AT END
022400             MOVE 'N' TO WS-SEM-FLAG
022500         WHEN SEM-T-ID (SEM-T-IDX) = LK-SEMESTER-ID
022600             MOVE 'Y' TO WS-SEM-FLAG
022700             MOVE SEM-T-ACAD-YEAR (SEM-T-IDX) TO WS-CUR-ACAD-YEAR
022800             MOVE SEM-T-START-DATE (SEM-T-IDX) TO WS-CUR-START-DATE
022900     END-SEARCH.
023000     IF NOT WS-SEM-FOUND
023100         MOVE 'N' TO WS-STU-FLAG
023200     END-IF.
023300 1000-LOCATE-STUDENT-END.
023400     EXIT.

023500*    RASSEMBLEMENT DES NOTES DE L'ETUDIANT POUR CE SEMESTRE
023600 2000-GATHER-GRADES-START.
023700     MOVE 0 TO WS-GAT-COUNT.
023800     PERFORM 2010-GATHER-ONE-START THRU 2010-GATHER-ONE-END
023900         VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > GRD-T-COUNT.
024000 2000-GATHER-GRADES-END.
024100     EXIT.

024200 2010-GATHER-ONE-START.
024300     IF GRD-T-STUDENT-ID (WS-IDX)  = LK-STUDENT-ID
024400     AND GRD-T-SEMESTER-ID (WS-IDX) = LK-SEMESTER-ID
024500         ADD 1 TO WS-GAT-COUNT
024600         MOVE GRD-T-SUBJECT-ID (WS-IDX)
024700             TO WS-GAT-SUBJECT-ID (WS-GAT-COUNT)
024800         MOVE GRD-T-VALUE (WS-IDX)
024900             TO WS-GAT-VALUE (WS-GAT-COUNT)
025000         MOVE 'N' TO WS-SUB-FLAG
025100         SEARCH ALL SUB-T-ENTRY
025200             AT END
025300                 MOVE 'N' TO WS-SUB-FLAG
025400             WHEN SUB-T-ID (SUB-T-IDX) = GRD-T-SUBJECT-ID (WS-IDX)
025500                 MOVE 'Y' TO WS-SUB-FLAG
025600         END-SEARCH
025700         IF WS-SUB-FOUND
025800             MOVE SUB-T-COEFF (SUB-T-IDX)
025900                 TO WS-GAT-COEFF (WS-GAT-COUNT)
026000         ELSE
026100             MOVE 1.00 TO WS-GAT-COEFF (WS-GAT-COUNT)
026200         END-IF
026300     END-IF.
026400 2010-GATHER-ONE-END.
026500     EXIT.

026600*    ECRITURE D'UN INDICATEUR PAR MATIERE NOTEE
026700 3000-WRITE-SUBJECT-IND-START.
026800     PERFORM 3010-WRITE-SUBJECT-ONE-START
026900         THRU 3010-WRITE-SUBJECT-ONE-END
027000         VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > WS-GAT-COUNT.
027100 3000-WRITE-SUBJECT-IND-END.
027200     EXIT.

027300 3010-WRITE-SUBJECT-ONE-START.
027400     MOVE LK-STUDENT-ID         TO PIN-STUDENT-ID.
027500     MOVE LK-SEMESTER-ID        TO PIN-SEMESTER-ID.
027600     MOVE WS-GAT-SUBJECT-ID (WS-IDX) TO PIN-SUBJECT-ID.
027700     MOVE WS-GAT-VALUE (WS-IDX) TO PIN-AVERAGE.
027800     MOVE 0                     TO PIN-STD-DEV.
027900     MOVE 0                     TO PIN-PROGRESSION.
028000     MOVE 0                     TO PIN-CLASS-RANK.
028100     WRITE PIN-RECORD.
028200 3010-WRITE-SUBJECT-ONE-END.
028300     EXIT.

028400*    MOYENNE GENERALE PONDEREE PAR LES COEFFICIENTS DE MATIERE
028500 4000-COMPUTE-OVERALL-START.
028600     MOVE 0 TO WS-SUM-WEIGHTED.
028700     MOVE 0 TO WS-SUM-COEFF.
028800     MOVE 'N' TO WS-HAS-OVERALL.
028900     PERFORM 4010-ACCUM-OVERALL-ONE-START
029000         THRU 4010-ACCUM-OVERALL-ONE-END
029100         VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > WS-GAT-COUNT.
029200     IF WS-GAT-COUNT > 0 AND WS-SUM-COEFF NOT = 0
029300         COMPUTE WS-OVERALL-AVG ROUNDED =
029400             WS-SUM-WEIGHTED / WS-SUM-COEFF
029500         MOVE 'Y' TO WS-HAS-OVERALL
029600     END-IF.
029700 4000-COMPUTE-OVERALL-END.
029800     EXIT.

029900 4010-ACCUM-OVERALL-ONE-START.
030000     COMPUTE WS-SUM-WEIGHTED = WS-SUM-WEIGHTED +
030100         (WS-GAT-VALUE (WS-IDX) * WS-GAT-COEFF (WS-IDX)).
030200     COMPUTE WS-SUM-COEFF = WS-SUM-COEFF + WS-GAT-COEFF (WS-IDX).
030300 4010-ACCUM-OVERALL-ONE-END.
030400     EXIT.

030500*    RECHERCHE DU SEMESTRE PRECEDENT (MEME ANNEE SCOLAIRE, DATE
030600*    DE DEBUT LA PLUS RECENTE AVANT LE SEMESTRE COURANT) ET CALCUL
030700*    DE LA PROGRESSION PAR RAPPORT A CE SEMESTRE
030800 5000-FIND-PREV-SEMESTER-START.
030900     MOVE 'N' TO WS-HAS-PREV-SEM.
031000     MOVE 0 TO WS-PREV-START-DATE.
031100     PERFORM 5010-CHECK-PREV-ONE-START THRU 5010-CHECK-PREV-ONE-END
031200         VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > SEM-T-COUNT.
031300     MOVE 'N' TO WS-HAS-PROGRESSION.
031400     IF WS-PREV-SEM-FOUND
031500         PERFORM 5100-PREV-OVERALL-AVG-START
031600             THRU 5100-PREV-OVERALL-AVG-END
031700         IF WS-CLM-AVG-FOUND AND WS-PREV-AVG NOT = 0
031800             COMPUTE WS-PROGRESSION ROUNDED =
031900                 ((WS-OVERALL-AVG - WS-PREV-AVG) / WS-PREV-AVG) * 100
032000             MOVE 'Y' TO WS-HAS-PROGRESSION
032100         END-IF
032200     END-IF.
032300 5000-FIND-PREV-SEMESTER-END.
032400     EXIT.

032410 5010-CHECK-PREV-ONE-START.
032420     IF SEM-T-ACAD-YEAR (WS-IDX) = WS-CUR-ACAD-YEAR
032430     AND SEM-T-START-DATE (WS-IDX) < WS-CUR-START-DATE
032440     AND SEM-T-START-DATE (WS-IDX) > WS-PREV-START-DATE
032450         MOVE SEM-T-START-DATE (WS-IDX) TO WS-PREV-START-DATE
032460         MOVE SEM-T-ID (WS-IDX) TO WS-PREV-SEM-ID
032470         MOVE 'Y' TO WS-HAS-PREV-SEM
032480     END-IF.
032490 5010-CHECK-PREV-ONE-END.
032500     EXIT.

032600*    MOYENNE PONDEREE DE L'ETUDIANT POUR LE SEMESTRE PRECEDENT -
032700*    RECALCULEE A PARTIR DE LA TABLE DE NOTES (PAS DE LECTURE DE
032800*    PERFIND - LES NOTES EN MEMOIRE SONT LA SOURCE DE VERITE)
032900 5100-PREV-OVERALL-AVG-START.
033000     MOVE 'N' TO WS-CLM-HAS-AVG.
033100     MOVE 0 TO WS-PREV-AVG.
033200     MOVE 0 TO WS-SUM-WEIGHTED.
033300     MOVE 0 TO WS-SUM-COEFF.
033400     PERFORM 5110-ACCUM-PREV-ONE-START THRU 5110-ACCUM-PREV-ONE-END
033500         VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > GRD-T-COUNT.
033600     IF WS-SUM-COEFF NOT = 0
033700         COMPUTE WS-PREV-AVG ROUNDED = WS-SUM-WEIGHTED / WS-SUM-COEFF
033800         MOVE 'Y' TO WS-CLM-HAS-AVG
033900     END-IF.
034000 5100-PREV-OVERALL-AVG-END.
034100     EXIT.

034200 5110-ACCUM-PREV-ONE-START.
034300     IF GRD-T-STUDENT-ID (WS-IDX)  = LK-STUDENT-ID
034400     AND GRD-T-SEMESTER-ID (WS-IDX) = WS-PREV-SEM-ID
034500         MOVE 'N' TO WS-SUB-FLAG
034600         SEARCH ALL SUB-T-ENTRY
034700             AT END
034800                 MOVE 'N' TO WS-SUB-FLAG
034900             WHEN SUB-T-ID (SUB-T-IDX) = GRD-T-SUBJECT-ID (WS-IDX)
035000                 MOVE 'Y' TO WS-SUB-FLAG
035100         END-SEARCH
035200         IF WS-SUB-FOUND
035300             COMPUTE WS-SUM-WEIGHTED = WS-SUM-WEIGHTED +
035400                (GRD-T-VALUE (WS-IDX) * SUB-T-COEFF (SUB-T-IDX))
035500             COMPUTE WS-SUM-COEFF =
035600                WS-SUM-COEFF + SUB-T-COEFF (SUB-T-IDX)
035700         ELSE
035800             COMPUTE WS-SUM-WEIGHTED = WS-SUM-WEIGHTED +
035900                GRD-T-VALUE (WS-IDX)
036000             COMPUTE WS-SUM-COEFF = WS-SUM-COEFF + 1
036100         END-IF
036200     END-IF.
036300 5110-ACCUM-PREV-ONE-END.
036400     EXIT.

036500*    STATISTIQUES DE CLASSE (MOYENNE, ECART-TYPE, RANG) SUR LES
036600*    CAMARADES ACTIFS DE LA MEME CLASSE POUR CE SEMESTRE
036700 6000-COMPUTE-CLASS-STATS-START.
036800     MOVE 0 TO WS-CLM-COUNT.
036900     PERFORM 6010-CLASSMATE-SCAN-START THRU 6010-CLASSMATE-SCAN-END
037000         VARYING WS-IDX FROM 1 BY 1
037100         UNTIL WS-IDX > STU-T-COUNT OR WS-CLM-COUNT > 299.
037110*    APAS-238 - AU-DELA DE 300 CAMARADES DE CLASSE LA TABLE EST
037120*    PLEINE ; ON LE SIGNALE AU LIEU DE TRONQUER EN SILENCE
037130     IF WS-CLM-COUNT > 299 AND WS-IDX <= STU-T-COUNT
037140         DISPLAY 'WS-CLM-ENTRY PLEINE - CLASSE ' WS-CUR-CLASS-ID
037150             ' TRONQUEE A 300 CAMARADES'
037160     END-IF.
037200     PERFORM 6200-STATS-FROM-TABLE-START
037300         THRU 6200-STATS-FROM-TABLE-END.
037400     PERFORM 6300-RANK-FROM-TABLE-START
037500         THRU 6300-RANK-FROM-TABLE-END.
037600 6000-COMPUTE-CLASS-STATS-END.
037700     EXIT.

037800 6010-CLASSMATE-SCAN-START.
037900     IF STU-T-CLASS-ID (WS-IDX) = WS-CUR-CLASS-ID
038000     AND STU-T-ACTIVE (WS-IDX)
038100         PERFORM 6100-CLASSMATE-AVG-START
038200             THRU 6100-CLASSMATE-AVG-END
038300         ADD 1 TO WS-CLM-COUNT
038400         MOVE STU-T-ID (WS-IDX) TO WS-CLM-STUDENT-ID (WS-CLM-COUNT)
038500         IF WS-CLM-AVG-FOUND
038600             MOVE WS-CLM-AVG TO WS-CLM-AVERAGE (WS-CLM-COUNT)
038700         ELSE
038800             SUBTRACT 1 FROM WS-CLM-COUNT
038900         END-IF
039000     END-IF.
039100 6010-CLASSMATE-SCAN-END.
039200     EXIT.

039300*    MOYENNE PONDEREE DU CAMARADE STU-T-ID(WS-IDX) POUR LE
039400*    SEMESTRE COURANT, RECALCULEE DEPUIS LA TABLE DE NOTES
039500 6100-CLASSMATE-AVG-START.
039600     MOVE 'N' TO WS-CLM-HAS-AVG.
039700     MOVE 0 TO WS-CLM-AVG.
039800     MOVE 0 TO WS-SUM-WEIGHTED.
039900     MOVE 0 TO WS-SUM-COEFF.
040000     PERFORM 6110-ACCUM-CLM-ONE-START THRU 6110-ACCUM-CLM-ONE-END
040100         VARYING WS-IDX2 FROM 1 BY 1 UNTIL WS-IDX2 > GRD-T-COUNT.
040200     IF WS-SUM-COEFF NOT = 0
040300         COMPUTE WS-CLM-AVG ROUNDED = WS-SUM-WEIGHTED / WS-SUM-COEFF
040400         MOVE 'Y' TO WS-CLM-HAS-AVG
040500     END-IF.
040600 6100-CLASSMATE-AVG-END.
040700     EXIT.

040800 6110-ACCUM-CLM-ONE-START.
040900     IF GRD-T-STUDENT-ID (WS-IDX2)   = STU-T-ID (WS-IDX)
041000     AND GRD-T-SEMESTER-ID (WS-IDX2) = LK-SEMESTER-ID
041100         MOVE 'N' TO WS-SUB-FLAG
041200         SEARCH ALL SUB-T-ENTRY
041300             AT END
041400                 MOVE 'N' TO WS-SUB-FLAG
041500             WHEN SUB-T-ID (SUB-T-IDX) = GRD-T-SUBJECT-ID (WS-IDX2)
041600                 MOVE 'Y' TO WS-SUB-FLAG
041700         END-SEARCH
041800         IF WS-SUB-FOUND
041900             COMPUTE WS-SUM-WEIGHTED = WS-SUM-WEIGHTED +
042000                (GRD-T-VALUE (WS-IDX2) * SUB-T-COEFF (SUB-T-IDX))
042100             COMPUTE WS-SUM-COEFF =
042200                WS-SUM-COEFF + SUB-T-COEFF (SUB-T-IDX)
042300         ELSE
042400             COMPUTE WS-SUM-WEIGHTED = WS-SUM-WEIGHTED +
042500                GRD-T-VALUE (WS-IDX2)
042600             COMPUTE WS-SUM-COEFF = WS-SUM-COEFF + 1
042700         END-IF
042800     END-IF.
042900 6110-ACCUM-CLM-ONE-END.
043000     EXIT.

043100*    MOYENNE ET ECART-TYPE (FORME POPULATION) SUR LA TABLE DES
043200*    MOYENNES DE CAMARADES DEJA CONSTITUEE
043300 6200-STATS-FROM-TABLE-START.
043400     MOVE 0 TO WS-SUM-CLM.
043500     MOVE 0 TO WS-SUM-CLM-SQ.
043600     MOVE 0 TO WS-CLASS-MEAN.
043700     MOVE 0 TO WS-CLASS-STD-DEV.
043800     IF WS-CLM-COUNT > 0
043900         PERFORM 6210-SUM-CLM-ONE-START THRU 6210-SUM-CLM-ONE-END
044000             VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > WS-CLM-COUNT
044100         COMPUTE WS-CLASS-MEAN ROUNDED = WS-SUM-CLM / WS-CLM-COUNT
044200         IF WS-CLM-COUNT = 1
044300             MOVE 0 TO WS-CLASS-STD-DEV
044400         ELSE
044500             PERFORM 6220-SUM-SQ-ONE-START THRU 6220-SUM-SQ-ONE-END
044600                 VARYING WS-IDX FROM 1 BY 1
044700                 UNTIL WS-IDX > WS-CLM-COUNT
044800             COMPUTE WS-CLASS-VARIANCE =
044900                 WS-SUM-CLM-SQ / WS-CLM-COUNT
045000             PERFORM 6230-COMPUTE-SQRT-START
045100                 THRU 6230-COMPUTE-SQRT-END
045200         END-IF
045300     END-IF.
045400 6200-STATS-FROM-TABLE-END.
045500     EXIT.

045600 6210-SUM-CLM-ONE-START.
045700     COMPUTE WS-SUM-CLM = WS-SUM-CLM + WS-CLM-AVERAGE (WS-IDX).
045800 6210-SUM-CLM-ONE-END.
045900     EXIT.

046000 6220-SUM-SQ-ONE-START.
046100     COMPUTE WS-SUM-CLM-SQ = WS-SUM-CLM-SQ +
046200         ((WS-CLM-AVERAGE (WS-IDX) - WS-CLASS-MEAN) *
046300          (WS-CLM-AVERAGE (WS-IDX) - WS-CLASS-MEAN)).
046400 6220-SUM-SQ-ONE-END.
046500     EXIT.

046600*    RACINE CARREE DE WS-CLASS-VARIANCE PAR LA METHODE DE NEWTON -
046700*    20 ITERATIONS FIXES, LARGEMENT SUFFISANT POUR LA PRECISION EN
046800*    99V99 VISEE ICI - AUCUNE FONCTION INTRINSEQUE UTILISEE
046900 6230-COMPUTE-SQRT-START.
047000     MOVE WS-CLASS-VARIANCE TO WS-SQRT-N.
047100     IF WS-SQRT-N = 0
047200         MOVE 0 TO WS-CLASS-STD-DEV
047300     ELSE
047400         MOVE WS-SQRT-N TO WS-SQRT-X
047500         PERFORM 6231-SQRT-ITER-START THRU 6231-SQRT-ITER-END
047600             VARYING WS-SQRT-ITER FROM 1 BY 1 UNTIL WS-SQRT-ITER > 20
047700         MOVE WS-SQRT-X TO WS-CLASS-STD-DEV
047800     END-IF.
047900 6230-COMPUTE-SQRT-END.
048000     EXIT.

048100 6231-SQRT-ITER-START.
048200     COMPUTE WS-SQRT-X ROUNDED =
048300         (WS-SQRT-X + (WS-SQRT-N / WS-SQRT-X)) / 2.
048400 6231-SQRT-ITER-END.
048500     EXIT.

048600*    RANG DE L'ETUDIANT PARMI SES CAMARADES - TRI A BULLES STABLE
048700*    DECROISSANT SUR WS-CLM-AVERAGE, PUIS RECHERCHE DE LA POSITION
048800 6300-RANK-FROM-TABLE-START.
048900     MOVE 0 TO WS-CLASS-RANK.
049000     IF WS-CLM-COUNT > 0
049100         PERFORM 6310-BUBBLE-SORT-START THRU 6310-BUBBLE-SORT-END
049200         PERFORM 6330-FIND-RANK-ONE-START THRU 6330-FIND-RANK-ONE-END
049300             VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > WS-CLM-COUNT
049400     END-IF.
049500 6300-RANK-FROM-TABLE-END.
049600     EXIT.

049700 6330-FIND-RANK-ONE-START.
049800     IF WS-CLM-STUDENT-ID (WS-IDX) = LK-STUDENT-ID
049900         MOVE WS-IDX TO WS-CLASS-RANK
050000     END-IF.
050100 6330-FIND-RANK-ONE-END.
050200     EXIT.

050300*    TRI A BULLES STABLE DECROISSANT - LE NOMBRE DE CAMARADES PAR
050400*    CLASSE RESTE MODESTE, UN TRI SIMPLE EST SUFFISANT ICI
050500 6310-BUBBLE-SORT-START.
050600     PERFORM 6311-BUBBLE-PASS-START THRU 6311-BUBBLE-PASS-END
050700         VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > WS-CLM-COUNT - 1.
050800 6310-BUBBLE-SORT-END.
050900     EXIT.

051000 6311-BUBBLE-PASS-START.
051100     PERFORM 6312-BUBBLE-COMPARE-START THRU 6312-BUBBLE-COMPARE-END
051200         VARYING WS-IDX2 FROM 1 BY 1
051300         UNTIL WS-IDX2 > WS-CLM-COUNT - WS-IDX.
051400 6311-BUBBLE-PASS-END.
051500     EXIT.

051600 6312-BUBBLE-COMPARE-START.
051700     IF WS-CLM-AVERAGE (WS-IDX2) < WS-CLM-AVERAGE (WS-IDX2 + 1)
051800         PERFORM 6320-SWAP-ENTRY-START
051900             THRU 6320-SWAP-ENTRY-END
052000     END-IF.
052100 6312-BUBBLE-COMPARE-END.
052200     EXIT.

052300 6320-SWAP-ENTRY-START.
052400     MOVE WS-CLM-ENTRY (WS-IDX2)     TO WS-CLM-TEMP
052500     MOVE WS-CLM-ENTRY (WS-IDX2 + 1) TO WS-CLM-ENTRY (WS-IDX2)
052600     MOVE WS-CLM-TEMP                TO WS-CLM-ENTRY (WS-IDX2 + 1).
052700 6320-SWAP-ENTRY-END.
052800     EXIT.

052900*    ECRITURE DE L'INDICATEUR GENERAL (PI-SUBJECT-ID = ZERO)
053000 7000-WRITE-OVERALL-IND-START.
053100     MOVE LK-STUDENT-ID     TO PIN-STUDENT-ID.
053200     MOVE LK-SEMESTER-ID    TO PIN-SEMESTER-ID.
053300     MOVE 0                 TO PIN-SUBJECT-ID.
053400     MOVE WS-OVERALL-AVG    TO PIN-AVERAGE.
053500     MOVE WS-CLASS-STD-DEV  TO PIN-STD-DEV.
053600     IF WS-PROGRESSION-FOUND
053700         MOVE WS-PROGRESSION TO PIN-PROGRESSION
053800     ELSE
053900         MOVE 0 TO PIN-PROGRESSION
054000     END-IF.
054100     MOVE WS-CLASS-RANK     TO PIN-CLASS-RANK.
054200     WRITE PIN-RECORD.
054300 7000-WRITE-OVERALL-IND-END.
054400     EXIT.

054500*    FERMETURE DE PERFIND - DERNIER APPEL DU LOT
054600 9000-CLOSE-PERFIND-START.
054700     IF NOT WS-IS-FIRST-CALL
054800         CLOSE F-PERFIND
054900     END-IF.
055000 9000-CLOSE-PERFIND-END.
055100     EXIT.
