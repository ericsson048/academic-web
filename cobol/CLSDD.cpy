000100******************************************************************
000200*    CLSDD   -  DESCRIPTION ENREGISTREMENT FICHIER CLASSES        *
000300*    CLASS RECORD LAYOUT - ONE ROW PER CLASS-LEVEL SECTION        *
000400*    FICHIER CLASSES - 64 CARACTERES - LINE SEQUENTIAL            *
000500*------------------------------------------------------------------*
000600*    CLE UNIQUE : CLS-NAME + CLS-ACAD-YEAR                        *
000700******************************************************************
000800*    AAAA-MM-JJ  INIT  TICKET    DESCRIPTION                      *
000900*    1989-03-02  IM    APAS-001  CREATION INITIALE                *
001000*    1994-11-08  RF    APAS-118  AJOUT CLS-ACAD-YEAR (CORR. SCOL)  *
001100*    1998-12-01  IM    APAS-Y2K  REVUE AN 2000 - PAS DE DATE ICI   *
001200******************************************************************
001300 01  CLS-RECORD.
001400     03  CLS-ID                  PIC 9(05).
001500     03  CLS-NAME                PIC X(30).
001600     03  CLS-LEVEL               PIC X(20).
001700     03  CLS-ACAD-YEAR.
001800         05  CLS-ACAD-YEAR-FROM  PIC X(04).
001900         05  FILLER              PIC X(01).
002000         05  CLS-ACAD-YEAR-THRU  PIC X(04).
