000100******************************************************************
000200*    PINDD   -  DESCRIPTION ENREGISTREMENT FICHIER PERFIND        *
000300*    PERFORMANCE INDICATOR RECORD - ONE PER STU/SEM/SUBJECT,      *
000400*    PLUS UNE LIGNE "OVERALL" PAR STU/SEM (PI-SUBJECT-ID = 00000) *
000500*    FICHIER PERFIND - 39 CARACTERES - LINE SEQUENTIAL            *
000600*------------------------------------------------------------------*
000700*    PI-STD-DEV, PI-PROGRESSION ET PI-CLASS-RANK NE SONT ALIMENTES *
000800*    QUE SUR LA LIGNE OVERALL (PI-SUBJECT-ID = ZERO)              *
000900******************************************************************
001000*    AAAA-MM-JJ  INIT  TICKET    DESCRIPTION                      *
001100*    1991-09-05  RF    APAS-058  CREATION INITIALE (MOYENNES)      *
001200*    1995-05-22  JM    APAS-140  AJOUT PI-PROGRESSION (EVOLUTION)   *
001300*    1996-09-30  JM    APAS-166  AJOUT PI-CLASS-RANK ET PI-STD-DEV  *
001400******************************************************************
001500 01  PIN-RECORD.
001600     03  PIN-STUDENT-ID          PIC 9(05).
001700     03  PIN-SEMESTER-ID         PIC 9(05).
001800     03  PIN-SUBJECT-ID          PIC 9(05).
001900     03  PIN-AVERAGE             PIC 99V99.
002000     03  PIN-STD-DEV             PIC 99V99.
002100     03  PIN-PROGRESSION         PIC S999V99.
002200     03  PIN-CLASS-RANK          PIC 9(04).
002300     03  FILLER                  PIC X(07).
