000100******************************************************************
000200*    PERFSUBJ  -  RAPPORT DE PERFORMANCE PAR MATIERE (APAS -      *
000300*    SECTION 3 DU RAPPORT D'ANALYSE - PERFORMANCE-BY-SUBJECT)     *
000400*------------------------------------------------------------------*
000500*    REGROUPE LES INDICATEURS DE MATIERE (PI-SUBJECT-ID NON NUL)  *
000600*    PAR MATIERE, CALCULE LA MOYENNE DE CHACUNE, ET LES ECRIT     *
000700*    TRIEES PAR ORDRE ALPHABETIQUE DE NOM DE MATIERE - AUCUNE     *
000800*    RUPTURE, AUCUN TOTAL GENERAL.                               *
000900*    FAIT SUITE A GRADPOST/PERFCALC DANS LA CHAINE DU LOT DE NUIT *
001000*    - ETEND LE RAPPORT SUMMARYRPT DEJA OUVERT PAR GRADPOST.      *
001100*                                                                  *
001200*    AUTEUR : J. MOREL                                            *
001300*    DATE ECRITURE : 1996-09-30                                    *
001400*    INSTALLATION  : DIRECTION DES ETUDES - SERVICE SCOLARITE      *
001500*    SECURITE      : AUCUNE - TRAITEMENT BATCH LOT DE NUIT         *
001600******************************************************************
001700*    JOURNAL DES MODIFICATIONS                                    *
001800*    AAAA-MM-JJ  INIT  TICKET    DESCRIPTION                      *
001900*    1996-09-30  JM    APAS-166  CREATION INITIALE                *
002000*    1998-12-01  IM    APAS-Y2K  REVUE DATES - AUCUN IMPACT, AUCUN *
002100*                      CHAMP DATE DANS CE PROGRAMME                *
002200*    1999-06-11  RF    APAS-210  BOUCLES HORS LIGNE - NORME MAISON *
002210*    2000-01-04  IM    APAS-225  BASCULEMENT AN 2000 - CONTROLE     *
002220*                      POST-PRODUCTION, AUCUNE ANOMALIE, AUCUNE     *
002230*                      MODIFICATION DE CODE                        *
002240*    2001-08-20  PB    APAS-239  MESSAGE DISPLAY AJOUTE QUAND LA    *
002250*                      TABLE WS-SUBJGRP-TABLE EST SATUREE (500      *
002260*                      MATIERES), AU LIEU D'OMETTRE LES MATIERES    *
002270*                      EXCEDENTAIRES SANS AVERTISSEMENT             *
002280*    2003-02-27  RF    APAS-258  TRI ASCENDING KEY WS-SGT-NAME      *
002290*                      REVU - CONFIRME INSENSIBLE A LA CASSE CAR    *
002295*                      LES NOMS DE MATIERE SONT DEJA EN MAJUSCULES  *
002300*    2004-03-02  CL    APAS-271  REVUE GENERALE SUITE AUDIT         *
002310*                      CONTROLE INTERNE - AUCUNE MODIFICATION DE    *
002320*                      CODE, JOURNAL MIS A JOUR                     *
002330******************************************************************

006400 IDENTIFICATION DIVISION.
006500 PROGRAM-ID. PERFSUBJ.
006600 AUTHOR. J. MOREL.
006700 INSTALLATION. DIRECTION DES ETUDES - SERVICE SCOLARITE.
006800 DATE-WRITTEN. 1996-09-30.
006900 DATE-COMPILED.
007000 SECURITY. AUCUNE - TRAITEMENT BATCH LOT DE NUIT.

007100 ENVIRONMENT DIVISION.
007200 CONFIGURATION SECTION.
007300 SPECIAL-NAMES.
007400     C01 IS TOP-OF-FORM.

007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700     SELECT F-SUBJECTS
007800         ASSIGN TO SUBJECTS
007900         ORGANIZATION IS LINE SEQUENTIAL
008000         ACCESS MODE IS SEQUENTIAL
008100         FILE STATUS IS WS-STAT-SUBJECTS.

008200     SELECT F-PERFIND
008300         ASSIGN TO PERFIND
008400         ORGANIZATION IS LINE SEQUENTIAL
008500         ACCESS MODE IS SEQUENTIAL
008600         FILE STATUS IS WS-STAT-PERFIND.

008700     SELECT F-SUMMARYRPT
008800         ASSIGN TO SUMMARYRPT
008900         ORGANIZATION IS LINE SEQUENTIAL
009000         ACCESS MODE IS SEQUENTIAL
009100         FILE STATUS IS WS-STAT-SUMMARYRPT.

009200 DATA DIVISION.
009300 FILE SECTION.
009400 FD  F-SUBJECTS
009500     RECORD CONTAINS 58 CHARACTERS
009600     RECORDING MODE IS F.
009700 COPY SUBDD.

009800 FD  F-PERFIND
009900     RECORD CONTAINS 39 CHARACTERS
010000     RECORDING MODE IS F.
010100 COPY PINDD.

010200 FD  F-SUMMARYRPT
010300     RECORD CONTAINS 132 CHARACTERS
010400     RECORDING MODE IS F.
010500 01  REC-SUMMARYRPT          PIC X(132).

010600 WORKING-STORAGE SECTION.
010700 COPY SUBTB.

010800 01  WS-STAT-SUBJECTS        PIC X(02)   VALUE SPACE.
010900     88  WS-SUBJECTS-OK              VALUE '00'.
011000     88  WS-SUBJECTS-EOF             VALUE '10'.
011100 01  WS-STAT-PERFIND         PIC X(02)   VALUE SPACE.
011200     88  WS-PERFIND-OK               VALUE '00'.
011300     88  WS-PERFIND-EOF              VALUE '10'.
011400 01  WS-STAT-SUMMARYRPT      PIC X(02)   VALUE SPACE.
011500     88  WS-SUMMARYRPT-OK            VALUE '00'.

011600 01  WS-IDX                  PIC 9(05)   COMP    VALUE 0.
011700 01  WS-SUB-FLAG             PIC X(01)   VALUE 'N'.
011800     88  WS-SUB-FOUND                VALUE 'Y'.

011810*    ZONE RESERVEE - MOYENNE GENERALE TOUTES MATIERES CONFONDUES,
011820*    PREVUE POUR UNE FUTURE LIGNE DE CONTROLE, NON IMPRIMEE ICI
011830 01  WS-GRAND-SUM            PIC S9(07)V99   VALUE 0.
011835 01  WS-GRAND-SUM-R REDEFINES WS-GRAND-SUM.
011836     05  FILLER                  PIC X(09).
011840 01  WS-GRAND-N              PIC 9(05)   COMP    VALUE 0.
011850 01  WS-GRAND-AVG            PIC S9(03)V99   VALUE 0.
011860 01  WS-GRAND-AVG-R REDEFINES WS-GRAND-AVG.
011870     05  FILLER                  PIC X(06).

011900*    TABLE DE REGROUPEMENT PAR MATIERE - UNE ENTREE PAR MATIERE
012000*    DU FICHIER SUBJECTS, MEME ORDRE QUE SUB-TABLE (INDICES LIES)
012100 01  WS-SUBJGRP-TABLE.
012200     03  WS-SGT-COUNT            PIC 9(05)   COMP    VALUE 0.
012300     03  WS-SGT-ENTRY
012400             OCCURS 1 TO 500 TIMES
012500             DEPENDING ON WS-SGT-COUNT
012600             INDEXED BY WS-SGT-IDX.
012700         05  WS-SGT-SUBJECT-ID      PIC 9(05).
012800         05  WS-SGT-CODE             PIC X(10).
012900         05  WS-SGT-NAME             PIC X(30).
013000         05  WS-SGT-SUM              PIC S9(07)V99   VALUE 0.
013100         05  WS-SGT-N                PIC 9(05)   COMP    VALUE 0.
013200         05  WS-SGT-AVG              PIC 99V99       VALUE 0.
013300         05  FILLER                  PIC X(04).

013400*    LIGNE DE RAPPORT - SECTION 3 (PERFORMANCE PAR MATIERE)
013500 01  REC-RPT                 PIC X(132)  VALUE SPACE.
013600 01  RPT-LINE-SUBJ REDEFINES REC-RPT.
013700     03  RPT-SUBJ-CODE           PIC X(10).
013800     03  FILLER                  PIC X(02).
013900     03  RPT-SUBJ-NAME           PIC X(30).
014000     03  FILLER                  PIC X(02).
014100     03  RPT-SUBJ-AVG            PIC ZZ9.99.
014200     03  FILLER                  PIC X(02).
014300     03  RPT-SUBJ-STUDENTS       PIC ZZZ9.
014400     03  FILLER                  PIC X(79).
014500 01  WS-LIG-TITRE            PIC X(64)   VALUE
014600         'PERFORMANCE PAR MATIERE'.
014700 01  WS-LIG-ENTETE           PIC X(64)   VALUE
014800         'CODE       MATIERE                       MOYENNE  EFFECTIF'.

014900 PROCEDURE DIVISION.
015000 0000-MAIN-START.
015100     PERFORM 1000-OPEN-FILES-START THRU 1000-OPEN-FILES-END.
015200     PERFORM 2000-LOAD-SUBJECTS-START THRU 2000-LOAD-SUBJECTS-END.
015300     PERFORM 3000-READ-PERFIND-START THRU 3000-READ-PERFIND-END.
015400     PERFORM 3100-ACCUM-PERFIND-START THRU 3100-ACCUM-PERFIND-END
015500         UNTIL WS-PERFIND-EOF.
015600     CLOSE F-PERFIND.
015700     PERFORM 4000-COMPUTE-AVERAGES-START
015800         THRU 4000-COMPUTE-AVERAGES-END.
015900     SORT WS-SGT-ENTRY ASCENDING KEY WS-SGT-NAME.
016000     PERFORM 5000-WRITE-SUBJECT-RPT-START
016100         THRU 5000-WRITE-SUBJECT-RPT-END.
016200     CLOSE F-SUMMARYRPT.
016300 0000-MAIN-END.
016400     STOP RUN.

016500 1000-OPEN-FILES-START.
016600     OPEN INPUT F-SUBJECTS.
016700     OPEN INPUT F-PERFIND.
016800     OPEN EXTEND F-SUMMARYRPT.
016900 1000-OPEN-FILES-END.
017000     EXIT.

017100*    CHARGEMENT DES MATIERES - LA TABLE DE REGROUPEMENT EST       *
017110*    CONSTRUITE EN PARALLELE, INDICE A INDICE, AVEC SUB-T-ENTRY   *
017200 2000-LOAD-SUBJECTS-START.
017300     READ F-SUBJECTS
017400         AT END
017500             SET WS-SUBJECTS-EOF TO TRUE
017600     END-READ.
017700     PERFORM 2010-LOAD-SUBJECTS-BODY-START
017800         THRU 2010-LOAD-SUBJECTS-BODY-END
017900         UNTIL WS-SUBJECTS-EOF.
018000     CLOSE F-SUBJECTS.
018100 2000-LOAD-SUBJECTS-END.
018200     EXIT.

018300 2010-LOAD-SUBJECTS-BODY-START.
018320*    APAS-239 - TABLE WS-SUBJGRP-TABLE LIMITEE A 500 MATIERES ;
018340*    ON LE SIGNALE AU LIEU D'OMETTRE LES MATIERES EXCEDENTAIRES
018400     IF WS-SGT-COUNT > 499
018420         DISPLAY 'WS-SUBJGRP-TABLE PLEINE - MATIERE ' SUB-ID
018440             ' IGNOREE DANS LE RAPPORT PAR MATIERE'
018460     ELSE
018470         ADD 1 TO SUB-T-COUNT
018500         MOVE SUB-ID     TO SUB-T-ID (SUB-T-COUNT)
018600         MOVE SUB-CODE   TO SUB-T-CODE (SUB-T-COUNT)
018700         MOVE SUB-NAME   TO SUB-T-NAME (SUB-T-COUNT)
018800         IF SUB-COEFF = ZERO
018900             MOVE 1.00 TO SUB-T-COEFF (SUB-T-COUNT)
019000         ELSE
019100             MOVE SUB-COEFF TO SUB-T-COEFF (SUB-T-COUNT)
019200         END-IF
019300         ADD 1 TO WS-SGT-COUNT
019400         MOVE SUB-T-ID (SUB-T-COUNT)   TO WS-SGT-SUBJECT-ID (WS-SGT-COUNT)
019500         MOVE SUB-T-CODE (SUB-T-COUNT) TO WS-SGT-CODE (WS-SGT-COUNT)
019600         MOVE SUB-T-NAME (SUB-T-COUNT) TO WS-SGT-NAME (WS-SGT-COUNT)
019700         MOVE 0 TO WS-SGT-SUM (WS-SGT-COUNT)
019800         MOVE 0 TO WS-SGT-N (WS-SGT-COUNT)
019850     END-IF.
019900     READ F-SUBJECTS
020000         AT END
020100             SET WS-SUBJECTS-EOF TO TRUE
020200     END-READ.
020300 2010-LOAD-SUBJECTS-BODY-END.
020400     EXIT.

020500 3000-READ-PERFIND-START.
020600     READ F-PERFIND
020700         AT END
020800             SET WS-PERFIND-EOF TO TRUE
020900     END-READ.
021000 3000-READ-PERFIND-END.
021100     EXIT.

021200*    ACCUMULATION DES INDICATEURS DE MATIERE (PI-SUBJECT-ID <> 0)  *
021300 3100-ACCUM-PERFIND-START.
021400     IF PIN-SUBJECT-ID NOT = ZERO
021500         MOVE 'N' TO WS-SUB-FLAG
021600         SEARCH ALL SUB-T-ENTRY
021700             AT END
021800                 MOVE 'N' TO WS-SUB-FLAG
021900             WHEN SUB-T-ID (SUB-T-IDX) = PIN-SUBJECT-ID
022000                 MOVE 'Y' TO WS-SUB-FLAG
022100         END-SEARCH
022200         IF WS-SUB-FOUND
022300             ADD PIN-AVERAGE TO WS-SGT-SUM (SUB-T-IDX)
022400             ADD 1 TO WS-SGT-N (SUB-T-IDX)
022500         END-IF
022600     END-IF.
022700     PERFORM 3000-READ-PERFIND-START THRU 3000-READ-PERFIND-END.
022800 3100-ACCUM-PERFIND-END.
022900     EXIT.

023000 4000-COMPUTE-AVERAGES-START.
023100     PERFORM 4010-COMPUTE-ONE-AVG-START THRU 4010-COMPUTE-ONE-AVG-END
023200         VARYING WS-SGT-IDX FROM 1 BY 1 UNTIL WS-SGT-IDX > WS-SGT-COUNT.
023300 4000-COMPUTE-AVERAGES-END.
023400     EXIT.

023500 4010-COMPUTE-ONE-AVG-START.
023600     IF WS-SGT-N (WS-SGT-IDX) > 0
023700         COMPUTE WS-SGT-AVG (WS-SGT-IDX) ROUNDED =
023800             WS-SGT-SUM (WS-SGT-IDX) / WS-SGT-N (WS-SGT-IDX)
023900     END-IF.
024000 4010-COMPUTE-ONE-AVG-END.
024100     EXIT.

024200*    ECRITURE DE LA SECTION 3 - UNE LIGNE PAR MATIERE NOTEE,       *
024300*    DANS L'ORDRE DU TRI (NOM DE MATIERE), PAS DE TOTAL GENERAL    *
024400 5000-WRITE-SUBJECT-RPT-START.
024500     MOVE SPACE TO REC-SUMMARYRPT.
024600     MOVE WS-LIG-TITRE TO REC-SUMMARYRPT.
024700     WRITE REC-SUMMARYRPT.
024800     MOVE WS-LIG-ENTETE TO REC-SUMMARYRPT.
024900     WRITE REC-SUMMARYRPT.
025000     MOVE SPACE TO REC-SUMMARYRPT.
025100     WRITE REC-SUMMARYRPT.
025200     PERFORM 5010-WRITE-SUBJECT-ONE-START
025300         THRU 5010-WRITE-SUBJECT-ONE-END
025400         VARYING WS-SGT-IDX FROM 1 BY 1 UNTIL WS-SGT-IDX > WS-SGT-COUNT.
025500     MOVE SPACE TO REC-SUMMARYRPT.
025600     WRITE REC-SUMMARYRPT.
025700 5000-WRITE-SUBJECT-RPT-END.
025800     EXIT.

025900 5010-WRITE-SUBJECT-ONE-START.
026000     IF WS-SGT-N (WS-SGT-IDX) > 0
026100         MOVE SPACE TO REC-RPT
026200         MOVE WS-SGT-CODE (WS-SGT-IDX) TO RPT-SUBJ-CODE
026300         MOVE WS-SGT-NAME (WS-SGT-IDX) TO RPT-SUBJ-NAME
026400         MOVE WS-SGT-AVG (WS-SGT-IDX)  TO RPT-SUBJ-AVG
026500         MOVE WS-SGT-N (WS-SGT-IDX)    TO RPT-SUBJ-STUDENTS
026600         MOVE REC-RPT TO REC-SUMMARYRPT
026700         WRITE REC-SUMMARYRPT
026800     END-IF.
026900 5010-WRITE-SUBJECT-ONE-END.
027000     EXIT.
