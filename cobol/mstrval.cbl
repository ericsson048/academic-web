000100******************************************************************
000200*    MSTRVAL  -  CONTROLE DE VALIDITE DES ENREGISTREMENTS MAITRES *
000300*    APPELE PAR GRADPOST (ET PAR TOUT AUTRE PROGRAMME DE CHARGE-  *
000400*    MENT) AU MOMENT DE LA LECTURE DE CLASSES, STUDENTS, SUBJECTS *
000500*    OU SEMESTERS - UN SEUL CORPS DE CONTROLE, UN SEUL ENDROIT    *
000600*    A MAINTENIR SI LES REGLES DE VALIDATION EVOLUENT.           *
000700*------------------------------------------------------------------*
000800*    PARAMETRE 1 : CODE TYPE D'ENREGISTREMENT                     *
000900*                  'C' = CLASSES   'S' = STUDENTS                *
001000*                  'J' = SUBJECTS  'T' = SEMESTERS                *
001100*    PARAMETRE 2 : ZONE TAMPON CONTENANT L'ENREGISTREMENT LU -    *
001110*                  POUR LES MATIERES, LE CODE Y EST RENVOYE EN    *
001120*                  MAJUSCULES (APAS-219)                          *
001200*    PARAMETRE 3 : RETOUR 'Y'/'N' VALIDE OU REJETE                *
001300*    PARAMETRE 4 : RETOUR MOTIF DE REJET (VIDE SI VALIDE)         *
001400*                                                                  *
001500*    AUTEUR : I. MARAND                                            *
001600*    DATE ECRITURE : 1999-03-30                                    *
001700*    INSTALLATION  : DIRECTION DES ETUDES - SERVICE SCOLARITE      *
001800*    SECURITE      : AUCUNE - TRAITEMENT BATCH LOT DE NUIT         *
001900******************************************************************
002000*    JOURNAL DES MODIFICATIONS                                    *
002100*    AAAA-MM-JJ  INIT  TICKET    DESCRIPTION                      *
002200*    1999-03-30  IM    APAS-201  CREATION - REGROUPE LES CONTROLES *
002300*                      AUPARAVANT EPARPILLES DANS LES PROGRAMMES   *
002400*                      DE CHARGEMENT                               *
002410*    1999-07-19  RF    APAS-218  CONTROLE LONGUEUR NOM/PRENOM       *
002420*                      ETUDIANT (MINIMUM 2 CARACTERES UTILES)      *
002430*    1999-08-04  RF    APAS-219  MATIERE : MISE EN MAJUSCULES DU    *
002440*                      CODE EN RETOUR DE TAMPON, CONTROLE COMPLET  *
002450*                      DU COEFFICIENT SUR 0,01 A 9,99              *
002460*    1999-09-13  IM    APAS-222  CLASSE/SEMESTRE : CONTROLE DU      *
002470*                      FORMAT ANNEE SCOLAIRE AAAA-AAAA             *
002480*    2000-01-04  IM    APAS-225  BASCULEMENT AN 2000 - CONTROLE     *
002490*                      POST-PRODUCTION, AUCUNE ANOMALIE, AUCUNE     *
002495*                      MODIFICATION DE CODE                        *
003000*    2001-05-15  PB    APAS-234  MOTIF DE REJET CLASSE/SEMESTRE     *
003100*                      HOMOGENEISE AVEC LE LIBELLE UTILISE PAR      *
003200*                      ETUDIANT/MATIERE ('HORS PLAGE', 'VIDE')      *
003700*    2003-02-27  RF    APAS-255  CONTROLE STU-CLASS-ID NON ZERO     *
003800*                      DEPLACE DEVANT LE CONTROLE DE LONGUEUR DE    *
003900*                      NOM POUR SORTIR PLUS VITE SUR LES REJETS     *
003950*                      LES PLUS FREQUENTS                           *
004300*    2004-03-02  CL    APAS-271  REVUE GENERALE SUITE AUDIT         *
004400*                      CONTROLE INTERNE - AUCUNE MODIFICATION DE    *
004500*                      CODE, JOURNAL MIS A JOUR                     *
005000******************************************************************

006600 IDENTIFICATION DIVISION.
006700 PROGRAM-ID. MSTRVAL.
006800 AUTHOR. I. MARAND.
006900 INSTALLATION. DIRECTION DES ETUDES - SERVICE SCOLARITE.
007000 DATE-WRITTEN. 1999-03-30.
007100 DATE-COMPILED.
007200 SECURITY. AUCUNE - TRAITEMENT BATCH LOT DE NUIT.

007300 ENVIRONMENT DIVISION.
007400 CONFIGURATION SECTION.
007500 SPECIAL-NAMES.
007600     C01 IS TOP-OF-FORM.

007700 DATA DIVISION.
007800 WORKING-STORAGE SECTION.
007900*    VUES DU TAMPON SELON LE TYPE D'ENREGISTREMENT CONTROLE
008000 COPY CLSDD REPLACING CLS-RECORD BY WS-CLS-VIEW-REC.
008100 COPY STUDD REPLACING STU-RECORD BY WS-STU-VIEW-REC.
008110 01  WS-STU-KEY-VIEW REDEFINES WS-STU-VIEW-REC.
008120     05  WS-STU-KEY-ID           PIC 9(05).
008130     05  FILLER                  PIC X(89).
008200 COPY SUBDD REPLACING SUB-RECORD BY WS-SUB-VIEW-REC.
008210 01  WS-SUB-KEY-VIEW REDEFINES WS-SUB-VIEW-REC.
008220     05  WS-SUB-KEY-ID           PIC 9(05).
008230     05  FILLER                  PIC X(53).
008300 COPY SEMDD REPLACING SEM-RECORD BY WS-SEM-VIEW-REC.
008310 01  WS-SEM-KEY-VIEW REDEFINES WS-SEM-VIEW-REC.
008320     05  WS-SEM-KEY-ID           PIC 9(05).
008330     05  FILLER                  PIC X(50).

008800 01  WS-REJECT-COUNT         PIC 9(05)   COMP    VALUE 0.

008810*    ZONES DE TRAVAIL - CONTROLE ANNEE SCOLAIRE AAAA-AAAA
008820 01  WS-CLS-YR-FROM-N        PIC 9(04)   COMP    VALUE 0.
008830 01  WS-CLS-YR-THRU-N        PIC 9(04)   COMP    VALUE 0.
008840 01  WS-SEM-YR-FROM-N        PIC 9(04)   COMP    VALUE 0.
008850 01  WS-SEM-YR-THRU-N        PIC 9(04)   COMP    VALUE 0.

008900 LINKAGE SECTION.
009000 01  LK-REC-TYPE             PIC X(01).
009100 01  LK-BUFFER               PIC X(94).
009200 01  LK-VALID                PIC X(01).
009300 01  LK-REASON               PIC X(40).

009400 PROCEDURE DIVISION USING LK-REC-TYPE LK-BUFFER LK-VALID
009500     LK-REASON.
009600 0000-MAIN-START.
009700     MOVE 'Y' TO LK-VALID.
009800     MOVE SPACE TO LK-REASON.
009900     EVALUATE LK-REC-TYPE
010000         WHEN 'C'
010100             PERFORM 1000-CHECK-CLASS-START
010200                 THRU 1000-CHECK-CLASS-END
010300         WHEN 'S'
010400             PERFORM 2000-CHECK-STUDENT-START
010500                 THRU 2000-CHECK-STUDENT-END
010600         WHEN 'J'
010700             PERFORM 3000-CHECK-SUBJECT-START
010800                 THRU 3000-CHECK-SUBJECT-END
010900         WHEN 'T'
011000             PERFORM 4000-CHECK-SEMESTER-START
011100                 THRU 4000-CHECK-SEMESTER-END
011200         WHEN OTHER
011300             MOVE 'N' TO LK-VALID
011400             MOVE 'TYPE D''ENREGISTREMENT INCONNU' TO LK-REASON
011500     END-EVALUATE.
011600     IF LK-VALID = 'N'
011700         ADD 1 TO WS-REJECT-COUNT
011800     END-IF.
011900 0000-MAIN-END.
012000     GOBACK.

012100*    CONTROLE D'UNE CLASSE - CLS-ID NUMERIQUE, NOM RENSEIGNE
012200 1000-CHECK-CLASS-START.
012300     MOVE LK-BUFFER TO WS-CLS-VIEW-REC.
012400     IF CLS-ID OF WS-CLS-VIEW-REC = ZERO
012500         MOVE 'N' TO LK-VALID
012600         MOVE 'CLS-ID MANQUANT OU NUL' TO LK-REASON
012700     END-IF.
012800     IF CLS-NAME OF WS-CLS-VIEW-REC = SPACE
012900         MOVE 'N' TO LK-VALID
013000         MOVE 'CLS-NAME VIDE' TO LK-REASON
013100     END-IF.
013105*    APAS-222 - ANNEE SCOLAIRE SUR 9 POSITIONS AAAA-AAAA, AVEC
013110*    ANNEE DE FIN = ANNEE DE DEBUT + 1 (TIRET EN POSITION 5)
013115     IF CLS-ACAD-YEAR-FROM OF WS-CLS-VIEW-REC NOT NUMERIC
013120         OR CLS-ACAD-YEAR-THRU OF WS-CLS-VIEW-REC NOT NUMERIC
013125         OR CLS-ACAD-YEAR OF WS-CLS-VIEW-REC (5:1) NOT = '-'
013130         MOVE 'N' TO LK-VALID
013135         MOVE 'CLS-ACAD-YEAR FORMAT INVALIDE' TO LK-REASON
013140     ELSE
013145         MOVE CLS-ACAD-YEAR-FROM OF WS-CLS-VIEW-REC TO WS-CLS-YR-FROM-N
013150         MOVE CLS-ACAD-YEAR-THRU OF WS-CLS-VIEW-REC TO WS-CLS-YR-THRU-N
013155         IF WS-CLS-YR-THRU-N NOT = WS-CLS-YR-FROM-N + 1
013160             MOVE 'N' TO LK-VALID
013165             MOVE 'CLS-ACAD-YEAR FIN <> DEBUT + 1' TO LK-REASON
013170         END-IF
013175     END-IF.
013200 1000-CHECK-CLASS-END.
013300     EXIT.

013400*    CONTROLE D'UN ETUDIANT - STU-ID, STU-NUMBER, STU-CLASS-ID
013500 2000-CHECK-STUDENT-START.
013600     MOVE LK-BUFFER TO WS-STU-VIEW-REC.
013700     IF STU-ID OF WS-STU-VIEW-REC = ZERO
013800         MOVE 'N' TO LK-VALID
013900         MOVE 'STU-ID MANQUANT OU NUL' TO LK-REASON
014000     END-IF.
014100     IF STU-NUMBER OF WS-STU-VIEW-REC = SPACE
014200         MOVE 'N' TO LK-VALID
014300         MOVE 'STU-NUMBER VIDE' TO LK-REASON
014400     END-IF.
014405*    APAS-255 - CONTROLE DEPLACE ICI, DEVANT LES CONTROLES DE
014407*    LONGUEUR DE NOM/PRENOM, CAR C'EST LE REJET LE PLUS FREQUENT
014410     IF STU-CLASS-ID OF WS-STU-VIEW-REC = ZERO
014420         MOVE 'N' TO LK-VALID
014425         MOVE 'STU-CLASS-ID MANQUANT' TO LK-REASON
014430     END-IF.
014440*    APAS-218 - NOM/PRENOM CADRES A GAUCHE DANS LE FICHIER SOURCE,
014450*    2 CARACTERES UTILES AU MOINS (POSITIONS 1 ET 2 RENSEIGNEES)
014460     IF STU-FIRST-NAME OF WS-STU-VIEW-REC = SPACE
014465         OR STU-FIRST-NAME OF WS-STU-VIEW-REC (2:1) = SPACE
014470         MOVE 'N' TO LK-VALID
014475         MOVE 'STU-FIRST-NAME INFERIEUR A 2 CARACTERES' TO LK-REASON
014480     END-IF.
014485     IF STU-LAST-NAME OF WS-STU-VIEW-REC = SPACE
014490         OR STU-LAST-NAME OF WS-STU-VIEW-REC (2:1) = SPACE
014495         MOVE 'N' TO LK-VALID
014497         MOVE 'STU-LAST-NAME INFERIEUR A 2 CARACTERES' TO LK-REASON
014499     END-IF.
014900     IF STU-ACTIVE-FLAG OF WS-STU-VIEW-REC NOT = 'Y'
015000         AND STU-ACTIVE-FLAG OF WS-STU-VIEW-REC NOT = 'N'
015100         MOVE 'N' TO LK-VALID
015200         MOVE 'STU-ACTIVE-FLAG INVALIDE' TO LK-REASON
015300     END-IF.
015400 2000-CHECK-STUDENT-END.
015500     EXIT.

015600*    CONTROLE D'UNE MATIERE - SUB-ID, SUB-CODE, COEFFICIENT
015700 3000-CHECK-SUBJECT-START.
015800     MOVE LK-BUFFER TO WS-SUB-VIEW-REC.
015810*    APAS-219 - CODE MATIERE TOUJOURS MIS EN MAJUSCULES AVANT
015820*    CONTROLE ET RENVOYE EN MAJUSCULES AU PROGRAMME APPELANT,
015830*    POUR QUE LE RANGEMENT EN TABLE SOIT DEJA NORMALISE
015840     INSPECT SUB-CODE OF WS-SUB-VIEW-REC
015850         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
015860             TO     'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
015900     IF SUB-ID OF WS-SUB-VIEW-REC = ZERO
016000         MOVE 'N' TO LK-VALID
016100         MOVE 'SUB-ID MANQUANT OU NUL' TO LK-REASON
016200     END-IF.
016300     IF SUB-CODE OF WS-SUB-VIEW-REC = SPACE
016400         MOVE 'N' TO LK-VALID
016500         MOVE 'SUB-CODE VIDE' TO LK-REASON
016600     END-IF.
016610*    APAS-219 - PLAGE COMPLETE 0,01 A 9,99 (0,00 N'EST PAS UNE
016620*    VALEUR PAR DEFAUT VALIDE, C'EST UN COEFFICIENT ABSENT OU FAUX)
016700     IF SUB-COEFF OF WS-SUB-VIEW-REC < 0.01
016710         OR SUB-COEFF OF WS-SUB-VIEW-REC > 9.99
016800         MOVE 'N' TO LK-VALID
016900         MOVE 'SUB-COEFF HORS PLAGE 0,01 A 9,99' TO LK-REASON
017000     END-IF.
017010     MOVE WS-SUB-VIEW-REC TO LK-BUFFER (1:58).
017100 3000-CHECK-SUBJECT-END.
017200     EXIT.

017300*    CONTROLE D'UN SEMESTRE - SEM-ID, DATES COHERENTES
017400 4000-CHECK-SEMESTER-START.
017500     MOVE LK-BUFFER TO WS-SEM-VIEW-REC.
017600     IF SEM-ID OF WS-SEM-VIEW-REC = ZERO
017700         MOVE 'N' TO LK-VALID
017800         MOVE 'SEM-ID MANQUANT OU NUL' TO LK-REASON
017900     END-IF.
018000     IF SEM-START-DATE OF WS-SEM-VIEW-REC = ZERO
018100         MOVE 'N' TO LK-VALID
018200         MOVE 'SEM-START-DATE MANQUANTE' TO LK-REASON
018300     END-IF.
018400     IF SEM-END-DATE OF WS-SEM-VIEW-REC <=
018500         SEM-START-DATE OF WS-SEM-VIEW-REC
018600         MOVE 'N' TO LK-VALID
018700         MOVE 'SEM-END-DATE ANTERIEURE OU EGALE' TO LK-REASON
018800     END-IF.
018805*    APAS-222 - MEME CONTROLE D'ANNEE SCOLAIRE QUE POUR LES
018810*    CLASSES (AAAA-AAAA, ANNEE DE FIN = ANNEE DE DEBUT + 1)
018815     IF SEM-ACAD-YEAR-FROM OF WS-SEM-VIEW-REC NOT NUMERIC
018820         OR SEM-ACAD-YEAR-THRU OF WS-SEM-VIEW-REC NOT NUMERIC
018825         OR SEM-ACAD-YEAR OF WS-SEM-VIEW-REC (5:1) NOT = '-'
018830         MOVE 'N' TO LK-VALID
018835         MOVE 'SEM-ACAD-YEAR FORMAT INVALIDE' TO LK-REASON
018840     ELSE
018845         MOVE SEM-ACAD-YEAR-FROM OF WS-SEM-VIEW-REC TO WS-SEM-YR-FROM-N
018850         MOVE SEM-ACAD-YEAR-THRU OF WS-SEM-VIEW-REC TO WS-SEM-YR-THRU-N
018855         IF WS-SEM-YR-THRU-N NOT = WS-SEM-YR-FROM-N + 1
018860             MOVE 'N' TO LK-VALID
018865             MOVE 'SEM-ACAD-YEAR FIN <> DEBUT + 1' TO LK-REASON
018870         END-IF
018875     END-IF.
018900 4000-CHECK-SEMESTER-END.
019000     EXIT.
