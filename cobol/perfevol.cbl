000100******************************************************************
000200*    PERFEVOL  -  RAPPORT D'EVOLUTION DE LA PERFORMANCE DANS LE   *
000300*    TEMPS (APAS - SECTION 4 DU RAPPORT - PERFORMANCE-EVOLUTION)  *
000400*------------------------------------------------------------------*
000500*    REGROUPE LES INDICATEURS GENERAUX (PI-SUBJECT-ID = ZERO) PAR  *
000600*    SEMESTRE, CALCULE LA MOYENNE DE CHACUN, ET LES ECRIT TRIES    *
000700*    PAR DATE DE DEBUT DE SEMESTRE CROISSANTE.                    *
000800*    FAIT SUITE A GRADPOST/PERFCALC/PERFSUBJ DANS LA CHAINE DU     *
000900*    LOT DE NUIT - ETEND LE RAPPORT SUMMARYRPT DEJA OUVERT.        *
001000*                                                                  *
001100*    AUTEUR : J. MOREL                                            *
001200*    DATE ECRITURE : 1996-09-30                                    *
001300*    INSTALLATION  : DIRECTION DES ETUDES - SERVICE SCOLARITE      *
001400*    SECURITE      : AUCUNE - TRAITEMENT BATCH LOT DE NUIT         *
001500******************************************************************
001600*    JOURNAL DES MODIFICATIONS                                    *
001700*    AAAA-MM-JJ  INIT  TICKET    DESCRIPTION                      *
001800*    1996-09-30  JM    APAS-166  CREATION INITIALE                *
001900*    1998-12-01  IM    APAS-Y2K  DATES DEJA SUR 4 POS. D'ANNEE -   *
002000*                      AUCUN IMPACT SUR CE PROGRAMME                *
002100*    1999-06-11  RF    APAS-210  BOUCLES HORS LIGNE - NORME MAISON *
002110*    2000-01-04  IM    APAS-225  BASCULEMENT AN 2000 - CONTROLE     *
002120*                      POST-PRODUCTION, AUCUNE ANOMALIE, AUCUNE     *
002130*                      MODIFICATION DE CODE                        *
002140*    2001-08-20  PB    APAS-237  PLAFOND DE LA TABLE WS-SEMEVOL-    *
002150*                      TABLE PORTE DE 100 A 200 SEMESTRES (LIMITE   *
002160*                      ATTEINTE SUR L'HISTORIQUE COMPLET)          *
002170*    2003-02-27  RF    APAS-257  MESSAGE DISPLAY AJOUTE QUAND LA    *
002180*                      TABLE WS-SEMEVOL-TABLE EST SATUREE, AU LIEU  *
002190*                      D'OMETTRE LES SEMESTRES EXCEDENTAIRES        *
002195*                      SANS AVERTISSEMENT                          *
002200*    2004-03-02  CL    APAS-271  REVUE GENERALE SUITE AUDIT         *
002210*                      CONTROLE INTERNE - AUCUNE MODIFICATION DE    *
002220*                      CODE, JOURNAL MIS A JOUR                     *
002230******************************************************************

006300 IDENTIFICATION DIVISION.
006400 PROGRAM-ID. PERFEVOL.
006500 AUTHOR. J. MOREL.
006600 INSTALLATION. DIRECTION DES ETUDES - SERVICE SCOLARITE.
006700 DATE-WRITTEN. 1996-09-30.
006800 DATE-COMPILED.
006900 SECURITY. AUCUNE - TRAITEMENT BATCH LOT DE NUIT.

007000 ENVIRONMENT DIVISION.
007100 CONFIGURATION SECTION.
007200 SPECIAL-NAMES.
007300     C01 IS TOP-OF-FORM.

007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600     SELECT F-SEMESTERS
007700         ASSIGN TO SEMESTERS
007800         ORGANIZATION IS LINE SEQUENTIAL
007900         ACCESS MODE IS SEQUENTIAL
008000         FILE STATUS IS WS-STAT-SEMESTERS.

008100     SELECT F-PERFIND
008200         ASSIGN TO PERFIND
008300         ORGANIZATION IS LINE SEQUENTIAL
008400         ACCESS MODE IS SEQUENTIAL
008500         FILE STATUS IS WS-STAT-PERFIND.

008600     SELECT F-SUMMARYRPT
008700         ASSIGN TO SUMMARYRPT
008800         ORGANIZATION IS LINE SEQUENTIAL
008900         ACCESS MODE IS SEQUENTIAL
009000         FILE STATUS IS WS-STAT-SUMMARYRPT.

009100 DATA DIVISION.
009200 FILE SECTION.
009300 FD  F-SEMESTERS
009400     RECORD CONTAINS 55 CHARACTERS
009500     RECORDING MODE IS F.
009600 COPY SEMDD.

009700 FD  F-PERFIND
009800     RECORD CONTAINS 39 CHARACTERS
009900     RECORDING MODE IS F.
010000 COPY PINDD.

010100 FD  F-SUMMARYRPT
010200     RECORD CONTAINS 132 CHARACTERS
010300     RECORDING MODE IS F.
010400 01  REC-SUMMARYRPT          PIC X(132).

010500 WORKING-STORAGE SECTION.
010600 COPY SEMTB.

010700 01  WS-STAT-SEMESTERS       PIC X(02)   VALUE SPACE.
010800     88  WS-SEMESTERS-OK             VALUE '00'.
010900     88  WS-SEMESTERS-EOF            VALUE '10'.
011000 01  WS-STAT-PERFIND         PIC X(02)   VALUE SPACE.
011100     88  WS-PERFIND-OK               VALUE '00'.
011200     88  WS-PERFIND-EOF              VALUE '10'.
011300 01  WS-STAT-SUMMARYRPT      PIC X(02)   VALUE SPACE.
011400     88  WS-SUMMARYRPT-OK            VALUE '00'.

011500 01  WS-SEM-FLAG             PIC X(01)   VALUE 'N'.
011600     88  WS-SEM-FOUND                VALUE 'Y'.

011610*    ZONE RESERVEE - MOYENNE GENERALE TOUS SEMESTRES CONFONDUS,    *
011620*    PREVUE POUR UNE FUTURE LIGNE DE CONTROLE, NON IMPRIMEE ICI    *
011630 01  WS-GRAND-SUM            PIC S9(07)V99   VALUE 0.
011640 01  WS-GRAND-SUM-R REDEFINES WS-GRAND-SUM.
011650     05  FILLER                  PIC X(09).
011660 01  WS-GRAND-N              PIC 9(05)   COMP    VALUE 0.
011670 01  WS-GRAND-AVG            PIC S9(03)V99   VALUE 0.
011680 01  WS-GRAND-AVG-R REDEFINES WS-GRAND-AVG.
011690     05  FILLER                  PIC X(06).

011700*    TABLE DE REGROUPEMENT PAR SEMESTRE - UNE ENTREE PAR SEMESTRE  *
011800*    DU FICHIER SEMESTERS, MEME ORDRE QUE SEM-TABLE (INDICES LIES) *
011900 01  WS-SEMEVOL-TABLE.
012000     03  WS-SVT-COUNT            PIC 9(04)   COMP    VALUE 0.
012100     03  WS-SVT-ENTRY
012200             OCCURS 1 TO 200 TIMES
012300             DEPENDING ON WS-SVT-COUNT
012400             INDEXED BY WS-SVT-IDX.
012500         05  WS-SVT-SEMESTER-ID     PIC 9(05).
012600         05  WS-SVT-NAME             PIC X(20).
012700         05  WS-SVT-START-DATE       PIC 9(08).
012800         05  WS-SVT-SUM              PIC S9(07)V99   VALUE 0.
012900         05  WS-SVT-N                PIC 9(05)   COMP    VALUE 0.
013000         05  WS-SVT-AVG              PIC 99V99       VALUE 0.
013100         05  FILLER                  PIC X(03).

013200*    LIGNE DE RAPPORT - SECTION 4 (EVOLUTION DE LA PERFORMANCE)    *
013300 01  REC-RPT                 PIC X(132)  VALUE SPACE.
013400 01  RPT-LINE-EVOL REDEFINES REC-RPT.
013500     03  RPT-EVOL-NAME           PIC X(20).
013600     03  FILLER                  PIC X(02).
013700     03  RPT-EVOL-DATE           PIC X(10).
013800     03  FILLER                  PIC X(02).
013900     03  RPT-EVOL-AVG            PIC ZZ9.99.
014000     03  FILLER                  PIC X(95).
014100 01  WS-LIG-TITRE            PIC X(64)   VALUE
014200         'EVOLUTION DE LA PERFORMANCE'.
014300 01  WS-LIG-ENTETE           PIC X(64)   VALUE
014400         'SEMESTRE             DATE DEBUT  MOYENNE'.

014500 PROCEDURE DIVISION.
014600 0000-MAIN-START.
014700     PERFORM 1000-OPEN-FILES-START THRU 1000-OPEN-FILES-END.
014800     PERFORM 2000-LOAD-SEMESTERS-START THRU 2000-LOAD-SEMESTERS-END.
014900     PERFORM 3000-READ-PERFIND-START THRU 3000-READ-PERFIND-END.
015000     PERFORM 3100-ACCUM-PERFIND-START THRU 3100-ACCUM-PERFIND-END
015100         UNTIL WS-PERFIND-EOF.
015200     CLOSE F-PERFIND.
015300     PERFORM 4000-COMPUTE-AVERAGES-START
015400         THRU 4000-COMPUTE-AVERAGES-END.
015500     SORT WS-SVT-ENTRY ASCENDING KEY WS-SVT-START-DATE.
015600     PERFORM 5000-WRITE-EVOL-RPT-START
015700         THRU 5000-WRITE-EVOL-RPT-END.
015800     CLOSE F-SUMMARYRPT.
015900 0000-MAIN-END.
016000     STOP RUN.

016100 1000-OPEN-FILES-START.
016200     OPEN INPUT F-SEMESTERS.
016300     OPEN INPUT F-PERFIND.
016400     OPEN EXTEND F-SUMMARYRPT.
016500 1000-OPEN-FILES-END.
016600     EXIT.

016700*    CHARGEMENT DES SEMESTRES - LA TABLE DE REGROUPEMENT EST      *
016800*    CONSTRUITE EN PARALLELE, INDICE A INDICE, AVEC SEM-T-ENTRY    *
016900 2000-LOAD-SEMESTERS-START.
017000     READ F-SEMESTERS
017100         AT END
017200             SET WS-SEMESTERS-EOF TO TRUE
017300     END-READ.
017400     PERFORM 2010-LOAD-SEMESTERS-BODY-START
017500         THRU 2010-LOAD-SEMESTERS-BODY-END
017600         UNTIL WS-SEMESTERS-EOF.
017700     CLOSE F-SEMESTERS.
017800 2000-LOAD-SEMESTERS-END.
017900     EXIT.

018000 2010-LOAD-SEMESTERS-BODY-START.
018010*    APAS-257 - TABLE WS-SEMEVOL-TABLE LIMITEE A 200 SEMESTRES ;
018020*    ON LE SIGNALE AU LIEU D'OMETTRE LES SEMESTRES EXCEDENTAIRES
018030     IF WS-SVT-COUNT > 199
018040         DISPLAY 'WS-SEMEVOL-TABLE PLEINE - SEMESTRE ' SEM-ID
018050             ' IGNORE DANS LE RAPPORT D''EVOLUTION'
018060     ELSE
018100         ADD 1 TO SEM-T-COUNT
018200         MOVE SEM-ID         TO SEM-T-ID (SEM-T-COUNT)
018300         MOVE SEM-NAME       TO SEM-T-NAME (SEM-T-COUNT)
018400         MOVE SEM-START-DATE TO SEM-T-START-DATE (SEM-T-COUNT)
018500         MOVE SEM-END-DATE   TO SEM-T-END-DATE (SEM-T-COUNT)
018600         MOVE SEM-ACAD-YEAR  TO SEM-T-ACAD-YEAR (SEM-T-COUNT)
018700         MOVE SEM-CURRENT-FLAG TO SEM-T-CURRENT-FLAG (SEM-T-COUNT)
018800         ADD 1 TO WS-SVT-COUNT
018900         MOVE SEM-T-ID (SEM-T-COUNT)  TO WS-SVT-SEMESTER-ID (WS-SVT-COUNT)
019000         MOVE SEM-T-NAME (SEM-T-COUNT) TO WS-SVT-NAME (WS-SVT-COUNT)
019100         MOVE SEM-T-START-DATE (SEM-T-COUNT)
019150             TO WS-SVT-START-DATE (WS-SVT-COUNT)
019300         MOVE 0 TO WS-SVT-SUM (WS-SVT-COUNT)
019400         MOVE 0 TO WS-SVT-N (WS-SVT-COUNT)
019450     END-IF.
019500     READ F-SEMESTERS
019600         AT END
019700             SET WS-SEMESTERS-EOF TO TRUE
019800     END-READ.
019900 2010-LOAD-SEMESTERS-BODY-END.
020000     EXIT.

020100 3000-READ-PERFIND-START.
020200     READ F-PERFIND
020300         AT END
020400             SET WS-PERFIND-EOF TO TRUE
020500     END-READ.
020600 3000-READ-PERFIND-END.
020700     EXIT.

020800*    ACCUMULATION DES INDICATEURS GENERAUX (PI-SUBJECT-ID = ZERO)  *
020900 3100-ACCUM-PERFIND-START.
021000     IF PIN-SUBJECT-ID = ZERO
021100         MOVE 'N' TO WS-SEM-FLAG
021200         SEARCH ALL SEM-T-ENTRY
021300             AT END
021400                 MOVE 'N' TO WS-SEM-FLAG
021500             WHEN SEM-T-ID (SEM-T-IDX) = PIN-SEMESTER-ID
021600                 MOVE 'Y' TO WS-SEM-FLAG
021700         END-SEARCH
021800         IF WS-SEM-FOUND
021900             ADD PIN-AVERAGE TO WS-SVT-SUM (SEM-T-IDX)
022000             ADD 1 TO WS-SVT-N (SEM-T-IDX)
022100         END-IF
022200     END-IF.
022300     PERFORM 3000-READ-PERFIND-START THRU 3000-READ-PERFIND-END.
022400 3100-ACCUM-PERFIND-END.
022500     EXIT.

022600 4000-COMPUTE-AVERAGES-START.
022700     PERFORM 4010-COMPUTE-ONE-AVG-START THRU 4010-COMPUTE-ONE-AVG-END
022800         VARYING WS-SVT-IDX FROM 1 BY 1 UNTIL WS-SVT-IDX > WS-SVT-COUNT.
022900 4000-COMPUTE-AVERAGES-END.
023000     EXIT.

023100 4010-COMPUTE-ONE-AVG-START.
023200     IF WS-SVT-N (WS-SVT-IDX) > 0
023300         COMPUTE WS-SVT-AVG (WS-SVT-IDX) ROUNDED =
023400             WS-SVT-SUM (WS-SVT-IDX) / WS-SVT-N (WS-SVT-IDX)
023500     END-IF.
023600 4010-COMPUTE-ONE-AVG-END.
023700     EXIT.

023800*    ECRITURE DE LA SECTION 4 - UNE LIGNE PAR SEMESTRE AYANT AU     *
023900*    MOINS UN INDICATEUR GENERAL, TRIEE PAR DATE DE DEBUT CROISSANTE*
024000 5000-WRITE-EVOL-RPT-START.
024100     MOVE SPACE TO REC-SUMMARYRPT.
024200     MOVE WS-LIG-TITRE TO REC-SUMMARYRPT.
024300     WRITE REC-SUMMARYRPT.
024400     MOVE WS-LIG-ENTETE TO REC-SUMMARYRPT.
024500     WRITE REC-SUMMARYRPT.
024600     MOVE SPACE TO REC-SUMMARYRPT.
024700     WRITE REC-SUMMARYRPT.
024800     PERFORM 5010-WRITE-EVOL-ONE-START THRU 5010-WRITE-EVOL-ONE-END
024900         VARYING WS-SVT-IDX FROM 1 BY 1 UNTIL WS-SVT-IDX > WS-SVT-COUNT.
025000     MOVE SPACE TO REC-SUMMARYRPT.
025100     WRITE REC-SUMMARYRPT.
025200 5000-WRITE-EVOL-RPT-END.
025300     EXIT.

025400 5010-WRITE-EVOL-ONE-START.
025500     IF WS-SVT-N (WS-SVT-IDX) > 0
025600         MOVE SPACE TO REC-RPT
025700         MOVE WS-SVT-NAME (WS-SVT-IDX) TO RPT-EVOL-NAME
025800         MOVE WS-SVT-START-DATE (WS-SVT-IDX) (1:4) TO RPT-EVOL-DATE (1:4)
025900         MOVE '-' TO RPT-EVOL-DATE (5:1)
026000         MOVE WS-SVT-START-DATE (WS-SVT-IDX) (5:2) TO RPT-EVOL-DATE (6:2)
026100         MOVE '-' TO RPT-EVOL-DATE (8:1)
026200         MOVE WS-SVT-START-DATE (WS-SVT-IDX) (7:2) TO RPT-EVOL-DATE (9:2)
026300         MOVE WS-SVT-AVG (WS-SVT-IDX) TO RPT-EVOL-AVG
026400         MOVE REC-RPT TO REC-SUMMARYRPT
026500         WRITE REC-SUMMARYRPT
026600     END-IF.
026700 5010-WRITE-EVOL-ONE-END.
026800     EXIT.
