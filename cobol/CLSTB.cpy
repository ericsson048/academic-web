000100******************************************************************
000200*    CLSTB   -  TABLE DE TRAVAIL DES CLASSES (CHARGEE EN MEMOIRE) *
000300*    TRIEE PAR CLS-T-ID CROISSANT (FICHIER CLASSES DEJA TRIE)     *
000400*    RECHERCHE DICHOTOMIQUE (SEARCH ALL) - PAS DE FICHIER INDEXE  *
000500******************************************************************
000600*    AAAA-MM-JJ  INIT  TICKET    DESCRIPTION                      *
000700*    1991-09-05  RF    APAS-058  CREATION INITIALE                 *
000800******************************************************************
000900 01  CLS-TABLE.
001000     03  CLS-T-COUNT             PIC 9(04)   COMP    VALUE 0.
001100     03  CLS-T-ENTRY
001200             OCCURS 1 TO 500 TIMES
001300             DEPENDING ON CLS-T-COUNT
001400             ASCENDING KEY IS CLS-T-ID
001500             INDEXED BY CLS-T-IDX.
001600         05  CLS-T-ID            PIC 9(05).
001700         05  CLS-T-NAME          PIC X(30).
001800         05  CLS-T-LEVEL         PIC X(20).
001900         05  CLS-T-ACAD-YEAR     PIC X(09).
002000         05  FILLER              PIC X(02).
