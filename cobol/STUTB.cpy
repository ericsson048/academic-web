000100******************************************************************
000200*    STUTB   -  TABLE DE TRAVAIL DES ETUDIANTS (CHARGEE MEMOIRE)  *
000300*    TRIEE PAR STU-T-ID CROISSANT (FICHIER STUDENTS DEJA TRIE)    *
000400*    RECHERCHE DICHOTOMIQUE (SEARCH ALL) - PAS DE FICHIER INDEXE  *
000500******************************************************************
000600*    AAAA-MM-JJ  INIT  TICKET    DESCRIPTION                      *
000700*    1991-09-05  RF    APAS-058  CREATION INITIALE                 *
000800*    1996-09-30  JM    APAS-165  AJOUT STU-T-ACTIVE-FLAG           *
000900******************************************************************
001000 01  STU-TABLE.
001100     03  STU-T-COUNT             PIC 9(05)   COMP    VALUE 0.
001200     03  STU-T-ENTRY
001300             OCCURS 1 TO 9000 TIMES
001400             DEPENDING ON STU-T-COUNT
001500             ASCENDING KEY IS STU-T-ID
001600             INDEXED BY STU-T-IDX.
001700         05  STU-T-ID            PIC 9(05).
001800         05  STU-T-NUMBER        PIC X(20).
001900         05  STU-T-FIRST-NAME    PIC X(25).
002000         05  STU-T-LAST-NAME     PIC X(25).
002100         05  STU-T-CLASS-ID      PIC 9(05).
002200         05  STU-T-ACTIVE-FLAG   PIC X(01).
002300             88  STU-T-ACTIVE        VALUE 'Y'.
002400             88  STU-T-INACTIVE      VALUE 'N'.
002500         05  FILLER              PIC X(02).
