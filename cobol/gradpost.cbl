000100******************************************************************
000200*    GRADPOST  -  POSE DES NOTES ET DECLENCHEMENT DU CALCUL      *
000300*    DES INDICATEURS DE PERFORMANCE (APAS - LOT NOTES)           *
000400*------------------------------------------------------------------*
000500*    1. CHARGE LES FICHIERS MAITRES (CLASSES, STUDENTS, SUBJECTS,  *
000600*       SEMESTERS) EN TABLE MEMOIRE, TRIEES PAR CLE, AVEC CONTROLE *
000700*       DE VALIDITE VIA LE SOUS-PROGRAMME MSTRVAL.                *
000800*    2. LIT LE FICHIER DE TRANSACTIONS GRADETRANS ET POSE/MET A   *
000900*       JOUR LES NOTES DANS LE FICHIER GRADEMAST, EN ECRIVANT UN  *
001000*       ENREGISTREMENT D'HISTORIQUE GRADEHIST SUR CHANGEMENT DE   *
001100*       VALEUR.                                                  *
001200*    3. APPELLE PERFCALC POUR CHAQUE COUPLE ETUDIANT/SEMESTRE      *
001300*       TOUCHE PAR LA POSE.                                      *
001400*    4. ECRIT LA SECTION "CONTROLE DE POSE" DU RAPPORT SUMMARYRPT. *
001500*                                                                  *
001600*    AUTEUR : I. MARAND                                            *
001700*    DATE ECRITURE : 1990-01-10                                    *
001800*    INSTALLATION  : DIRECTION DES ETUDES - SERVICE SCOLARITE      *
001900*    SECURITE      : AUCUNE - TRAITEMENT BATCH LOT DE NUIT         *
002000******************************************************************
002100*    JOURNAL DES MODIFICATIONS                                    *
002200*    AAAA-MM-JJ  INIT  TICKET    DESCRIPTION                      *
002300*    1990-01-10  IM    APAS-009  CREATION INITIALE                *
002400*    1990-04-02  IM    APAS-013  AJOUT CONTROLE DOUBLON SUR NOTE   *
002500*    1991-09-05  RF    APAS-058  APPEL PERFCALC APRES POSE         *
002600*    1992-02-18  RF    APAS-066  REJET DES CLES MAITRE INCONNUES   *
002700*    1993-02-19  RF    APAS-077  CONTROLE COEFFICIENT MATIERE      *
002800*    1994-11-08  RF    APAS-118  ANNEE SCOLAIRE SUR LES CLASSES    *
002900*    1996-09-30  JM    APAS-165  ETUDIANT INACTIF EXCLU DES CALCULS*
003000*    1997-04-03  RF    APAS-151  GRT-REASON TRANSMIS A L'HISTORIQUE*
003100*    1998-12-01  IM    APAS-Y2K  REVUE DATES - AUCUN IMPACT, TOUS  *
003200*                      LES CHAMPS DATE SONT DEJA SUR 4 POS. ANNEE  *
003300*    1999-03-30  IM    APAS-201  DELEGATION DES CONTROLES CHAMP A  *
003400*                      MSTRVAL (ANCIENNEMENT EN LIGNE ICI)        *
003500*    1999-06-11  IM    APAS-210  BOUCLES REECRITES EN PERFORM HORS *
003510*                      LIGNE - NORME MAISON SUR LES PROGRAMMES LOT *
003530*    1999-07-19  RF    APAS-218  SUPPRESSION DU COEFFICIENT PAR    *
003540*                      DEFAUT - MSTRVAL REJETTE DESORMAIS TOUT     *
003550*                      COEFFICIENT HORS PLAGE, DEFAUT DEVENU SANS  *
003560*                      OBJET                                      *
003570*    1999-08-04  RF    APAS-219  CONTROLE D'UNICITE STU-NUMBER,     *
003580*                      SUB-CODE ET (CLS-NAME, CLS-ACAD-YEAR) AU     *
003590*                      CHARGEMENT DES TABLES MAITRES (MSTRVAL NE     *
003595*                      VOIT QU'UN ENREGISTREMENT A LA FOIS)         *
003596*    2000-01-04  IM    APAS-225  BASCULEMENT AN 2000 - CONTROLE     *
003597*                      POST-PRODUCTION, AUCUNE ANOMALIE, AUCUNE     *
003598*                      MODIFICATION DE CODE                        *
004200*    2001-05-15  PB    APAS-233  GRADEHIST : AJOUT DU MOTIF DE      *
004300*                      REJET DANS LE MESSAGE DISPLAY (DEMANDE DU    *
004400*                      SERVICE SCOLARITE POUR LE SUIVI DES REJETS)  *
004500*    2002-10-08  RF    APAS-249  CORRECTION LIBELLE 'SUBJECTS       *
004600*                      REJETEE' -> 'SUBJECTS REJETEE :' (ESPACE     *
004700*                      MANQUANT AVANT LES DEUX POINTS)              *
005100*    2004-03-02  CL    APAS-271  REVUE GENERALE SUITE AUDIT         *
005200*                      CONTROLE INTERNE - AUCUNE MODIFICATION DE    *
005300*                      CODE, JOURNAL MIS A JOUR                     *
005900******************************************************************

007600 IDENTIFICATION DIVISION.
007700 PROGRAM-ID. GRADPOST.
007800 AUTHOR. I. MARAND.
007900 INSTALLATION. DIRECTION DES ETUDES - SERVICE SCOLARITE.
008000 DATE-WRITTEN. 1990-01-10.
008100 DATE-COMPILED.
008200 SECURITY. AUCUNE - TRAITEMENT BATCH LOT DE NUIT.

008300 ENVIRONMENT DIVISION.
008400 CONFIGURATION SECTION.
008500 SPECIAL-NAMES.
008600     C01 IS TOP-OF-FORM.

008700 INPUT-OUTPUT SECTION.
008800 FILE-CONTROL.
008900     SELECT F-CLASSES
009000         ASSIGN TO CLASSES
009100         ORGANIZATION IS LINE SEQUENTIAL
009200         ACCESS MODE IS SEQUENTIAL
009300         FILE STATUS IS WS-STAT-CLASSES.

009400     SELECT F-STUDENTS
009500         ASSIGN TO STUDENTS
009600         ORGANIZATION IS LINE SEQUENTIAL
009700         ACCESS MODE IS SEQUENTIAL
009800         FILE STATUS IS WS-STAT-STUDENTS.

009900     SELECT F-SUBJECTS
010000         ASSIGN TO SUBJECTS
010100         ORGANIZATION IS LINE SEQUENTIAL
010200         ACCESS MODE IS SEQUENTIAL
010300         FILE STATUS IS WS-STAT-SUBJECTS.

010400     SELECT F-SEMESTERS
010500         ASSIGN TO SEMESTERS
010600         ORGANIZATION IS LINE SEQUENTIAL
010700         ACCESS MODE IS SEQUENTIAL
010800         FILE STATUS IS WS-STAT-SEMESTERS.

010900     SELECT F-GRADETRANS
011000         ASSIGN TO GRADETRANS
011100         ORGANIZATION IS LINE SEQUENTIAL
011200         ACCESS MODE IS SEQUENTIAL
011300         FILE STATUS IS WS-STAT-GRADETRANS.

011400     SELECT F-GRADEMAST
011500         ASSIGN TO GRADEMAST
011600         ORGANIZATION IS LINE SEQUENTIAL
011700         ACCESS MODE IS SEQUENTIAL
011800         FILE STATUS IS WS-STAT-GRADEMAST.

011900     SELECT F-GRADEHIST
012000         ASSIGN TO GRADEHIST
012100         ORGANIZATION IS LINE SEQUENTIAL
012200         ACCESS MODE IS SEQUENTIAL
012300         FILE STATUS IS WS-STAT-GRADEHIST.

012400     SELECT F-SUMMARYRPT
012500         ASSIGN TO SUMMARYRPT
012600         ORGANIZATION IS LINE SEQUENTIAL
012700         ACCESS MODE IS SEQUENTIAL
012800         FILE STATUS IS WS-STAT-SUMMARYRPT.

012900 DATA DIVISION.
013000 FILE SECTION.
013100 FD  F-CLASSES
013200     RECORD CONTAINS 64 CHARACTERS
013300     RECORDING MODE IS F.
013400 COPY CLSDD.

013500 FD  F-STUDENTS
013600     RECORD CONTAINS 94 CHARACTERS
013700     RECORDING MODE IS F.
013800 COPY STUDD.

013900 FD  F-SUBJECTS
014000     RECORD CONTAINS 58 CHARACTERS
014100     RECORDING MODE IS F.
014200 COPY SUBDD.

014300 FD  F-SEMESTERS
014400     RECORD CONTAINS 55 CHARACTERS
014500     RECORDING MODE IS F.
014600 COPY SEMDD.

014700 FD  F-GRADETRANS
014800     RECORD CONTAINS 83 CHARACTERS
014900     RECORDING MODE IS F.
015000 COPY GRTDD.

015100 FD  F-GRADEMAST
015200     RECORD CONTAINS 39 CHARACTERS
015300     RECORDING MODE IS F.
015400 COPY GRMDD.

015500 FD  F-GRADEHIST
015600     RECORD CONTAINS 83 CHARACTERS
015700     RECORDING MODE IS F.
015800 COPY GRHDD.

015900 FD  F-SUMMARYRPT
016000     RECORD CONTAINS 132 CHARACTERS
016100     RECORDING MODE IS F.
016200 01  REC-SUMMARYRPT          PIC X(132).

016300 WORKING-STORAGE SECTION.
016400*    TABLES MAITRES EN MEMOIRE - RECHERCHE DICHOTOMIQUE
016500 COPY CLSTB.
016600 COPY STUTB.
016700 COPY SUBTB.
016800 COPY SEMTB.
016900*    NOTES POSEES DANS CE LOT - PARTAGEE AVEC PERFCALC
017000 COPY GRDTB.

017100*    STATUTS FICHIERS
017200 01  WS-STAT-CLASSES         PIC X(02)   VALUE SPACE.
017300     88  WS-CLASSES-OK               VALUE '00'.
017400     88  WS-CLASSES-EOF              VALUE '10'.
017500 01  WS-STAT-STUDENTS        PIC X(02)   VALUE SPACE.
017600     88  WS-STUDENTS-OK              VALUE '00'.
017700     88  WS-STUDENTS-EOF             VALUE '10'.
017800 01  WS-STAT-SUBJECTS        PIC X(02)   VALUE SPACE.
017900     88  WS-SUBJECTS-OK              VALUE '00'.
018000     88  WS-SUBJECTS-EOF             VALUE '10'.
018100 01  WS-STAT-SEMESTERS       PIC X(02)   VALUE SPACE.
018200     88  WS-SEMESTERS-OK             VALUE '00'.
018300     88  WS-SEMESTERS-EOF            VALUE '10'.
018400 01  WS-STAT-GRADETRANS      PIC X(02)   VALUE SPACE.
018500     88  WS-GRADETRANS-OK            VALUE '00'.
018600     88  WS-GRADETRANS-EOF           VALUE '10'.
018700 01  WS-STAT-GRADEMAST       PIC X(02)   VALUE SPACE.
018800     88  WS-GRADEMAST-OK             VALUE '00'.
018900 01  WS-STAT-GRADEHIST       PIC X(02)   VALUE SPACE.
019000     88  WS-GRADEHIST-OK             VALUE '00'.
019100 01  WS-STAT-SUMMARYRPT      PIC X(02)   VALUE SPACE.
019200     88  WS-SUMMARYRPT-OK            VALUE '00'.

019300*    INDICATEURS DE VALIDATION MSTRVAL
019310 01  WS-MSV-TYPE             PIC X(01)   VALUE SPACE.
019320 01  WS-MSV-BUFFER           PIC X(94)   VALUE SPACE.
019330*    VUE DE CONTROLE SUR LE TAMPON TRANSMIS A MSTRVAL - RESERVEE
019340 01  WS-MSV-BUFFER-X REDEFINES WS-MSV-BUFFER.
019350     03  FILLER                  PIC X(94).
019400 01  WS-MSV-VALID            PIC X(01)   VALUE 'N'.
019500     88  WS-MSV-IS-VALID             VALUE 'Y'.
019600 01  WS-MSV-REASON           PIC X(40)   VALUE SPACE.

019610*    MODE TRANSMIS A PERFCALC - 'C' CALCUL, 'X' FERMETURE PERFIND
019620 01  WS-PFC-MODE             PIC X(01)   VALUE 'C'.
019630 01  WS-PFC-DUMMY-STU        PIC 9(05)   VALUE 0.
019640 01  WS-PFC-DUMMY-SEM        PIC 9(05)   VALUE 0.
019650*    VUE RESERVEE - PREVUE POUR UN EVENTUEL CODE SEMESTRE ALPHA
019660 01  WS-PFC-DUMMY-SEM-X REDEFINES WS-PFC-DUMMY-SEM.
019670     03  FILLER                  PIC X(05).

019700*    TEMOINS DE RECHERCHE DANS LES TABLES MAITRES
019800 01  WS-CLS-FLAG             PIC X(01)   VALUE 'N'.
019900     88  WS-CLS-FOUND                VALUE 'Y'.
020000 01  WS-STU-FLAG             PIC X(01)   VALUE 'N'.
020100     88  WS-STU-FOUND                VALUE 'Y'.
020200 01  WS-SUB-FLAG             PIC X(01)   VALUE 'N'.
020300     88  WS-SUB-FOUND                VALUE 'Y'.
020400 01  WS-SEM-FLAG             PIC X(01)   VALUE 'N'.
020500     88  WS-SEM-FOUND                VALUE 'Y'.
020600 01  WS-GRD-FLAG             PIC X(01)   VALUE 'N'.
020700     88  WS-GRD-FOUND                VALUE 'Y'.

020710*    TEMOINS ET ZONES DE TRAVAIL - UNICITE AU CHARGEMENT DES
020715*    TABLES MAITRES (STU-NUMBER, SUB-CODE, CLS-NAME+ANNEE)
020720 01  WS-DUP-FLAG             PIC X(01)   VALUE 'N'.
020725     88  WS-DUP-FOUND                VALUE 'Y'.
020730 01  WS-DUP-IDX              PIC 9(04)   COMP    VALUE 0.
020740 01  WS-STU-NUM-UC           PIC X(20)   VALUE SPACE.
020750 01  WS-STU-NUM-T-UC         PIC X(20)   VALUE SPACE.

020800*    COMPTEURS DE CONTROLE DE POSE (TOUS COMP)
020900 01  WS-CNT-READ             PIC 9(07)   COMP    VALUE 0.
021000 01  WS-CNT-POSTED           PIC 9(07)   COMP    VALUE 0.
021100 01  WS-CNT-UPDATED          PIC 9(07)   COMP    VALUE 0.
021200 01  WS-CNT-HIST             PIC 9(07)   COMP    VALUE 0.
021300 01  WS-CNT-REJECTED         PIC 9(07)   COMP    VALUE 0.
021400 01  WS-IDX                  PIC 9(07)   COMP    VALUE 0.

021500*    TABLE DES COUPLES ETUDIANT/SEMESTRE TOUCHES PAR LA POSE
021600 01  WS-TOUCHED-TABLE.
021700     03  WS-TCH-COUNT            PIC 9(05)   COMP    VALUE 0.
021800     03  WS-TCH-ENTRY
021900             OCCURS 1 TO 99999 TIMES
022000             DEPENDING ON WS-TCH-COUNT
022100             INDEXED BY WS-TCH-IDX.
022110         05  WS-TCH-STUDENT-ID       PIC 9(05).
022120         05  WS-TCH-SEMESTER-ID      PIC 9(05).
022130 01  WS-TCH-FLAG             PIC X(01)   VALUE 'N'.
022140     88  WS-TCH-FOUND                VALUE 'Y'.

022700*    LIGNE DE RAPPORT - SECTION 1 (CONTROLE DE POSE)
022800 01  REC-RPT                 PIC X(132)  VALUE SPACE.
022900 01  RPT-LINE-DET REDEFINES REC-RPT.
023000     03  RPT-LABEL               PIC X(40).
023100     03  FILLER                  PIC X(02).
023200     03  RPT-VALUE               PIC ZZZ,ZZ9.
023300     03  FILLER                  PIC X(83).
023400 01  WS-LIG-TITRE            PIC X(40)   VALUE
023500         'APAS - RAPPORT DE CONTROLE DE POSE'.
023600 01  WS-LIG-LUS              PIC X(40)   VALUE
023700         'ENREGISTREMENTS LUS               :'.
023800 01  WS-LIG-POSES            PIC X(40)   VALUE
023900         'NOTES POSEES (NOUVELLES)          :'.
024000 01  WS-LIG-MAJ              PIC X(40)   VALUE
024100         'NOTES MISES A JOUR                :'.
024200 01  WS-LIG-HIST             PIC X(40)   VALUE
024300         'LIGNES D''HISTORIQUE ECRITES        :'.
024400 01  WS-LIG-REJET            PIC X(40)   VALUE
024500         'ENREGISTREMENTS REJETES            :'.

024600 PROCEDURE DIVISION.
024700 0000-MAIN-START.
024800     PERFORM 1000-INITIALIZE-START THRU 1000-INITIALIZE-END.
024900     PERFORM 2000-OPEN-FILES-START THRU 2000-OPEN-FILES-END.
025000     PERFORM 2100-LOAD-CLASSES-START THRU 2100-LOAD-CLASSES-END.
025100     PERFORM 2200-LOAD-STUDENTS-START THRU 2200-LOAD-STUDENTS-END.
025200     PERFORM 2300-LOAD-SUBJECTS-START THRU 2300-LOAD-SUBJECTS-END.
025300     PERFORM 2400-LOAD-SEMESTERS-START THRU 2400-LOAD-SEMESTERS-END.
025400     PERFORM 4000-READ-TRANS-START THRU 4000-READ-TRANS-END.
025500     PERFORM 4100-PROCESS-TRANS-START THRU 4100-PROCESS-TRANS-END
025600         UNTIL WS-GRADETRANS-EOF.
025700     CLOSE F-GRADETRANS.
025800     PERFORM 6000-RECALC-START THRU 6000-RECALC-END.
025900     PERFORM 7000-WRITE-POSTING-RPT-START
026000         THRU 7000-WRITE-POSTING-RPT-END.
026100     PERFORM 8000-CLOSE-FILES-START THRU 8000-CLOSE-FILES-END.
026200 0000-MAIN-END.
026300     STOP RUN.

026400 1000-INITIALIZE-START.
026500     INITIALIZE WS-CNT-READ WS-CNT-POSTED WS-CNT-UPDATED
026600         WS-CNT-HIST WS-CNT-REJECTED WS-TCH-COUNT GRD-T-COUNT.
026700 1000-INITIALIZE-END.
026800     EXIT.

026900 2000-OPEN-FILES-START.
027000     OPEN INPUT F-CLASSES.
027100     OPEN INPUT F-STUDENTS.
027200     OPEN INPUT F-SUBJECTS.
027300     OPEN INPUT F-SEMESTERS.
027400     OPEN INPUT F-GRADETRANS.
027500     OPEN OUTPUT F-GRADEMAST.
027600     OPEN OUTPUT F-GRADEHIST.
027700     OPEN OUTPUT F-SUMMARYRPT.
027800 2000-OPEN-FILES-END.
027900     EXIT.

028000*    CHARGEMENT DES CLASSES - CLE CLS-ID, DEJA TRIE EN ENTREE
028100 2100-LOAD-CLASSES-START.
028200     READ F-CLASSES
028300         AT END
028400             SET WS-CLASSES-EOF TO TRUE
028500     END-READ.
028600     PERFORM 2110-LOAD-CLASSES-BODY-START
028700         THRU 2110-LOAD-CLASSES-BODY-END
028800         UNTIL WS-CLASSES-EOF.
028900     CLOSE F-CLASSES.
029000 2100-LOAD-CLASSES-END.
029100     EXIT.

029200 2110-LOAD-CLASSES-BODY-START.
029300     MOVE 'C' TO WS-MSV-TYPE.
029400     MOVE CLS-RECORD TO WS-MSV-BUFFER.
029500     CALL 'MSTRVAL' USING WS-MSV-TYPE WS-MSV-BUFFER
029600         WS-MSV-VALID WS-MSV-REASON
029700     END-CALL.
029710     IF WS-MSV-IS-VALID
029720         PERFORM 2115-CHECK-CLASS-DUP-START
029730             THRU 2115-CHECK-CLASS-DUP-END
029740     END-IF.
029800     IF WS-MSV-IS-VALID AND NOT WS-DUP-FOUND
029900         ADD 1 TO CLS-T-COUNT
030000         MOVE CLS-ID      TO CLS-T-ID (CLS-T-COUNT)
030100         MOVE CLS-NAME    TO CLS-T-NAME (CLS-T-COUNT)
030200         MOVE CLS-LEVEL   TO CLS-T-LEVEL (CLS-T-COUNT)
030300         MOVE CLS-ACAD-YEAR TO CLS-T-ACAD-YEAR (CLS-T-COUNT)
030400     ELSE
030410         IF NOT WS-MSV-IS-VALID
030420             DISPLAY 'CLASSES REJETEE : ' CLS-ID SPACE
030430                 WS-MSV-REASON
030440         ELSE
030450             DISPLAY 'CLASSES REJETEE : ' CLS-ID SPACE
030460                 'CLS-NAME/CLS-ACAD-YEAR DEJA CHARGE'
030470         END-IF
030600     END-IF.
030700     READ F-CLASSES
030800         AT END
030900             SET WS-CLASSES-EOF TO TRUE
031000     END-READ.
031100 2110-LOAD-CLASSES-BODY-END.
031200     EXIT.

031210*    CONTROLE D'UNICITE (CLS-NAME, CLS-ACAD-YEAR) - BALAYAGE
031220*    LINEAIRE, CLS-T-ENTRY N'EST INDEXEE QUE SUR CLS-T-ID
031230 2115-CHECK-CLASS-DUP-START.
031240     MOVE 'N' TO WS-DUP-FLAG.
031250     IF CLS-T-COUNT = ZERO
031260         GO TO 2115-CHECK-CLASS-DUP-END
031270     END-IF.
031280     PERFORM 2116-SCAN-CLASS-DUP-START
031285         THRU 2116-SCAN-CLASS-DUP-END
031290         VARYING WS-DUP-IDX FROM 1 BY 1
031295         UNTIL WS-DUP-IDX > CLS-T-COUNT OR WS-DUP-FOUND.
031360 2115-CHECK-CLASS-DUP-END.
031370     EXIT.

031372 2116-SCAN-CLASS-DUP-START.
031374     IF CLS-NAME OF CLS-RECORD = CLS-T-NAME (WS-DUP-IDX)
031376         AND CLS-ACAD-YEAR OF CLS-RECORD
031378             = CLS-T-ACAD-YEAR (WS-DUP-IDX)
031380         MOVE 'Y' TO WS-DUP-FLAG
031382     END-IF.
031384 2116-SCAN-CLASS-DUP-END.
031386     EXIT.

031390*    CHARGEMENT DES ETUDIANTS - CLE STU-ID, DEJA TRIE EN ENTREE
031400 2200-LOAD-STUDENTS-START.
031500     READ F-STUDENTS
031600         AT END
031700             SET WS-STUDENTS-EOF TO TRUE
031800     END-READ.
031900     PERFORM 2210-LOAD-STUDENTS-BODY-START
032000         THRU 2210-LOAD-STUDENTS-BODY-END
032100         UNTIL WS-STUDENTS-EOF.
032200     CLOSE F-STUDENTS.
032300 2200-LOAD-STUDENTS-END.
032400     EXIT.

032500 2210-LOAD-STUDENTS-BODY-START.
032600     MOVE 'S' TO WS-MSV-TYPE.
032700     MOVE STU-RECORD TO WS-MSV-BUFFER.
032800     CALL 'MSTRVAL' USING WS-MSV-TYPE WS-MSV-BUFFER
032900         WS-MSV-VALID WS-MSV-REASON
033000     END-CALL.
033010     IF WS-MSV-IS-VALID
033020         PERFORM 2215-CHECK-STUDENT-DUP-START
033030             THRU 2215-CHECK-STUDENT-DUP-END
033040     END-IF.
033100     IF WS-MSV-IS-VALID AND NOT WS-DUP-FOUND
033200         ADD 1 TO STU-T-COUNT
033300         MOVE STU-ID          TO STU-T-ID (STU-T-COUNT)
033400         MOVE STU-NUMBER      TO STU-T-NUMBER (STU-T-COUNT)
033500         MOVE STU-FIRST-NAME  TO STU-T-FIRST-NAME (STU-T-COUNT)
033600         MOVE STU-LAST-NAME   TO STU-T-LAST-NAME (STU-T-COUNT)
033700         MOVE STU-CLASS-ID    TO STU-T-CLASS-ID (STU-T-COUNT)
033800         MOVE STU-ACTIVE-FLAG TO STU-T-ACTIVE-FLAG (STU-T-COUNT)
033900     ELSE
033910         IF NOT WS-MSV-IS-VALID
033920             DISPLAY 'STUDENTS REJETE : ' STU-ID SPACE
033930                 WS-MSV-REASON
033940         ELSE
033950             DISPLAY 'STUDENTS REJETE : ' STU-ID SPACE
033960                 'STU-NUMBER DEJA CHARGE (SANS EGARD A LA CASSE)'
033970         END-IF
034100     END-IF.
034200     READ F-STUDENTS
034300         AT END
034400             SET WS-STUDENTS-EOF TO TRUE
034500     END-READ.
034600 2210-LOAD-STUDENTS-BODY-END.
034700     EXIT.

034705*    CONTROLE D'UNICITE STU-NUMBER - INSENSIBLE A LA CASSE,
034708*    BALAYAGE LINEAIRE (STU-T-ENTRY N'EST INDEXEE QUE SUR STU-T-ID)
034711 2215-CHECK-STUDENT-DUP-START.
034714     MOVE 'N' TO WS-DUP-FLAG.
034717     IF STU-T-COUNT = ZERO
034720         GO TO 2215-CHECK-STUDENT-DUP-END
034723     END-IF.
034726     MOVE STU-NUMBER OF STU-RECORD TO WS-STU-NUM-UC.
034729     INSPECT WS-STU-NUM-UC CONVERTING
034732         'abcdefghijklmnopqrstuvwxyz'
034735         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
034738     PERFORM 2216-SCAN-STUDENT-DUP-START
034741         THRU 2216-SCAN-STUDENT-DUP-END
034744         VARYING WS-DUP-IDX FROM 1 BY 1
034747         UNTIL WS-DUP-IDX > STU-T-COUNT OR WS-DUP-FOUND.
034750 2215-CHECK-STUDENT-DUP-END.
034753     EXIT.

034756 2216-SCAN-STUDENT-DUP-START.
034759     MOVE STU-T-NUMBER (WS-DUP-IDX) TO WS-STU-NUM-T-UC.
034762     INSPECT WS-STU-NUM-T-UC CONVERTING
034765         'abcdefghijklmnopqrstuvwxyz'
034768         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
034771     IF WS-STU-NUM-UC = WS-STU-NUM-T-UC
034774         MOVE 'Y' TO WS-DUP-FLAG
034777     END-IF.
034780 2216-SCAN-STUDENT-DUP-END.
034783     EXIT.

034800*    CHARGEMENT DES MATIERES - CLE SUB-ID, DEJA TRIE EN ENTREE
034900 2300-LOAD-SUBJECTS-START.
035000     READ F-SUBJECTS
035100         AT END
035200             SET WS-SUBJECTS-EOF TO TRUE
035300     END-READ.
035400     PERFORM 2310-LOAD-SUBJECTS-BODY-START
035500         THRU 2310-LOAD-SUBJECTS-BODY-END
035600         UNTIL WS-SUBJECTS-EOF.
035700     CLOSE F-SUBJECTS.
035800 2300-LOAD-SUBJECTS-END.
035900     EXIT.

036000 2310-LOAD-SUBJECTS-BODY-START.
036100     MOVE 'J' TO WS-MSV-TYPE.
036200     MOVE SUB-RECORD TO WS-MSV-BUFFER.
036300     CALL 'MSTRVAL' USING WS-MSV-TYPE WS-MSV-BUFFER
036400         WS-MSV-VALID WS-MSV-REASON
036500     END-CALL.
036510*    MSTRVAL RETOURNE SUB-CODE EN MAJUSCULES DANS LE TAMPON -
036520*    ON LE RECUPERE AVANT DE COMPARER/CHARGER LA TABLE
036530     IF WS-MSV-IS-VALID
036540         MOVE WS-MSV-BUFFER (1:58) TO SUB-RECORD
036550         PERFORM 2315-CHECK-SUBJECT-DUP-START
036560             THRU 2315-CHECK-SUBJECT-DUP-END
036570     END-IF.
036600     IF WS-MSV-IS-VALID AND NOT WS-DUP-FOUND
036700         ADD 1 TO SUB-T-COUNT
036800         MOVE SUB-ID     TO SUB-T-ID (SUB-T-COUNT)
036900         MOVE SUB-CODE   TO SUB-T-CODE (SUB-T-COUNT)
037000         MOVE SUB-NAME   TO SUB-T-NAME (SUB-T-COUNT)
037100         MOVE SUB-COEFF  TO SUB-T-COEFF (SUB-T-COUNT)
037600     ELSE
037610         IF NOT WS-MSV-IS-VALID
037620             DISPLAY 'SUBJECTS REJETEE : ' SUB-ID SPACE
037630                 WS-MSV-REASON
037640         ELSE
037650             DISPLAY 'SUBJECTS REJETEE : ' SUB-ID SPACE
037660                 'SUB-CODE DEJA CHARGE (SANS EGARD A LA CASSE)'
037670         END-IF
037800     END-IF.
037900     READ F-SUBJECTS
038000         AT END
038100             SET WS-SUBJECTS-EOF TO TRUE
038200     END-READ.
038300 2310-LOAD-SUBJECTS-BODY-END.
038400     EXIT.

038405*    CONTROLE D'UNICITE SUB-CODE - LE TAMPON RETOURNE PAR MSTRVAL
038410*    EST DEJA EN MAJUSCULES, COMPARAISON DIRECTE POSSIBLE
038415 2315-CHECK-SUBJECT-DUP-START.
038420     MOVE 'N' TO WS-DUP-FLAG.
038425     IF SUB-T-COUNT = ZERO
038430         GO TO 2315-CHECK-SUBJECT-DUP-END
038435     END-IF.
038440     PERFORM 2316-SCAN-SUBJECT-DUP-START
038445         THRU 2316-SCAN-SUBJECT-DUP-END
038450         VARYING WS-DUP-IDX FROM 1 BY 1
038455         UNTIL WS-DUP-IDX > SUB-T-COUNT OR WS-DUP-FOUND.
038460 2315-CHECK-SUBJECT-DUP-END.
038465     EXIT.

038470 2316-SCAN-SUBJECT-DUP-START.
038475     IF SUB-CODE OF SUB-RECORD = SUB-T-CODE (WS-DUP-IDX)
038480         MOVE 'Y' TO WS-DUP-FLAG
038485     END-IF.
038490 2316-SCAN-SUBJECT-DUP-END.
038495     EXIT.

038500*    CHARGEMENT DES SEMESTRES - CLE SEM-ID, DEJA TRIE EN ENTREE
038600 2400-LOAD-SEMESTERS-START.
038700     READ F-SEMESTERS
038800         AT END
038900             SET WS-SEMESTERS-EOF TO TRUE
039000     END-READ.
039100     PERFORM 2410-LOAD-SEMESTERS-BODY-START
039200         THRU 2410-LOAD-SEMESTERS-BODY-END
039300         UNTIL WS-SEMESTERS-EOF.
039400     CLOSE F-SEMESTERS.
039500 2400-LOAD-SEMESTERS-END.
039600     EXIT.

039700 2410-LOAD-SEMESTERS-BODY-START.
039800     MOVE 'T' TO WS-MSV-TYPE.
039900     MOVE SEM-RECORD TO WS-MSV-BUFFER.
040000     CALL 'MSTRVAL' USING WS-MSV-TYPE WS-MSV-BUFFER
040100         WS-MSV-VALID WS-MSV-REASON
040200     END-CALL.
040300     IF WS-MSV-IS-VALID
040400         ADD 1 TO SEM-T-COUNT
040500         MOVE SEM-ID          TO SEM-T-ID (SEM-T-COUNT)
040600         MOVE SEM-NAME        TO SEM-T-NAME (SEM-T-COUNT)
040700         MOVE SEM-START-DATE  TO SEM-T-START-DATE (SEM-T-COUNT)
040800         MOVE SEM-END-DATE    TO SEM-T-END-DATE (SEM-T-COUNT)
040900         MOVE SEM-ACAD-YEAR   TO SEM-T-ACAD-YEAR (SEM-T-COUNT)
041000         MOVE SEM-CURRENT-FLAG
041100             TO SEM-T-CURRENT-FLAG (SEM-T-COUNT)
041200     ELSE
041300         DISPLAY 'SEMESTERS REJETE : ' SEM-ID SPACE WS-MSV-REASON
041400     END-IF.
041500     READ F-SEMESTERS
041600         AT END
041700             SET WS-SEMESTERS-EOF TO TRUE
041800     END-READ.
041900 2410-LOAD-SEMESTERS-BODY-END.
042000     EXIT.

042100 4000-READ-TRANS-START.
042200     READ F-GRADETRANS
042300         AT END
042400             SET WS-GRADETRANS-EOF TO TRUE
042500     END-READ.
042600 4000-READ-TRANS-END.
042700     EXIT.

042800*    TRAITEMENT D'UNE TRANSACTION DE NOTE ET LECTURE DE LA SUIVANTE
042900 4100-PROCESS-TRANS-START.
043000     ADD 1 TO WS-CNT-READ.
043100     PERFORM 5000-VALIDATE-GRADE-START THRU 5000-VALIDATE-GRADE-END.
043200     IF WS-MSV-IS-VALID
043300         PERFORM 5100-POST-GRADE-START THRU 5100-POST-GRADE-END
043400     ELSE
043500         ADD 1 TO WS-CNT-REJECTED
043600     END-IF.
043700     PERFORM 4000-READ-TRANS-START THRU 4000-READ-TRANS-END.
043800 4100-PROCESS-TRANS-END.
043900     EXIT.

044000*    VALIDATION : CLES MAITRES EXISTANTES ET VALEUR DANS [0,20]
044100 5000-VALIDATE-GRADE-START.
044200     MOVE 'Y' TO WS-MSV-VALID.
044300     MOVE 'N' TO WS-STU-FLAG.
044400     MOVE 'N' TO WS-SUB-FLAG.
044500     MOVE 'N' TO WS-SEM-FLAG.
044600     SEARCH ALL STU-T-ENTRY
044700         AT END
044800             MOVE 'N' TO WS-STU-FLAG
044900         WHEN STU-T-ID (STU-T-IDX) = GRT-STUDENT-ID
045000             MOVE 'Y' TO WS-STU-FLAG
045100     END-SEARCH.
045200     SEARCH ALL SUB-T-ENTRY
045300         AT END
045400             MOVE 'N' TO WS-SUB-FLAG
045500         WHEN SUB-T-ID (SUB-T-IDX) = GRT-SUBJECT-ID
045600             MOVE 'Y' TO WS-SUB-FLAG
045700     END-SEARCH.
045800     SEARCH ALL SEM-T-ENTRY
045900         AT END
046000             MOVE 'N' TO WS-SEM-FLAG
046100         WHEN SEM-T-ID (SEM-T-IDX) = GRT-SEMESTER-ID
046200             MOVE 'Y' TO WS-SEM-FLAG
046300     END-SEARCH.
046400     IF NOT WS-STU-FOUND OR NOT WS-SUB-FOUND OR NOT WS-SEM-FOUND
046500         MOVE 'N' TO WS-MSV-VALID
046600     END-IF.
046700     IF GRT-VALUE < 0 OR GRT-VALUE > 20
046800         MOVE 'N' TO WS-MSV-VALID
046900     END-IF.
047000 5000-VALIDATE-GRADE-END.
047100     EXIT.

047200*    POSE OU MISE A JOUR DE LA NOTE DANS LA TABLE MEMOIRE
047300 5100-POST-GRADE-START.
047400     MOVE 'N' TO WS-GRD-FLAG.
047500     SET GRD-T-IDX TO 1.
047600     SEARCH GRD-T-ENTRY
047700         AT END
047800             MOVE 'N' TO WS-GRD-FLAG
047900         WHEN GRD-T-STUDENT-ID (GRD-T-IDX)  = GRT-STUDENT-ID
048000         AND  GRD-T-SUBJECT-ID (GRD-T-IDX)  = GRT-SUBJECT-ID
048100         AND  GRD-T-SEMESTER-ID (GRD-T-IDX) = GRT-SEMESTER-ID
048200             MOVE 'Y' TO WS-GRD-FLAG
048300     END-SEARCH.
048400     IF WS-GRD-FOUND
048500         IF GRD-T-VALUE (GRD-T-IDX) NOT EQUAL GRT-VALUE
048600             MOVE GRT-STUDENT-ID  TO GRH-STUDENT-ID
048700             MOVE GRT-SUBJECT-ID  TO GRH-SUBJECT-ID
048800             MOVE GRT-SEMESTER-ID TO GRH-SEMESTER-ID
048900             MOVE GRD-T-VALUE (GRD-T-IDX) TO GRH-OLD-VALUE
049000             MOVE GRT-VALUE       TO GRH-NEW-VALUE
049100             MOVE GRT-ENTERED-BY  TO GRH-MODIFIED-BY
049200             MOVE GRT-REASON      TO GRH-REASON
049300             WRITE GRH-RECORD
049400             ADD 1 TO WS-CNT-HIST
049500             MOVE GRT-VALUE TO GRD-T-VALUE (GRD-T-IDX)
049600             MOVE GRT-ENTERED-BY TO GRD-T-ENTERED-BY (GRD-T-IDX)
049700             ADD 1 TO WS-CNT-UPDATED
049800             PERFORM 5200-MARK-TOUCHED-START
049900                 THRU 5200-MARK-TOUCHED-END
050000         END-IF
050100     ELSE
050200         ADD 1 TO GRD-T-COUNT
050300         MOVE GRT-STUDENT-ID  TO GRD-T-STUDENT-ID (GRD-T-COUNT)
050400         MOVE GRT-SUBJECT-ID  TO GRD-T-SUBJECT-ID (GRD-T-COUNT)
050500         MOVE GRT-SEMESTER-ID TO GRD-T-SEMESTER-ID (GRD-T-COUNT)
050600         MOVE GRT-VALUE       TO GRD-T-VALUE (GRD-T-COUNT)
050700         MOVE GRT-ENTERED-BY  TO GRD-T-ENTERED-BY (GRD-T-COUNT)
050800         ADD 1 TO WS-CNT-POSTED
050900         PERFORM 5200-MARK-TOUCHED-START THRU 5200-MARK-TOUCHED-END
051000     END-IF.
051100 5100-POST-GRADE-END.
051200     EXIT.

051300*    ENREGISTRE LE COUPLE ETUDIANT/SEMESTRE POUR LE RECALCUL
051400 5200-MARK-TOUCHED-START.
051500     MOVE 'N' TO WS-TCH-FLAG.
051600     SET WS-TCH-IDX TO 1.
051700     SEARCH WS-TCH-ENTRY
051800         AT END
051900             MOVE 'N' TO WS-TCH-FLAG
052000         WHEN WS-TCH-STUDENT-ID (WS-TCH-IDX)  = GRT-STUDENT-ID
052100         AND  WS-TCH-SEMESTER-ID (WS-TCH-IDX) = GRT-SEMESTER-ID
052200             MOVE 'Y' TO WS-TCH-FLAG
052300     END-SEARCH.
052400     IF NOT WS-TCH-FOUND
052500         ADD 1 TO WS-TCH-COUNT
052600         MOVE GRT-STUDENT-ID  TO WS-TCH-STUDENT-ID (WS-TCH-COUNT)
052700         MOVE GRT-SEMESTER-ID TO WS-TCH-SEMESTER-ID (WS-TCH-COUNT)
052800     END-IF.
052900 5200-MARK-TOUCHED-END.
053000     EXIT.

053100*    RECALCUL DES INDICATEURS POUR CHAQUE COUPLE TOUCHE
053200 6000-RECALC-START.
053300     MOVE 'C' TO WS-PFC-MODE.
053400     PERFORM 6100-RECALC-ONE-START THRU 6100-RECALC-ONE-END
053500         VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > WS-TCH-COUNT.
053600     MOVE 'X' TO WS-PFC-MODE.
053700     CALL 'PERFCALC' USING WS-PFC-MODE WS-PFC-DUMMY-STU
053800         WS-PFC-DUMMY-SEM
053900         CLS-TABLE STU-TABLE SUB-TABLE SEM-TABLE GRD-TABLE
054000     END-CALL.
054100 6000-RECALC-END.
054200     EXIT.

054300 6100-RECALC-ONE-START.
054400     CALL 'PERFCALC' USING WS-PFC-MODE WS-TCH-STUDENT-ID (WS-IDX)
054500         WS-TCH-SEMESTER-ID (WS-IDX)
054600         CLS-TABLE STU-TABLE SUB-TABLE SEM-TABLE GRD-TABLE
054700     END-CALL.
054800 6100-RECALC-ONE-END.
054900     EXIT.

055000*    ECRITURE DE LA SECTION 1 DU RAPPORT - CONTROLE DE POSE
055100 7000-WRITE-POSTING-RPT-START.
055200     MOVE SPACE TO REC-SUMMARYRPT.
055300     MOVE WS-LIG-TITRE TO REC-SUMMARYRPT.
055400     WRITE REC-SUMMARYRPT.
055500     MOVE SPACE TO REC-SUMMARYRPT.
055600     WRITE REC-SUMMARYRPT.

055700     MOVE SPACE TO REC-RPT.
055800     MOVE WS-LIG-LUS TO RPT-LABEL.
055900     MOVE WS-CNT-READ TO RPT-VALUE.
056000     MOVE REC-RPT TO REC-SUMMARYRPT.
056100     WRITE REC-SUMMARYRPT.

056200     MOVE SPACE TO REC-RPT.
056300     MOVE WS-LIG-POSES TO RPT-LABEL.
056400     MOVE WS-CNT-POSTED TO RPT-VALUE.
056500     MOVE REC-RPT TO REC-SUMMARYRPT.
056600     WRITE REC-SUMMARYRPT.

056700     MOVE SPACE TO REC-RPT.
056800     MOVE WS-LIG-MAJ TO RPT-LABEL.
056900     MOVE WS-CNT-UPDATED TO RPT-VALUE.
057000     MOVE REC-RPT TO REC-SUMMARYRPT.
057100     WRITE REC-SUMMARYRPT.

057200     MOVE SPACE TO REC-RPT.
057300     MOVE WS-LIG-HIST TO RPT-LABEL.
057400     MOVE WS-CNT-HIST TO RPT-VALUE.
057500     MOVE REC-RPT TO REC-SUMMARYRPT.
057600     WRITE REC-SUMMARYRPT.

057700     MOVE SPACE TO REC-RPT.
057800     MOVE WS-LIG-REJET TO RPT-LABEL.
057900     MOVE WS-CNT-REJECTED TO RPT-VALUE.
058000     MOVE REC-RPT TO REC-SUMMARYRPT.
058100     WRITE REC-SUMMARYRPT.

058200     MOVE SPACE TO REC-SUMMARYRPT.
058300     WRITE REC-SUMMARYRPT.

058400*    DEVERSEMENT DE LA TABLE DES NOTES DANS GRADEMAST
058500     MOVE 0 TO WS-IDX.
058600     PERFORM 7100-WRITE-GRADEMAST-START
058700         THRU 7100-WRITE-GRADEMAST-END
058800         VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > GRD-T-COUNT.
058900 7000-WRITE-POSTING-RPT-END.
059000     EXIT.

059100 7100-WRITE-GRADEMAST-START.
059200     MOVE GRD-T-STUDENT-ID (WS-IDX)  TO GRM-STUDENT-ID.
059300     MOVE GRD-T-SUBJECT-ID (WS-IDX)  TO GRM-SUBJECT-ID.
059400     MOVE GRD-T-SEMESTER-ID (WS-IDX) TO GRM-SEMESTER-ID.
059500     MOVE GRD-T-VALUE (WS-IDX)       TO GRM-VALUE.
059600     MOVE GRD-T-ENTERED-BY (WS-IDX)  TO GRM-ENTERED-BY.
059700     WRITE GRM-RECORD.
059800 7100-WRITE-GRADEMAST-END.
059900     EXIT.

060000 8000-CLOSE-FILES-START.
060100     CLOSE F-GRADEMAST.
060200     CLOSE F-GRADEHIST.
060300     CLOSE F-SUMMARYRPT.
060400 8000-CLOSE-FILES-END.
060500     EXIT.
