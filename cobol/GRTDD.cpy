000100******************************************************************
000200*    GRTDD   -  DESCRIPTION ENREGISTREMENT FICHIER GRADETRANS     *
000300*    GRADE TRANSACTION RECORD - ONE GRADE PER STU/SUB/SEM         *
000400*    FICHIER GRADETRANS - 83 CARACTERES - LINE SEQUENTIAL         *
000500*    ORDRE DE TRANSACTION (PAS DE TRI REQUIS EN ENTREE)           *
000600*------------------------------------------------------------------*
000700*    GRT-VALUE SUR L'ECHELLE 0,00 A 20,00 INCLUS                  *
000800*    GRT-REASON RENSEIGNE UNIQUEMENT SUR MISE A JOUR DE NOTE       *
000900******************************************************************
001000*    AAAA-MM-JJ  INIT  TICKET    DESCRIPTION                      *
001100*    1990-01-10  IM    APAS-009  CREATION INITIALE                *
001200*    1997-04-03  RF    APAS-151  AJOUT GRT-REASON (TRACABILITE)    *
001300******************************************************************
001400 01  GRT-RECORD.
001500     03  GRT-STUDENT-ID          PIC 9(05).
001600     03  GRT-SUBJECT-ID          PIC 9(05).
001700     03  GRT-SEMESTER-ID         PIC 9(05).
001800     03  GRT-VALUE               PIC 99V99.
001900     03  GRT-ENTERED-BY          PIC X(20).
002000     03  GRT-REASON              PIC X(40).
002100     03  FILLER                  PIC X(04).
