000100******************************************************************
000200*    GRHDD   -  DESCRIPTION ENREGISTREMENT FICHIER GRADEHIST      *
000300*    GRADE HISTORY RECORD - AUDIT TRAIL OF VALUE CHANGES          *
000400*    FICHIER GRADEHIST - 83 CARACTERES - LINE SEQUENTIAL          *
000500*------------------------------------------------------------------*
000600*    UNE LIGNE N'EST ECRITE QUE SI GRH-NEW-VALUE EST DIFFERENT DE  *
000700*    GRH-OLD-VALUE (REECRITURE A VALEUR IDENTIQUE = PAS D'AUDIT)   *
000800******************************************************************
000900*    AAAA-MM-JJ  INIT  TICKET    DESCRIPTION                      *
001000*    1990-01-10  IM    APAS-009  CREATION INITIALE                *
001100*    1997-04-03  RF    APAS-151  AJOUT GRH-REASON (TRACABILITE)    *
001200******************************************************************
001300 01  GRH-RECORD.
001400     03  GRH-STUDENT-ID          PIC 9(05).
001500     03  GRH-SUBJECT-ID          PIC 9(05).
001600     03  GRH-SEMESTER-ID         PIC 9(05).
001700     03  GRH-OLD-VALUE           PIC 99V99.
001800     03  GRH-NEW-VALUE           PIC 99V99.
001900     03  GRH-MODIFIED-BY         PIC X(20).
002000     03  GRH-REASON              PIC X(40).
