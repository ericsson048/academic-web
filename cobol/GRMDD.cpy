000100******************************************************************
000200*    GRMDD   -  DESCRIPTION ENREGISTREMENT FICHIER GRADEMAST      *
000300*    GRADE MASTER RECORD - POSTED GRADE, ONE PER STU/SUB/SEM      *
000400*    FICHIER GRADEMAST - 39 CARACTERES - LINE SEQUENTIAL          *
000500*------------------------------------------------------------------*
000600*    CLE UNIQUE : GRM-STUDENT-ID + GRM-SUBJECT-ID + GRM-SEMESTER-ID*
000700******************************************************************
000800*    AAAA-MM-JJ  INIT  TICKET    DESCRIPTION                      *
000900*    1990-01-10  IM    APAS-009  CREATION INITIALE                *
001000******************************************************************
001100 01  GRM-RECORD.
001200     03  GRM-STUDENT-ID          PIC 9(05).
001300     03  GRM-SUBJECT-ID          PIC 9(05).
001400     03  GRM-SEMESTER-ID         PIC 9(05).
001500     03  GRM-VALUE               PIC 99V99.
001600     03  GRM-ENTERED-BY          PIC X(20).
