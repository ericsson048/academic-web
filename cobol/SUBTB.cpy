000100******************************************************************
000200*    SUBTB   -  TABLE DE TRAVAIL DES MATIERES (CHARGEE MEMOIRE)   *
000300*    TRIEE PAR SUB-T-ID CROISSANT (FICHIER SUBJECTS DEJA TRIE)    *
000400*    RECHERCHE DICHOTOMIQUE (SEARCH ALL) - PAS DE FICHIER INDEXE  *
000500******************************************************************
000600*    AAAA-MM-JJ  INIT  TICKET    DESCRIPTION                      *
000700*    1991-09-05  RF    APAS-058  CREATION INITIALE                 *
000800******************************************************************
000900 01  SUB-TABLE.
001000     03  SUB-T-COUNT             PIC 9(04)   COMP    VALUE 0.
001100     03  SUB-T-ENTRY
001200             OCCURS 1 TO 500 TIMES
001300             DEPENDING ON SUB-T-COUNT
001400             ASCENDING KEY IS SUB-T-ID
001500             INDEXED BY SUB-T-IDX.
001600         05  SUB-T-ID            PIC 9(05).
001700         05  SUB-T-CODE          PIC X(10).
001800         05  SUB-T-NAME          PIC X(30).
001900         05  SUB-T-COEFF         PIC 9V99.
002000         05  FILLER              PIC X(02).
