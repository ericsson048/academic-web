000100******************************************************************
000200*    SEMTB   -  TABLE DE TRAVAIL DES SEMESTRES (CHARGEE MEMOIRE)  *
000300*    TRIEE PAR SEM-T-ID CROISSANT (FICHIER SEMESTERS DEJA TRIE)   *
000400*    RECHERCHE DICHOTOMIQUE (SEARCH ALL) - PAS DE FICHIER INDEXE  *
000500******************************************************************
000600*    AAAA-MM-JJ  INIT  TICKET    DESCRIPTION                      *
000700*    1991-09-05  RF    APAS-058  CREATION INITIALE                 *
000800*    1995-05-22  JM    APAS-140  AJOUT SEM-T-CURRENT-FLAG          *
000900******************************************************************
001000 01  SEM-TABLE.
001100     03  SEM-T-COUNT             PIC 9(04)   COMP    VALUE 0.
001200     03  SEM-T-ENTRY
001300             OCCURS 1 TO 200 TIMES
001400             DEPENDING ON SEM-T-COUNT
001500             ASCENDING KEY IS SEM-T-ID
001600             INDEXED BY SEM-T-IDX.
001700         05  SEM-T-ID            PIC 9(05).
001800         05  SEM-T-NAME          PIC X(20).
001900         05  SEM-T-START-DATE    PIC 9(08).
002000         05  SEM-T-END-DATE      PIC 9(08).
002100         05  SEM-T-ACAD-YEAR     PIC X(09).
002200         05  SEM-T-CURRENT-FLAG  PIC X(01).
002300             88  SEM-T-IS-CURRENT    VALUE 'Y'.
002400         05  FILLER              PIC X(02).
