000100******************************************************************
000200*    STUDDET   -  FICHE DETAILLEE D'UN ETUDIANT                   *
000300*    (APAS - SECTION 5 DU RAPPORT - STUDENT-DETAIL)               *
000400*------------------------------------------------------------------*
000500*    PRODUIT, POUR UN SEUL ETUDIANT DESIGNE PAR SON NUMERO, LA     *
000600*    LISTE DE SES NOTES (TRIEES PAR SEMESTRE PUIS MATIERE), LA     *
000700*    LISTE DE SES INDICATEURS (TRIES PAR SEMESTRE), SES MOYENNES   *
000800*    PAR MATIERE ET SON EVOLUTION DE MOYENNE GENERALE DANS LE      *
000900*    TEMPS.  LE NUMERO D'ETUDIANT EST SAISI AU PUPITRE - CE        *
001000*    PROGRAMME EST LANCE A LA DEMANDE, PAS SYSTEMATIQUEMENT DANS   *
001100*    LA CHAINE DU LOT DE NUIT.  ETEND LE RAPPORT SUMMARYRPT.       *
001200*                                                                  *
001300*    AUTEUR : J. MOREL                                            *
001400*    DATE ECRITURE : 1996-09-30                                    *
001500*    INSTALLATION  : DIRECTION DES ETUDES - SERVICE SCOLARITE      *
001600*    SECURITE      : AUCUNE - TRAITEMENT BATCH A LA DEMANDE        *
001700******************************************************************
001800*    JOURNAL DES MODIFICATIONS                                    *
001900*    AAAA-MM-JJ  INIT  TICKET    DESCRIPTION                      *
002000*    1996-09-30  JM    APAS-167  CREATION INITIALE                *
002100*    1998-12-01  IM    APAS-Y2K  DATES DEJA SUR 4 POS. D'ANNEE -   *
002200*                      AUCUN IMPACT SUR CE PROGRAMME                *
002300*    1999-06-11  RF    APAS-210  BOUCLES HORS LIGNE - NORME MAISON *
002310*    2000-01-04  IM    APAS-225  BASCULEMENT AN 2000 - CONTROLE     *
002320*                      POST-PRODUCTION, AUCUNE ANOMALIE, AUCUNE     *
002330*                      MODIFICATION DE CODE                        *
002340*    2001-11-09  PB    APAS-240  LA FICHE DETAILLEE AFFICHAIT LA    *
002350*                      NOTE SANS INDIQUER QUI L'AVAIT SAISIE ;      *
002360*                      AJOUT DE LA COLONNE SAISIE PAR SUR LA LIGNE  *
002370*                      DE NOTE (DEMANDE DU SERVICE SCOLARITE)       *
002380*    2003-02-27  RF    APAS-260  REVUE GENERALE - AUCUNE ANOMALIE   *
002390*                      DECELEE SUR LE TRI DE LA FICHE DETAILLEE     *
002400*    2004-03-02  CL    APAS-271  REVUE GENERALE SUITE AUDIT         *
002410*                      CONTROLE INTERNE - AUCUNE MODIFICATION DE    *
002420*                      CODE, JOURNAL MIS A JOUR                     *
002430******************************************************************

006500 IDENTIFICATION DIVISION.
006600 PROGRAM-ID. STUDDET.
006700 AUTHOR. J. MOREL.
006800 INSTALLATION. DIRECTION DES ETUDES - SERVICE SCOLARITE.
006900 DATE-WRITTEN. 1996-09-30.
007000 DATE-COMPILED.
007100 SECURITY. AUCUNE - TRAITEMENT BATCH A LA DEMANDE.

007200 ENVIRONMENT DIVISION.
007300 CONFIGURATION SECTION.
007400 SPECIAL-NAMES.
007500     C01 IS TOP-OF-FORM.

007600 INPUT-OUTPUT SECTION.
007700 FILE-CONTROL.
007800     SELECT F-CLASSES
007900         ASSIGN TO CLASSES
008000         ORGANIZATION IS LINE SEQUENTIAL
008100         ACCESS MODE IS SEQUENTIAL
008200         FILE STATUS IS WS-STAT-CLASSES.

008300     SELECT F-STUDENTS
008400         ASSIGN TO STUDENTS
008500         ORGANIZATION IS LINE SEQUENTIAL
008600         ACCESS MODE IS SEQUENTIAL
008700         FILE STATUS IS WS-STAT-STUDENTS.

008800     SELECT F-SUBJECTS
008900         ASSIGN TO SUBJECTS
009000         ORGANIZATION IS LINE SEQUENTIAL
009100         ACCESS MODE IS SEQUENTIAL
009200         FILE STATUS IS WS-STAT-SUBJECTS.

009300     SELECT F-SEMESTERS
009400         ASSIGN TO SEMESTERS
009500         ORGANIZATION IS LINE SEQUENTIAL
009600         ACCESS MODE IS SEQUENTIAL
009700         FILE STATUS IS WS-STAT-SEMESTERS.

009800     SELECT F-GRADEMAST
009900         ASSIGN TO GRADEMAST
010000         ORGANIZATION IS LINE SEQUENTIAL
010100         ACCESS MODE IS SEQUENTIAL
010200         FILE STATUS IS WS-STAT-GRADEMAST.

010300     SELECT F-PERFIND
010400         ASSIGN TO PERFIND
010500         ORGANIZATION IS LINE SEQUENTIAL
010600         ACCESS MODE IS SEQUENTIAL
010700         FILE STATUS IS WS-STAT-PERFIND.

010800     SELECT F-SUMMARYRPT
010900         ASSIGN TO SUMMARYRPT
011000         ORGANIZATION IS LINE SEQUENTIAL
011100         ACCESS MODE IS SEQUENTIAL
011200         FILE STATUS IS WS-STAT-SUMMARYRPT.

011300 DATA DIVISION.
011400 FILE SECTION.
011500 FD  F-CLASSES
011600     RECORD CONTAINS 64 CHARACTERS
011700     RECORDING MODE IS F.
011800 COPY CLSDD.

011900 FD  F-STUDENTS
012000     RECORD CONTAINS 94 CHARACTERS
012100     RECORDING MODE IS F.
012200 COPY STUDD.

012300 FD  F-SUBJECTS
012400     RECORD CONTAINS 58 CHARACTERS
012500     RECORDING MODE IS F.
012600 COPY SUBDD.

012700 FD  F-SEMESTERS
012800     RECORD CONTAINS 55 CHARACTERS
012900     RECORDING MODE IS F.
013000 COPY SEMDD.

013100 FD  F-GRADEMAST
013200     RECORD CONTAINS 39 CHARACTERS
013300     RECORDING MODE IS F.
013400 COPY GRMDD.

013500 FD  F-PERFIND
013600     RECORD CONTAINS 39 CHARACTERS
013700     RECORDING MODE IS F.
013800 COPY PINDD.

013900 FD  F-SUMMARYRPT
014000     RECORD CONTAINS 132 CHARACTERS
014100     RECORDING MODE IS F.
014200 01  REC-SUMMARYRPT          PIC X(132).

014300 WORKING-STORAGE SECTION.
014400 COPY CLSTB.
014500 COPY STUTB.
014600 COPY SUBTB.
014700 COPY SEMTB.

014800 01  WS-STAT-CLASSES         PIC X(02)   VALUE SPACE.
014900     88  WS-CLASSES-OK               VALUE '00'.
015000     88  WS-CLASSES-EOF              VALUE '10'.
015100 01  WS-STAT-STUDENTS        PIC X(02)   VALUE SPACE.
015200     88  WS-STUDENTS-OK              VALUE '00'.
015300     88  WS-STUDENTS-EOF             VALUE '10'.
015400 01  WS-STAT-SUBJECTS        PIC X(02)   VALUE SPACE.
015500     88  WS-SUBJECTS-OK              VALUE '00'.
015600     88  WS-SUBJECTS-EOF             VALUE '10'.
015700 01  WS-STAT-SEMESTERS       PIC X(02)   VALUE SPACE.
015800     88  WS-SEMESTERS-OK             VALUE '00'.
015900     88  WS-SEMESTERS-EOF            VALUE '10'.
016000 01  WS-STAT-GRADEMAST       PIC X(02)   VALUE SPACE.
016100     88  WS-GRADEMAST-OK             VALUE '00'.
016200     88  WS-GRADEMAST-EOF            VALUE '10'.
016300 01  WS-STAT-PERFIND         PIC X(02)   VALUE SPACE.
016400     88  WS-PERFIND-OK               VALUE '00'.
016500     88  WS-PERFIND-EOF              VALUE '10'.
016600 01  WS-STAT-SUMMARYRPT      PIC X(02)   VALUE SPACE.
016700     88  WS-SUMMARYRPT-OK            VALUE '00'.

016800 01  WS-IDX                  PIC 9(05)   COMP    VALUE 0.
016900 01  WS-SUB-FLAG             PIC X(01)   VALUE 'N'.
017000     88  WS-SUB-FOUND                VALUE 'Y'.
017100 01  WS-SEM-FLAG             PIC X(01)   VALUE 'N'.
017200     88  WS-SEM-FOUND                VALUE 'Y'.
017300 01  WS-CLS-FLAG             PIC X(01)   VALUE 'N'.
017400     88  WS-CLS-FOUND                VALUE 'Y'.

017500*    NUMERO D'ETUDIANT DEMANDE (SAISI AU PUPITRE) ET RESULTAT DE   *
017600*    SA LOCALISATION DANS LA TABLE DES ETUDIANTS                  *
017700 01  WS-REQ-STU-NUMBER       PIC X(20)   VALUE SPACE.
017800 01  WS-REQ-FLAG             PIC X(01)   VALUE 'N'.
017900     88  WS-REQ-FOUND                VALUE 'Y'.
018000 01  WS-REQ-STU-ID           PIC 9(05)   COMP    VALUE 0.
018100 01  WS-REQ-STU-NAME         PIC X(51)   VALUE SPACE.
018200 01  WS-REQ-CLS-NAME         PIC X(30)   VALUE SPACE.

018300*    NOTES DE L'ETUDIANT DEMANDE - TRIEES PAR DATE DEBUT SEMESTRE  *
018400*    PUIS NOM DE MATIERE (IDEM SORT DE TABLE UTILISE AILLEURS)     *
018450*    APAS-240 - SAISIE PAR AJOUTE A LA TABLE (CF GRM-ENTERED-BY)
018500 01  WS-GRADEDET-TABLE.
018600     03  WS-GDT-COUNT            PIC 9(05)   COMP    VALUE 0.
018700     03  WS-GDT-ENTRY
018800             OCCURS 1 TO 500 TIMES
018900             DEPENDING ON WS-GDT-COUNT
019000             INDEXED BY WS-GDT-IDX.
019100         05  WS-GDT-SEM-START-DATE   PIC 9(08).
019200         05  WS-GDT-SEM-NAME         PIC X(20).
019300         05  WS-GDT-SUBJ-CODE        PIC X(10).
019400         05  WS-GDT-SUBJ-NAME        PIC X(30).
019500         05  WS-GDT-VALUE            PIC 99V99.
019600         05  WS-GDT-ENTERED-BY       PIC X(20).

019700*    INDICATEURS DE L'ETUDIANT DEMANDE - TRIES PAR DATE DEBUT      *
019800*    SEMESTRE - UNE LIGNE PAR MATIERE PLUS UNE LIGNE "OVERALL"     *
019900 01  WS-INDDET-TABLE.
020000     03  WS-IDT-COUNT            PIC 9(05)   COMP    VALUE 0.
020100     03  WS-IDT-ENTRY
020200             OCCURS 1 TO 500 TIMES
020300             DEPENDING ON WS-IDT-COUNT
020400             INDEXED BY WS-IDT-IDX.
020500         05  WS-IDT-SEM-START-DATE   PIC 9(08).
020600         05  WS-IDT-SEM-NAME         PIC X(20).
020700         05  WS-IDT-SUBJECT-ID       PIC 9(05).
020800         05  WS-IDT-LABEL            PIC X(30).
020900         05  WS-IDT-AVERAGE          PIC 99V99.
021000         05  WS-IDT-STD-DEV          PIC 99V99.
021100         05  WS-IDT-PROGRESSION      PIC S999V99.
021200         05  WS-IDT-RANK             PIC 9(04).
021300         05  FILLER                  PIC X(02).

021400*    MOYENNES PAR MATIERE DE L'ETUDIANT DEMANDE - TABLE INDICEE    *
021500*    EN PARALLELE AVEC SUB-TABLE (MEME PRINCIPE QUE PERFSUBJ)      *
021600 01  WS-SUBJAVG-TABLE.
021700     03  WS-SAT-ENTRY
021800             OCCURS 1 TO 500 TIMES
021900             DEPENDING ON SUB-T-COUNT
022000             INDEXED BY WS-SAT-IDX.
022100         05  WS-SAT-SUM              PIC S9(05)V99   VALUE 0.
022200         05  WS-SAT-N                PIC 9(05)   COMP    VALUE 0.
022300         05  WS-SAT-AVG              PIC 99V99       VALUE 0.
022400         05  FILLER                  PIC X(03).

022800*    LIGNE D'EN-TETE - IDENTIFICATION DE L'ETUDIANT                *
022900 01  REC-RPT                 PIC X(132)  VALUE SPACE.
023000 01  RPT-LINE-HEADER REDEFINES REC-RPT.
023100     03  RPT-HDR-NUMBER          PIC X(20).
023200     03  FILLER                  PIC X(02).
023300     03  RPT-HDR-NAME            PIC X(51).
023400     03  FILLER                  PIC X(02).
023500     03  RPT-HDR-CLASS           PIC X(30).
023600     03  FILLER                  PIC X(27).

023700*    LIGNE DE NOTE                                                *
023800 01  RPT-LINE-GRADE REDEFINES REC-RPT.
023900     03  RPT-GRD-SEM-NAME        PIC X(20).
024000     03  FILLER                  PIC X(02).
024100     03  RPT-GRD-SUBJ-CODE       PIC X(10).
024200     03  FILLER                  PIC X(02).
024300     03  RPT-GRD-SUBJ-NAME       PIC X(30).
024400     03  FILLER                  PIC X(02).
024500     03  RPT-GRD-VALUE           PIC Z9.99.
024520     03  FILLER                  PIC X(02).
024540     03  RPT-GRD-ENTERED-BY      PIC X(20).
024600     03  FILLER                  PIC X(39).

024700*    LIGNE D'INDICATEUR                                           *
024800 01  RPT-LINE-INDIC REDEFINES REC-RPT.
024900     03  RPT-IND-SEM-NAME        PIC X(20).
025000     03  FILLER                  PIC X(02).
025100     03  RPT-IND-LABEL           PIC X(30).
025200     03  FILLER                  PIC X(02).
025300     03  RPT-IND-AVERAGE         PIC Z9.99.
025400     03  FILLER                  PIC X(02).
025500     03  RPT-IND-STD-DEV         PIC Z9.99.
025600     03  FILLER                  PIC X(02).
025700     03  RPT-IND-PROGRESSION     PIC -ZZ9.99.
025800     03  FILLER                  PIC X(02).
025900     03  RPT-IND-RANK            PIC ZZZ9.
026000     03  FILLER                  PIC X(49).

026100*    LIGNE DE MOYENNE PAR MATIERE                                 *
026200 01  RPT-LINE-SUBJAVG REDEFINES REC-RPT.
026300     03  RPT-SAV-CODE            PIC X(10).
026400     03  FILLER                  PIC X(02).
026500     03  RPT-SAV-NAME            PIC X(30).
026600     03  FILLER                  PIC X(02).
026700     03  RPT-SAV-AVG             PIC Z9.99.
026800     03  FILLER                  PIC X(83).

026900*    LIGNE D'EVOLUTION DE LA MOYENNE GENERALE                     *
027000 01  RPT-LINE-EVOLDET REDEFINES REC-RPT.
027100     03  RPT-EVD-SEM-NAME        PIC X(20).
027200     03  FILLER                  PIC X(02).
027300     03  RPT-EVD-AVG             PIC Z9.99.
027400     03  FILLER                  PIC X(105).

027500 01  WS-LIG-TITRE            PIC X(64)   VALUE
027600         'FICHE DETAILLEE DE L''ETUDIANT'.
027700 01  WS-LIG-SOUS-NOTES       PIC X(30)   VALUE
027800         'NOTES'.
027900 01  WS-LIG-SOUS-INDIC       PIC X(30)   VALUE
028000         'INDICATEURS'.
028100 01  WS-LIG-SOUS-SUBJAVG     PIC X(30)   VALUE
028200         'MOYENNES PAR MATIERE'.
028300 01  WS-LIG-SOUS-EVOL        PIC X(30)   VALUE
028400         'EVOLUTION DE LA MOYENNE GENERALE'.
028500 01  WS-LIG-ERREUR           PIC X(60)   VALUE
028600         'ETUDIANT INCONNU - NUMERO SAISI INTROUVABLE AU FICHIER'.

028700 PROCEDURE DIVISION.
028800 0000-MAIN-START.
028900     PERFORM 1000-OPEN-FILES-START THRU 1000-OPEN-FILES-END.
029000     DISPLAY 'SAISIR LE NUMERO D''ETUDIANT (STU-NUMBER) : '.
029100     ACCEPT WS-REQ-STU-NUMBER.
029200     PERFORM 2000-LOAD-CLASSES-START THRU 2000-LOAD-CLASSES-END.
029300     PERFORM 2100-LOAD-STUDENTS-START THRU 2100-LOAD-STUDENTS-END.
029400     IF NOT WS-REQ-FOUND
029500         PERFORM 9000-WRITE-ERROR-START THRU 9000-WRITE-ERROR-END
029600     ELSE
029700         PERFORM 2200-LOAD-SUBJECTS-START THRU 2200-LOAD-SUBJECTS-END
029800         PERFORM 2300-LOAD-SEMESTERS-START THRU 2300-LOAD-SEMESTERS-END
029900         PERFORM 3000-READ-GRADEMAST-START
030000             THRU 3000-READ-GRADEMAST-END
030100         PERFORM 3100-ACCUM-GRADEMAST-START
030200             THRU 3100-ACCUM-GRADEMAST-END
030300             UNTIL WS-GRADEMAST-EOF
030400         CLOSE F-GRADEMAST
030500         SORT WS-GDT-ENTRY ASCENDING KEY WS-GDT-SEM-START-DATE
030600             ASCENDING KEY WS-GDT-SUBJ-NAME
030650         PERFORM 3900-OPEN-PERFIND-START THRU 3900-OPEN-PERFIND-END
030700         PERFORM 4000-READ-PERFIND-START THRU 4000-READ-PERFIND-END
030800         PERFORM 4100-ACCUM-PERFIND-START THRU 4100-ACCUM-PERFIND-END
030900             UNTIL WS-PERFIND-EOF
031000         CLOSE F-PERFIND
031100         SORT WS-IDT-ENTRY ASCENDING KEY WS-IDT-SEM-START-DATE
031200         PERFORM 5000-COMPUTE-SUBJAVG-START
031300             THRU 5000-COMPUTE-SUBJAVG-END
031400         PERFORM 6000-WRITE-DETAIL-RPT-START
031500             THRU 6000-WRITE-DETAIL-RPT-END
031600     END-IF.
031700     CLOSE F-SUMMARYRPT.
031800 0000-MAIN-END.
031900     STOP RUN.

032000 1000-OPEN-FILES-START.
032100     OPEN INPUT F-CLASSES.
032200     OPEN INPUT F-STUDENTS.
032300     OPEN EXTEND F-SUMMARYRPT.
032400 1000-OPEN-FILES-END.
032500     EXIT.

032600*    CHARGEMENT DES CLASSES - TABLE CLSTB, TRIEE PAR CLS-T-ID      *
032700 2000-LOAD-CLASSES-START.
032800     READ F-CLASSES
032900         AT END
033000             SET WS-CLASSES-EOF TO TRUE
033100     END-READ.
033200     PERFORM 2010-LOAD-CLASSES-BODY-START
033300         THRU 2010-LOAD-CLASSES-BODY-END
033400         UNTIL WS-CLASSES-EOF.
033500     CLOSE F-CLASSES.
033600 2000-LOAD-CLASSES-END.
033700     EXIT.

033800 2010-LOAD-CLASSES-BODY-START.
033900     ADD 1 TO CLS-T-COUNT.
034000     MOVE CLS-ID         TO CLS-T-ID (CLS-T-COUNT).
034100     MOVE CLS-NAME       TO CLS-T-NAME (CLS-T-COUNT).
034200     MOVE CLS-LEVEL       TO CLS-T-LEVEL (CLS-T-COUNT).
034300     MOVE CLS-ACAD-YEAR  TO CLS-T-ACAD-YEAR (CLS-T-COUNT).
034400     READ F-CLASSES
034500         AT END
034600             SET WS-CLASSES-EOF TO TRUE
034700     END-READ.
034800 2010-LOAD-CLASSES-BODY-END.
034900     EXIT.

035000*    CHARGEMENT DES ETUDIANTS - TABLE STUTB, ET RECHERCHE          *
035100*    SEQUENTIELLE DU NUMERO SAISI AU PUPITRE (CLE EXTERNE, PAS     *
035200*    TRIEE PAR NUMERO - ON NE PEUT PAS FAIRE DE SEARCH ALL)        *
035300 2100-LOAD-STUDENTS-START.
035400     READ F-STUDENTS
035500         AT END
035600             SET WS-STUDENTS-EOF TO TRUE
035700     END-READ.
035800     PERFORM 2110-LOAD-STUDENTS-BODY-START
035900         THRU 2110-LOAD-STUDENTS-BODY-END
036000         UNTIL WS-STUDENTS-EOF.
036100     CLOSE F-STUDENTS.
036200 2100-LOAD-STUDENTS-END.
036300     EXIT.

036400 2110-LOAD-STUDENTS-BODY-START.
036500     ADD 1 TO STU-T-COUNT.
036600     MOVE STU-ID             TO STU-T-ID (STU-T-COUNT).
036700     MOVE STU-NUMBER         TO STU-T-NUMBER (STU-T-COUNT).
036800     MOVE STU-FIRST-NAME     TO STU-T-FIRST-NAME (STU-T-COUNT).
036900     MOVE STU-LAST-NAME      TO STU-T-LAST-NAME (STU-T-COUNT).
037000     MOVE STU-CLASS-ID       TO STU-T-CLASS-ID (STU-T-COUNT).
037100     MOVE STU-ACTIVE-FLAG    TO STU-T-ACTIVE-FLAG (STU-T-COUNT).
037200     IF STU-NUMBER = WS-REQ-STU-NUMBER
037300         SET WS-REQ-FOUND TO TRUE
037400         MOVE STU-ID TO WS-REQ-STU-ID
037500         STRING STU-FIRST-NAME DELIMITED BY SPACE
037600             ' ' DELIMITED BY SIZE
037700             STU-LAST-NAME DELIMITED BY SPACE
037800             INTO WS-REQ-STU-NAME
037900         MOVE 'N' TO WS-CLS-FLAG
038000         SEARCH ALL CLS-T-ENTRY
038100             AT END
038200                 MOVE 'N' TO WS-CLS-FLAG
038300             WHEN CLS-T-ID (CLS-T-IDX) = STU-CLASS-ID
038400                 MOVE 'Y' TO WS-CLS-FLAG
038500         END-SEARCH
038600         IF WS-CLS-FOUND
038700             MOVE CLS-T-NAME (CLS-T-IDX) TO WS-REQ-CLS-NAME
038800         END-IF
038900     END-IF.
039000     READ F-STUDENTS
039100         AT END
039200             SET WS-STUDENTS-EOF TO TRUE
039300     END-READ.
039400 2110-LOAD-STUDENTS-BODY-END.
039500     EXIT.

039600*    CHARGEMENT DES MATIERES - TABLE SUBTB (SEULEMENT SI           *
039700*    L'ETUDIANT DEMANDE A ETE TROUVE)                              *
039800 2200-LOAD-SUBJECTS-START.
039900     OPEN INPUT F-SUBJECTS.
040000     READ F-SUBJECTS
040100         AT END
040200             SET WS-SUBJECTS-EOF TO TRUE
040300     END-READ.
040400     PERFORM 2210-LOAD-SUBJECTS-BODY-START
040500         THRU 2210-LOAD-SUBJECTS-BODY-END
040600         UNTIL WS-SUBJECTS-EOF.
040700     CLOSE F-SUBJECTS.
040800 2200-LOAD-SUBJECTS-END.
040900     EXIT.

041000 2210-LOAD-SUBJECTS-BODY-START.
041100     ADD 1 TO SUB-T-COUNT.
041200     MOVE SUB-ID         TO SUB-T-ID (SUB-T-COUNT).
041300     MOVE SUB-CODE       TO SUB-T-CODE (SUB-T-COUNT).
041400     MOVE SUB-NAME       TO SUB-T-NAME (SUB-T-COUNT).
041500     MOVE SUB-COEFF      TO SUB-T-COEFF (SUB-T-COUNT).
041600     MOVE 0 TO WS-SAT-SUM (SUB-T-COUNT).
041700     MOVE 0 TO WS-SAT-N (SUB-T-COUNT).
041800     READ F-SUBJECTS
041900         AT END
042000             SET WS-SUBJECTS-EOF TO TRUE
042100     END-READ.
042200 2210-LOAD-SUBJECTS-BODY-END.
042300     EXIT.

042400*    CHARGEMENT DES SEMESTRES - TABLE SEMTB                       *
042500 2300-LOAD-SEMESTERS-START.
042600     OPEN INPUT F-SEMESTERS.
042700     READ F-SEMESTERS
042800         AT END
042900             SET WS-SEMESTERS-EOF TO TRUE
043000     END-READ.
043100     PERFORM 2310-LOAD-SEMESTERS-BODY-START
043200         THRU 2310-LOAD-SEMESTERS-BODY-END
043300         UNTIL WS-SEMESTERS-EOF.
043400     CLOSE F-SEMESTERS.
043500 2300-LOAD-SEMESTERS-END.
043600     EXIT.

043700 2310-LOAD-SEMESTERS-BODY-START.
043800     ADD 1 TO SEM-T-COUNT.
043900     MOVE SEM-ID         TO SEM-T-ID (SEM-T-COUNT).
044000     MOVE SEM-NAME       TO SEM-T-NAME (SEM-T-COUNT).
044100     MOVE SEM-START-DATE TO SEM-T-START-DATE (SEM-T-COUNT).
044200     MOVE SEM-END-DATE   TO SEM-T-END-DATE (SEM-T-COUNT).
044300     MOVE SEM-ACAD-YEAR  TO SEM-T-ACAD-YEAR (SEM-T-COUNT).
044400     MOVE SEM-CURRENT-FLAG TO SEM-T-CURRENT-FLAG (SEM-T-COUNT).
044500     READ F-SEMESTERS
044600         AT END
044700             SET WS-SEMESTERS-EOF TO TRUE
044800     END-READ.
044900 2310-LOAD-SEMESTERS-BODY-END.
045000     EXIT.

045100 3000-READ-GRADEMAST-START.
045200     READ F-GRADEMAST
045300         AT END
045400             SET WS-GRADEMAST-EOF TO TRUE
045500     END-READ.
045600 3000-READ-GRADEMAST-END.
045700     EXIT.

045800*    ACCUMULATION DES NOTES DE L'ETUDIANT DEMANDE SEULEMENT        *
045900 3100-ACCUM-GRADEMAST-START.
046000     IF GRM-STUDENT-ID = WS-REQ-STU-ID
046100         MOVE 'N' TO WS-SUB-FLAG
046200         SEARCH ALL SUB-T-ENTRY
046300             AT END
046400                 MOVE 'N' TO WS-SUB-FLAG
046500             WHEN SUB-T-ID (SUB-T-IDX) = GRM-SUBJECT-ID
046600                 MOVE 'Y' TO WS-SUB-FLAG
046700         END-SEARCH
046800         MOVE 'N' TO WS-SEM-FLAG
046900         SEARCH ALL SEM-T-ENTRY
047000             AT END
047100                 MOVE 'N' TO WS-SEM-FLAG
047200             WHEN SEM-T-ID (SEM-T-IDX) = GRM-SEMESTER-ID
047300                 MOVE 'Y' TO WS-SEM-FLAG
047400         END-SEARCH
047500         IF WS-SUB-FOUND AND WS-SEM-FOUND
047600             ADD 1 TO WS-GDT-COUNT
047700             MOVE SEM-T-START-DATE (SEM-T-IDX)
047800                 TO WS-GDT-SEM-START-DATE (WS-GDT-COUNT)
047900             MOVE SEM-T-NAME (SEM-T-IDX)
048000                 TO WS-GDT-SEM-NAME (WS-GDT-COUNT)
048100             MOVE SUB-T-CODE (SUB-T-IDX)
048200                 TO WS-GDT-SUBJ-CODE (WS-GDT-COUNT)
048300             MOVE SUB-T-NAME (SUB-T-IDX)
048400                 TO WS-GDT-SUBJ-NAME (WS-GDT-COUNT)
048500             MOVE GRM-VALUE TO WS-GDT-VALUE (WS-GDT-COUNT)
048550             MOVE GRM-ENTERED-BY TO WS-GDT-ENTERED-BY (WS-GDT-COUNT)
048600         END-IF
048700     END-IF.
048800     PERFORM 3000-READ-GRADEMAST-START THRU 3000-READ-GRADEMAST-END.
048900 3100-ACCUM-GRADEMAST-END.
049000     EXIT.

049010 3900-OPEN-PERFIND-START.
049020     OPEN INPUT F-PERFIND.
049030 3900-OPEN-PERFIND-END.
049040     EXIT.

049100 4000-READ-PERFIND-START.
049200     READ F-PERFIND
049500         AT END
049600             SET WS-PERFIND-EOF TO TRUE
049700     END-READ.
049800 4000-READ-PERFIND-END.
049900     EXIT.

050000*    ACCUMULATION DES INDICATEURS DE L'ETUDIANT DEMANDE SEULEMENT  *
050100*    SUBJECT-ID = 0 -> LIGNE "OVERALL", SINON LIBELLE DE MATIERE   *
050200 4100-ACCUM-PERFIND-START.
050300     IF PIN-STUDENT-ID = WS-REQ-STU-ID
050400         MOVE 'N' TO WS-SEM-FLAG
050500         SEARCH ALL SEM-T-ENTRY
050600             AT END
050700                 MOVE 'N' TO WS-SEM-FLAG
050800             WHEN SEM-T-ID (SEM-T-IDX) = PIN-SEMESTER-ID
050900                 MOVE 'Y' TO WS-SEM-FLAG
051000         END-SEARCH
051100         IF WS-SEM-FOUND
051200             ADD 1 TO WS-IDT-COUNT
051300             MOVE SEM-T-START-DATE (SEM-T-IDX)
051400                 TO WS-IDT-SEM-START-DATE (WS-IDT-COUNT)
051500             MOVE SEM-T-NAME (SEM-T-IDX)
051600                 TO WS-IDT-SEM-NAME (WS-IDT-COUNT)
051700             MOVE PIN-SUBJECT-ID TO WS-IDT-SUBJECT-ID (WS-IDT-COUNT)
051800             IF PIN-SUBJECT-ID = ZERO
051900                 MOVE 'OVERALL' TO WS-IDT-LABEL (WS-IDT-COUNT)
052000             ELSE
052100                 MOVE 'N' TO WS-SUB-FLAG
052200                 SEARCH ALL SUB-T-ENTRY
052300                     AT END
052400                         MOVE 'N' TO WS-SUB-FLAG
052500                     WHEN SUB-T-ID (SUB-T-IDX) = PIN-SUBJECT-ID
052600                         MOVE 'Y' TO WS-SUB-FLAG
052700                 END-SEARCH
052800                 IF WS-SUB-FOUND
052900                     MOVE SUB-T-NAME (SUB-T-IDX)
053000                         TO WS-IDT-LABEL (WS-IDT-COUNT)
053100                     ADD PIN-AVERAGE TO WS-SAT-SUM (SUB-T-IDX)
053200                     ADD 1 TO WS-SAT-N (SUB-T-IDX)
053300                 END-IF
053400             END-IF
053500             MOVE PIN-AVERAGE TO WS-IDT-AVERAGE (WS-IDT-COUNT)
053600             MOVE PIN-STD-DEV TO WS-IDT-STD-DEV (WS-IDT-COUNT)
053700             MOVE PIN-PROGRESSION TO WS-IDT-PROGRESSION (WS-IDT-COUNT)
053800             MOVE PIN-CLASS-RANK TO WS-IDT-RANK (WS-IDT-COUNT)
053900         END-IF
054000     END-IF.
054100     PERFORM 4000-READ-PERFIND-START THRU 4000-READ-PERFIND-END.
054200 4100-ACCUM-PERFIND-END.
054300     EXIT.

054400*    MOYENNE PAR MATIERE DE L'ETUDIANT DEMANDE, SUR LA TABLE       *
054500*    INDICEE EN PARALLELE AVEC SUB-TABLE                          *
054600 5000-COMPUTE-SUBJAVG-START.
054700     PERFORM 5010-COMPUTE-SUBJAVG-ONE-START
054800         THRU 5010-COMPUTE-SUBJAVG-ONE-END
054900         VARYING WS-SAT-IDX FROM 1 BY 1 UNTIL WS-SAT-IDX > SUB-T-COUNT.
055000 5000-COMPUTE-SUBJAVG-END.
055100     EXIT.

055200 5010-COMPUTE-SUBJAVG-ONE-START.
055300     IF WS-SAT-N (WS-SAT-IDX) > 0
055400         COMPUTE WS-SAT-AVG (WS-SAT-IDX) ROUNDED =
055500             WS-SAT-SUM (WS-SAT-IDX) / WS-SAT-N (WS-SAT-IDX)
055600     END-IF.
055700 5010-COMPUTE-SUBJAVG-ONE-END.
055800     EXIT.

055900*    ECRITURE DE LA SECTION 5 COMPLETE - ENTETE, NOTES, INDICATEURS*
056000*    MOYENNES PAR MATIERE ET EVOLUTION                            *
056100 6000-WRITE-DETAIL-RPT-START.
056200     MOVE SPACE TO REC-SUMMARYRPT.
056300     MOVE WS-LIG-TITRE TO REC-SUMMARYRPT.
056400     WRITE REC-SUMMARYRPT.
056500     MOVE SPACE TO REC-RPT.
056600     MOVE WS-REQ-STU-NUMBER TO RPT-HDR-NUMBER.
056700     MOVE WS-REQ-STU-NAME   TO RPT-HDR-NAME.
056800     MOVE WS-REQ-CLS-NAME   TO RPT-HDR-CLASS.
056900     MOVE REC-RPT TO REC-SUMMARYRPT.
057000     WRITE REC-SUMMARYRPT.
057100     MOVE SPACE TO REC-SUMMARYRPT.
057200     WRITE REC-SUMMARYRPT.
057300     MOVE WS-LIG-SOUS-NOTES TO REC-SUMMARYRPT.
057400     WRITE REC-SUMMARYRPT.
057500     PERFORM 6010-WRITE-GRADE-ONE-START THRU 6010-WRITE-GRADE-ONE-END
057600         VARYING WS-GDT-IDX FROM 1 BY 1 UNTIL WS-GDT-IDX > WS-GDT-COUNT.
057700     MOVE SPACE TO REC-SUMMARYRPT.
057800     WRITE REC-SUMMARYRPT.
057900     MOVE WS-LIG-SOUS-INDIC TO REC-SUMMARYRPT.
058000     WRITE REC-SUMMARYRPT.
058100     PERFORM 6020-WRITE-INDIC-ONE-START THRU 6020-WRITE-INDIC-ONE-END
058200         VARYING WS-IDT-IDX FROM 1 BY 1 UNTIL WS-IDT-IDX > WS-IDT-COUNT.
058300     MOVE SPACE TO REC-SUMMARYRPT.
058400     WRITE REC-SUMMARYRPT.
058500     MOVE WS-LIG-SOUS-SUBJAVG TO REC-SUMMARYRPT.
058600     WRITE REC-SUMMARYRPT.
058700     PERFORM 6030-WRITE-SUBJAVG-ONE-START
058800         THRU 6030-WRITE-SUBJAVG-ONE-END
058900         VARYING WS-SAT-IDX FROM 1 BY 1 UNTIL WS-SAT-IDX > SUB-T-COUNT.
059000     MOVE SPACE TO REC-SUMMARYRPT.
059100     WRITE REC-SUMMARYRPT.
059200     MOVE WS-LIG-SOUS-EVOL TO REC-SUMMARYRPT.
059300     WRITE REC-SUMMARYRPT.
059400     PERFORM 6040-WRITE-EVOLDET-ONE-START
059500         THRU 6040-WRITE-EVOLDET-ONE-END
059600         VARYING WS-IDT-IDX FROM 1 BY 1 UNTIL WS-IDT-IDX > WS-IDT-COUNT.
059700     MOVE SPACE TO REC-SUMMARYRPT.
059800     WRITE REC-SUMMARYRPT.
059900 6000-WRITE-DETAIL-RPT-END.
060000     EXIT.

060100 6010-WRITE-GRADE-ONE-START.
060200     MOVE SPACE TO REC-RPT.
060300     MOVE WS-GDT-SEM-NAME (WS-GDT-IDX)  TO RPT-GRD-SEM-NAME.
060400     MOVE WS-GDT-SUBJ-CODE (WS-GDT-IDX) TO RPT-GRD-SUBJ-CODE.
060500     MOVE WS-GDT-SUBJ-NAME (WS-GDT-IDX) TO RPT-GRD-SUBJ-NAME.
060600     MOVE WS-GDT-VALUE (WS-GDT-IDX)     TO RPT-GRD-VALUE.
060650     MOVE WS-GDT-ENTERED-BY (WS-GDT-IDX) TO RPT-GRD-ENTERED-BY.
060700     MOVE REC-RPT TO REC-SUMMARYRPT.
060800     WRITE REC-SUMMARYRPT.
060900 6010-WRITE-GRADE-ONE-END.
061000     EXIT.

061100 6020-WRITE-INDIC-ONE-START.
061200     MOVE SPACE TO REC-RPT.
061300     MOVE WS-IDT-SEM-NAME (WS-IDT-IDX)     TO RPT-IND-SEM-NAME.
061400     MOVE WS-IDT-LABEL (WS-IDT-IDX)         TO RPT-IND-LABEL.
061500     MOVE WS-IDT-AVERAGE (WS-IDT-IDX)       TO RPT-IND-AVERAGE.
061600     MOVE WS-IDT-STD-DEV (WS-IDT-IDX)       TO RPT-IND-STD-DEV.
061700     MOVE WS-IDT-PROGRESSION (WS-IDT-IDX)   TO RPT-IND-PROGRESSION.
061800     MOVE WS-IDT-RANK (WS-IDT-IDX)          TO RPT-IND-RANK.
061900     MOVE REC-RPT TO REC-SUMMARYRPT.
062000     WRITE REC-SUMMARYRPT.
062100 6020-WRITE-INDIC-ONE-END.
062200     EXIT.

062300 6030-WRITE-SUBJAVG-ONE-START.
062400     IF WS-SAT-N (WS-SAT-IDX) > 0
062500         MOVE SPACE TO REC-RPT
062600         MOVE SUB-T-CODE (WS-SAT-IDX) TO RPT-SAV-CODE
062700         MOVE SUB-T-NAME (WS-SAT-IDX) TO RPT-SAV-NAME
062800         MOVE WS-SAT-AVG (WS-SAT-IDX) TO RPT-SAV-AVG
062900         MOVE REC-RPT TO REC-SUMMARYRPT
063000         WRITE REC-SUMMARYRPT
063100     END-IF.
063200 6030-WRITE-SUBJAVG-ONE-END.
063300     EXIT.

063400 6040-WRITE-EVOLDET-ONE-START.
063500     IF WS-IDT-SUBJECT-ID (WS-IDT-IDX) = ZERO
063600         MOVE SPACE TO REC-RPT
063700         MOVE WS-IDT-SEM-NAME (WS-IDT-IDX) TO RPT-EVD-SEM-NAME
063800         MOVE WS-IDT-AVERAGE (WS-IDT-IDX)  TO RPT-EVD-AVG
063900         MOVE REC-RPT TO REC-SUMMARYRPT
064000         WRITE REC-SUMMARYRPT
064100     END-IF.
064200 6040-WRITE-EVOLDET-ONE-END.
064300     EXIT.

064400*    ETUDIANT INCONNU - ARRET DE CE RAPPORT                      *
064500 9000-WRITE-ERROR-START.
064600     MOVE SPACE TO REC-SUMMARYRPT.
064700     MOVE WS-LIG-TITRE TO REC-SUMMARYRPT.
064800     WRITE REC-SUMMARYRPT.
064900     MOVE SPACE TO REC-RPT.
065000     MOVE WS-REQ-STU-NUMBER TO RPT-HDR-NUMBER.
065100     MOVE REC-RPT TO REC-SUMMARYRPT.
065200     WRITE REC-SUMMARYRPT.
065300     MOVE SPACE TO REC-SUMMARYRPT.
065400     MOVE WS-LIG-ERREUR TO REC-SUMMARYRPT.
065500     WRITE REC-SUMMARYRPT.
065600     MOVE SPACE TO REC-SUMMARYRPT.
065700     WRITE REC-SUMMARYRPT.
065800 9000-WRITE-ERROR-END.
065900     EXIT.
