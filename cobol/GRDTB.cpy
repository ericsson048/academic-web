000100******************************************************************
000200*    GRDTB   -  TABLE DE TRAVAIL DES NOTES POSTEES EN MEMOIRE     *
000300*    ALIMENTEE PAR GRADPOST AU FIL DE LA POSE DES NOTES, PARTAGEE *
000400*    AVEC PERFCALC PAR REFERENCE POUR LE CALCUL DES INDICATEURS   *
000500*    PAS DE CLE DE TRI - RECHERCHE SEQUENTIELLE (SEARCH SIMPLE)   *
000600******************************************************************
000700*    AAAA-MM-JJ  INIT  TICKET    DESCRIPTION                      *
000800*    1990-01-10  IM    APAS-009  CREATION INITIALE                *
000900******************************************************************
001000 01  GRD-TABLE.
001100     03  GRD-T-COUNT             PIC 9(05)   COMP    VALUE 0.
001200     03  GRD-T-ENTRY
001300             OCCURS 1 TO 99999 TIMES
001400             DEPENDING ON GRD-T-COUNT
001500             INDEXED BY GRD-T-IDX.
001600         05  GRD-T-STUDENT-ID    PIC 9(05).
001700         05  GRD-T-SUBJECT-ID    PIC 9(05).
001800         05  GRD-T-SEMESTER-ID   PIC 9(05).
001900         05  GRD-T-VALUE         PIC 99V99.
002000         05  GRD-T-ENTERED-BY    PIC X(20).
002100         05  FILLER              PIC X(02).
