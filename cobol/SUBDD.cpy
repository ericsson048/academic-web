000100******************************************************************
000200*    SUBDD   -  DESCRIPTION ENREGISTREMENT FICHIER SUBJECTS       *
000300*    SUBJECT RECORD LAYOUT - ONE ROW PER TAUGHT SUBJECT           *
000400*    FICHIER SUBJECTS - 58 CARACTERES - LINE SEQUENTIAL           *
000500*------------------------------------------------------------------*
000600*    CLE UNIQUE : SUB-CODE (MAJUSCULE, CASE INSENSITIVE)          *
000700*    SUB-COEFF PAR DEFAUT 1,00 SI ABSENT DU FICHIER SOURCE        *
000800******************************************************************
000900*    AAAA-MM-JJ  INIT  TICKET    DESCRIPTION                      *
001000*    1989-03-02  IM    APAS-001  CREATION INITIALE                *
001100*    1993-02-19  RF    APAS-077  SUB-COEFF PONDERATION MATIERE    *
001200******************************************************************
001300 01  SUB-RECORD.
001400     03  SUB-ID                  PIC 9(05).
001500     03  SUB-CODE                PIC X(10).
001600     03  SUB-NAME                PIC X(30).
001700     03  SUB-COEFF               PIC 9V99.
001800     03  FILLER                  PIC X(10).
