000100******************************************************************
000200*    STUDD   -  DESCRIPTION ENREGISTREMENT FICHIER STUDENTS       *
000300*    STUDENT RECORD LAYOUT - ONE ROW PER ENROLLED STUDENT         *
000400*    FICHIER STUDENTS - 94 CARACTERES - LINE SEQUENTIAL           *
000500*------------------------------------------------------------------*
000600*    CLE UNIQUE EXTERNE : STU-NUMBER (CASE INSENSITIVE)           *
000700*    STU-ACTIVE-FLAG = 'N' -> SUPPRESSION LOGIQUE (HISTORIQUE ET   *
000800*    NOTES CONSERVES, ETUDIANT EXCLU DES STATS DE CLASSE)         *
000900******************************************************************
001000*    AAAA-MM-JJ  INIT  TICKET    DESCRIPTION                      *
001100*    1989-03-02  IM    APAS-001  CREATION INITIALE                *
001200*    1991-06-14  RF    APAS-042  AJOUT STU-CLASS-ID (RATTACHEMENT) *
001300*    1996-09-30  JM    APAS-165  AJOUT STU-ACTIVE-FLAG (SOFT DEL)  *
001400*    1998-12-01  IM    APAS-Y2K  STU-ENROLL-DATE DEJA EN AAAAMMJJ  *
001500*                      SUR 4 POSITIONS D'ANNEE - RAS AN 2000      *
001600******************************************************************
001700 01  STU-RECORD.
001800     03  STU-ID                  PIC 9(05).
001900     03  STU-NUMBER              PIC X(20).
002000     03  STU-FIRST-NAME          PIC X(25).
002100     03  STU-LAST-NAME           PIC X(25).
002200     03  STU-CLASS-ID            PIC 9(05).
002300     03  STU-ENROLL-DATE         PIC 9(08).
002400     03  STU-ENROLL-DATE-R REDEFINES STU-ENROLL-DATE.
002500         05  STU-ENR-YYYY        PIC 9(04).
002600         05  STU-ENR-MM          PIC 9(02).
002700         05  STU-ENR-DD          PIC 9(02).
002800     03  STU-ACTIVE-FLAG         PIC X(01).
002900         88  STU-ACTIVE              VALUE 'Y'.
003000         88  STU-INACTIVE            VALUE 'N'.
003100     03  FILLER                  PIC X(05).
